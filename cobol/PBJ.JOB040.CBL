000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        PBJ-JOB040.
000300 AUTHOR.            R. MATEOS.
000400 INSTALLATION.      PORTFOLIO BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.      03/15/1993.
000600 DATE-COMPILED.     03/15/1993.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*************************************************************
001000*    PBJ.JOB040  --  HOLDINGS, VALUATION AND SUMMARY REPORT
001100*************************************************************
001200*
001300*    STEP 4 (FINAL STEP) OF THE NIGHTLY DEGIRO PORTFOLIO RUN.
001400*    RE-READS THE CLEANSED LEDGER (LEDGIN) AND THE FIVE
001500*    DATASETS WRITTEN BY PBJ.JOB020/PBJ.JOB030 (BUYIN, SELLIN,
001600*    DIVIN, DEPIN, FEEIN), PLUS THE DAILY RATE TABLE (RATEIN)
001700*    AND THE OPTIONAL QUOTE-FEED EXTRACT (STOCKIN), AND
001800*    PRODUCES TWO OUTPUTS -
001900*
002000*      HLDGOUT  ONE ROW PER ISIN STILL HELD (NET SHARES OVER
002100*               ZERO) WITH ITS CURRENT MARKET VALUE.
002200*      RPTOUT   THE PRINTED PORTFOLIO SUMMARY REPORT - SEE
002300*               MTF.R00910 FOR THE LINE LAYOUT.
002400*
002500*    RECORD LAYOUTS ARE CARRIED IN-LINE (NOT COPYBOOK'D) - SEE
002600*    DGL.TIP01, DGT.TIP04, DGR.TIP02, DGS.TIP03, DGH.TIP05 AND
002700*    MTF.R00910 FOR THE DATASET SHAPES, MATCHED FIELD FOR
002800*    FIELD.  EACH OF BUYIN/SELLIN/DIVIN/DEPIN/FEEIN CARRIES ITS
002900*    OWN COPY OF THE DGT.TIP04 FIELD NAMES UNDER A FILE-SPECIFIC
003000*    PREFIX SINCE ALL FIVE ARE OPEN AT ONCE IN THIS STEP.
003100*
003200*    THE SAME-PHYSICAL-NAME ALIAS CONVENTION CONTINUES HERE -
003300*    LEDGIN/BUYIN/SELLIN/DIVIN/DEPIN/FEEIN ARE ALL ASSIGNED TO
003400*    THE PHYSICAL NAME THE PRIOR STEP WROTE.
003500*
003600*    HOLDINGS AND YEAR/MONTH BREAKOUTS ARE KEPT IN SMALL
003700*    IN-MEMORY TABLES, SEARCHED LINEARLY - THESE DATASETS ARE
003800*    NOT SORTED BY ISIN OR BY DATE SO THERE IS NO CARRY-FORWARD
003900*    MERGE TO EXPLOIT THE WAY PBJ.JOB010 DOES FOR THE RATE
004000*    TABLE.  A NEW KEY IS APPENDED TO THE END OF ITS TABLE THE
004100*    FIRST TIME IT IS SEEN.
004200*
004300*    CHANGE LOG
004400*    ----------
004500*    03/15/1993  RM   TKT-0142  ORIGINAL PROGRAM - HOLDINGS,
004600*                                VALUATION, CASH AND THE
004700*                                EIGHT-SECTION SUMMARY REPORT.
004800*    06/21/1999  JLP  TKT-0319  Y2K - ALL DATE FIELDS WIDENED TO
004900*                                CCYYMMDD; RUN DATE IS NOW
005000*                                DERIVED WITH AN EXPLICIT
005100*                                CENTURY WINDOW (YY LESS THAN 50
005200*                                IS 20XX, OTHERWISE 19XX) SINCE
005300*                                ACCEPT FROM DATE STILL RETURNS
005400*                                ONLY A SIX-DIGIT YYMMDD.
005500*    10/11/2003  CFG  TKT-0385  HLD-NAME WIDENED FROM X(30) TO
005600*                                X(40) - MATCHES DGH.TIP05
005700*                                TKT-0366.
005800*    03/09/2005  CFG  TKT-0386  STK-SOURCE WIDENED FROM X(6) TO
005900*                                X(10) - MATCHES DGS.TIP03
006000*                                TKT-0371.
006100*    07/21/2006  CFG  TKT-0387  TXN-COUNTRY WIDENED FROM X(2) TO
006200*                                X(4) IN THE BUY/SELL/DIVIDEND
006300*                                DATASET LAYOUTS, AND THE
006400*                                LIFETIME REPORT LINE WIDENED TO
006500*                                CARRY NET INVESTED, PORTFOLIO
006600*                                RETURN, CURRENT CASH AND
006700*                                HOLDINGS VALUE - MATCHES
006800*                                DGT.TIP04 TKT-0381 AND
006900*                                MTF.R00910 TKT-0388.
007000*    03/03/2008  CFG  TKT-0404  BYI-/BYD-/SLD-/DVE-/DPI-/FEI-TXN-
007100*                                DESC WIDENED FROM X(60) TO X(100)
007200*                                AND THE FIVE INPUT RECORDS GREW
007300*                                FROM 171 TO 211 BYTES TO MATCH
007400*                                DGT.TIP04.
007500*    03/03/2008  CFG  TKT-0406  SECTIONS 2-6 OF THE SUMMARY REPORT
007600*                                HAD NO GRAND TOTAL LINE AFTER THE
007700*                                YEAR/MONTH BREAKOUT - REPURPOSED
007800*                                THE UNUSED LINE-TYPE 'T' (A
007900*                                HOLDINGS LINE NOBODY EVER WROTE)
008000*                                AS A SECTION-TOTAL LINE AND
008100*                                ACCUMULATE/PRINT IT AT THE END OF
008200*                                EACH OF 9300/9400/9500/9600/9700.
008300*    08/09/2026  JVM  TKT-0408  TKT-0387 IS SUPERSEDED - REVERTED
008400*                                CLI-/BYI-/BYD-/SLD-/DVE-/DPI-/
008500*                                FEI-TXN-COUNTRY
008600*                                BACK TO X(2) TO MATCH DGL.TIP01
008700*                                AND DGT.TIP04 (BOTH ALSO
008800*                                TKT-0408). LEDGIN SHRANK FROM 313
008900*                                TO 311 BYTES;
009000*                                BUYIN/SELLIN/DIVIN/DEPIN/FEEIN
009100*                                SHRANK FROM 211 TO 209 BYTES.
009200*    08/09/2026  JVM  TKT-0409  SECTION 2 (DIVIDENDS BY YEAR)
009300*                                GRAND TOTAL LINE CARRIED NO
009400*                                COUNTS - TOT-COUNT-1/TOT-COUNT-2
009500*                                ADDED TO TOTAL-LINE-AREA AND
009600*                                LOADED FROM WS-DIV-VERIFIED-COUNT
009700*                                AND WS-DIV-COUNT IN
009800*                                9300-PRINT-DIV-YEAR TO MATCH THE
009900*                                VERIFIED/TOTAL PAIR ALREADY
010000*                                PRINTED ON THE COUNTS LINE.
010100*    08/09/2026  JVM  TKT-0410  ALL RPTOUT MONEY FIELDS WERE PLAIN
010200*                                S9(9)V99 - THE PRINTED REPORT
010300*                                SHOWED NO SIGN, NO COMMAS AND A
010400*                                LEADING ZERO STRING. EVERY AMOUNT
010500*                                IN THE REDEFINES FAMILY IS NOW
010600*                                EDITED AS ZZZ,ZZZ,ZZ9.99- ;
010700*                                HEADER-LINE-AREA GREW TO A
010800*                                150-BYTE BASE SO ALL NINE
010900*                                REDEFINES LINE UP, AND RPTOUT
011000*                                GREW FROM 114 TO 154 CHARACTERS.
011100*    08/09/2026  JVM  TKT-0411  3020-ACCUMULATE-BUY HAD A LONE
011200*                                END-IF WITH NO MATCHING IF - THE
011300*                                VALID-BUY GATE WAS NEVER CODED,
011400*                                SO INVALID BUYS SHARED THE
011500*                                SHARE/INVESTED/YEAR/MONTH
011600*                                FIGURES WITH VALID ONES, AND
011700*                                WS-YR-IDX/WS-MO-IDX WERE NEVER
011800*                                POSITIONED BEFORE USE (ALWAYS
011900*                                ZERO ON THE FIRST BUY, STALE
012000*                                AFTER).  ADDED IF BYD-IS-VALID-
012100*                                BUY AROUND THE SHARE/INVESTED
012200*                                FIGURES AND THE MISSING 6200-
012300*                                FIND-OR-ADD-YEAR/6300-FIND-OR-
012400*                                ADD-MONTH CALLS, AS DONE IN
012500*                                3120-ACCUMULATE-SELL AND
012600*                                3320-ACCUMULATE-DEP.
012700*
012800 ENVIRONMENT DIVISION.
012900 CONFIGURATION SECTION.
013000 SPECIAL-NAMES.
013100     C01 IS TOP-OF-FORM.
013200 INPUT-OUTPUT SECTION.
013300 FILE-CONTROL.
013400     SELECT LEDGIN  ASSIGN TO "LEDGOUT"
013500         ORGANIZATION IS SEQUENTIAL
013600         FILE STATUS IS WS-LEDGIN-STATUS.
013700     SELECT RATEIN  ASSIGN TO "RATEIN"
013800         ORGANIZATION IS SEQUENTIAL
013900         FILE STATUS IS WS-RATEIN-STATUS.
014000     SELECT BUYIN   ASSIGN TO "BUYOUT"
014100         ORGANIZATION IS SEQUENTIAL
014200         FILE STATUS IS WS-BUYIN-STATUS.
014300     SELECT SELLIN  ASSIGN TO "SELLOUT"
014400         ORGANIZATION IS SEQUENTIAL
014500         FILE STATUS IS WS-SELLIN-STATUS.
014600     SELECT DIVIN   ASSIGN TO "DIVOUT"
014700         ORGANIZATION IS SEQUENTIAL
014800         FILE STATUS IS WS-DIVIN-STATUS.
014900     SELECT DEPIN   ASSIGN TO "DEPOUT"
015000         ORGANIZATION IS SEQUENTIAL
015100         FILE STATUS IS WS-DEPIN-STATUS.
015200     SELECT FEEIN   ASSIGN TO "FEEOUT"
015300         ORGANIZATION IS SEQUENTIAL
015400         FILE STATUS IS WS-FEEIN-STATUS.
015500 DATA DIVISION.
015600 FILE SECTION.
015700 FD  LEDGIN
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 311 CHARACTERS.
016000 01  DGL-CLEAN-IN-RECORD.
016100     05  DGL-IN-RECORD-TYPE            PIC X(3).
016200         88  DGL-IN-CLEAN-TXN              VALUE 'CLN'.
016300     05  DGL-IN-SEQUENCE-NUMBER        PIC 9(3).
016400     05  CLI-TXN-DATE                  PIC 9(8).
016500     05  CLI-TXN-PRODUCT               PIC X(40).
016600     05  CLI-TXN-ISIN                  PIC X(12).
016700     05  CLI-TXN-DESC                  PIC X(100).
016800     05  CLI-DESCRIPTION-NORM          PIC X(60).
016900     05  CLI-CATEGORY                  PIC X(25).
017000     05  CLI-TXN-COUNTRY               PIC X(2).
017100     05  CLI-TXN-YEAR                  PIC 9(4).
017200     05  CLI-TXN-YYMM                  PIC X(7).
017300     05  CLI-EUR-USD-RATE              PIC 9(3)V9(6).
017400     05  CLI-AMOUNT-EUR                PIC S9(9)V99.
017500     05  CLI-BALANCE-EUR               PIC S9(9)V99.
017600     05  CLI-TXN-AMT-CURR              PIC X(3).
017700     05  FILLER                        PIC X(13).
017800 FD  RATEIN
017900     LABEL RECORDS ARE STANDARD
018000     RECORD CONTAINS 17 CHARACTERS.
018100 01  DGR-RATE-RECORD.
018200     05  RATE-DATE                     PIC 9(8).
018300     05  RATE-EUR-USD                  PIC 9(3)V9(6).
018400 FD  BUYIN
018500     LABEL RECORDS ARE STANDARD
018600     RECORD CONTAINS 209 CHARACTERS.
018700 01  DGT-BUY-IN-RECORD.
018800     05  BYI-RECORD-TYPE               PIC X(3).
018900     05  BYI-SEQUENCE-NUMBER           PIC 9(3).
019000     05  BYI-DETAIL-1.
019100         10  BYI-TXN-DATE              PIC 9(8).
019200         10  BYI-TXN-PRODUCT           PIC X(40).
019300         10  BYI-TXN-ISIN              PIC X(12).
019400         10  BYI-TXN-DESC              PIC X(100).
019500         10  BYI-TXN-COUNTRY           PIC X(2).
019600         10  BYI-TXN-YEAR              PIC 9(4).
019700         10  BYI-TXN-YYMM              PIC X(7).
019800         10  BYI-AMOUNT-EUR            PIC S9(9)V99.
019900         10  FILLER                    PIC X(19).
020000     05  BYI-DETAIL-2 REDEFINES BYI-DETAIL-1.
020100         10  BYD-TXN-DATE              PIC 9(8).
020200         10  BYD-TXN-PRODUCT           PIC X(40).
020300         10  BYD-TXN-ISIN              PIC X(12).
020400         10  BYD-TXN-DESC              PIC X(100).
020500         10  BYD-TXN-COUNTRY           PIC X(2).
020600         10  BYD-TXN-YEAR              PIC 9(4).
020700         10  BYD-TXN-YYMM              PIC X(7).
020800         10  BYD-AMOUNT-EUR            PIC S9(9)V99.
020900         10  BYD-SHARES                PIC 9(7).
021000         10  BYD-PRICE                 PIC 9(7)V9(4).
021100         10  BYD-IS-VALID              PIC X(1).
021200             88  BYD-IS-VALID-BUY          VALUE 'Y'.
021300 FD  SELLIN
021400     LABEL RECORDS ARE STANDARD
021500     RECORD CONTAINS 209 CHARACTERS.
021600 01  DGT-SELL-IN-RECORD.
021700     05  SLI-RECORD-TYPE               PIC X(3).
021800     05  SLI-SEQUENCE-NUMBER           PIC 9(3).
021900     05  SLI-DETAIL-1.
022000         10  FILLER                    PIC X(205).
022100         10  FILLER                    PIC X(203).
022200         10  SLD-TXN-DATE              PIC 9(8).
022300         10  SLD-TXN-PRODUCT           PIC X(40).
022400         10  SLD-TXN-ISIN              PIC X(12).
022500         10  SLD-TXN-DESC              PIC X(100).
022600         10  SLD-TXN-COUNTRY           PIC X(2).
022700         10  SLD-TXN-YEAR              PIC 9(4).
022800         10  SLD-TXN-YYMM              PIC X(7).
022900         10  SLD-AMOUNT-EUR            PIC S9(9)V99.
023000         10  SLD-SHARES                PIC 9(7).
023100         10  SLD-PRICE                 PIC 9(7)V9(4).
023200         10  SLD-IS-VALID              PIC X(1).
023300 FD  DIVIN
023400     LABEL RECORDS ARE STANDARD
023500     RECORD CONTAINS 209 CHARACTERS.
023600 01  DGT-DIV-IN-RECORD.
023700     05  DVI-RECORD-TYPE               PIC X(3).
023800     05  DVI-SEQUENCE-NUMBER           PIC 9(3).
023900     05  DVI-DETAIL-1.
024000         10  FILLER                    PIC X(205).
024100         10  FILLER                    PIC X(203).
024200         10  DVE-TXN-DATE              PIC 9(8).
024300         10  DVE-TXN-PRODUCT           PIC X(40).
024400         10  DVE-TXN-ISIN              PIC X(12).
024500         10  DVE-TXN-DESC              PIC X(100).
024600         10  DVE-TXN-COUNTRY           PIC X(2).
024700         10  DVE-TXN-YEAR              PIC 9(4).
024800         10  DVE-TXN-YYMM              PIC X(7).
024900         10  DVE-AMOUNT-EUR            PIC S9(9)V99.
025000         10  DVE-TOTAL-TXNS-IN-GROUP   PIC 9(3).
025100         10  DVE-STATUS                PIC X(10).
025200             88  DVE-STATUS-VERIFIED       VALUE 'verified'.
025300         10  FILLER                    PIC X(6).
025400 FD  DEPIN
025500     LABEL RECORDS ARE STANDARD
025600     RECORD CONTAINS 209 CHARACTERS.
025700 01  DGT-DEP-IN-RECORD.
025800     05  DPI-RECORD-TYPE               PIC X(3).
025900     05  DPI-SEQUENCE-NUMBER           PIC 9(3).
026000     05  DPI-TXN-DATE                  PIC 9(8).
026100     05  DPI-TXN-PRODUCT               PIC X(40).
026200     05  DPI-TXN-ISIN                  PIC X(12).
026300     05  DPI-TXN-DESC                  PIC X(100).
026400     05  DPI-TXN-COUNTRY               PIC X(2).
026500     05  DPI-TXN-YEAR                  PIC 9(4).
026600     05  DPI-TXN-YYMM                  PIC X(7).
026700     05  DPI-AMOUNT-EUR                PIC S9(9)V99.
026800     05  FILLER                        PIC X(19).
026900 FD  FEEIN
027000     LABEL RECORDS ARE STANDARD
027100     RECORD CONTAINS 209 CHARACTERS.
027200 01  DGT-FEE-IN-RECORD.
027300     05  FEI-RECORD-TYPE               PIC X(3).
027400     05  FEI-SEQUENCE-NUMBER           PIC 9(3).
027500     05  FEI-TXN-DATE                  PIC 9(8).
027600     05  FEI-TXN-PRODUCT               PIC X(40).
027700     05  FEI-TXN-ISIN                  PIC X(12).
027800     05  FEI-TXN-DESC                  PIC X(100).
027900     05  FEI-TXN-COUNTRY               PIC X(2).
028000     05  FEI-TXN-YEAR                  PIC 9(4).
028100     05  FEI-TXN-YYMM                  PIC X(7).
028200     05  FEI-AMOUNT-EUR                PIC S9(9)V99.
028300     05  FILLER                        PIC X(19).
028400 FD  STOCKIN
028500     LABEL RECORDS ARE STANDARD
028600     RECORD CONTAINS 116 CHARACTERS.
028700 01  DGS-STOCK-RECORD.
028800     05  STOCK-RECORD-TYPE             PIC X(3).
028900         88  STOCK-RECORD-VALID            VALUE 'STV'.
029000     05  STOCK-SEQUENCE-NUMBER         PIC 9(3).
029100     05  DETAIL-RECORD-1.
029200         10  STK-ISIN                  PIC X(12).
029300         10  STK-NAME                  PIC X(40).
029400         10  STK-SYMBOL                PIC X(10).
029500         10  STK-PRICE                 PIC 9(7)V99.
029600         10  STK-SHARES                PIC 9(7).
029700         10  STK-VALUE                 PIC S9(9)V99.
029800         10  STK-FETCH-DATE            PIC 9(8).
029900         10  STK-FETCH-CCYY-SPLIT REDEFINES STK-FETCH-DATE.
030000             15  STK-FETCH-CCYY        PIC 9(4).
030100             15  STK-FETCH-MM          PIC 9(2).
030200             15  STK-FETCH-DD          PIC 9(2).
030300         10  STK-SOURCE                PIC X(10).
030400             88  STK-SOURCE-FAILED         VALUE 'failed'.
030500         10  FILLER                    PIC X(03).
030600 FD  HLDGOUT
030700     LABEL RECORDS ARE STANDARD
030800     RECORD CONTAINS 100 CHARACTERS.
030900 01  DGH-HOLDING-RECORD.
031000     05  HOLDING-RECORD-CODE           PIC X(3).
031100         88  DGH-HOLDING-VALID             VALUE 'HLD'.
031200     05  HOLDING-SEQUENCE-NUMBER       PIC 9(3).
031300     05  DETAIL-RECORD-1.
031400         10  HLD-ISIN                  PIC X(12).
031500         10  HLD-NAME                  PIC X(40).
031600         10  HLD-NET-SHARES            PIC 9(7).
031700         10  HLD-VALUE-USD             PIC S9(9)V99.
031800         10  HLD-VALUE-EUR             PIC S9(9)V99.
031900         10  HLD-AS-OF-DATE            PIC 9(8).
032000         10  HLD-AS-OF-CCYY-SPLIT REDEFINES HLD-AS-OF-DATE.
032100             15  HLD-AS-OF-CCYY        PIC 9(4).
032200             15  HLD-AS-OF-MM          PIC 9(2).
032300             15  HLD-AS-OF-DD          PIC 9(2).
032400         10  HLD-PRICED-SW             PIC X(1).
032500             88  HLD-PRICED-YES            VALUE 'Y'.
032600             88  HLD-PRICED-NO             VALUE 'N'.
032700         10  FILLER                    PIC X(04).
032800 FD  RPTOUT
032900     LABEL RECORDS ARE STANDARD
033000     RECORD CONTAINS 154 CHARACTERS.
033100 01  MTF-REPORT-LINE.
033200     05  LINE-TYPE-CD                  PIC X(1).
033300         88  LINE-TYPE-HEADER              VALUE 'H'.
033400         88  LINE-TYPE-LIFETIME            VALUE 'L'.
033500         88  LINE-TYPE-DIV-YEAR            VALUE 'D'.
033600         88  LINE-TYPE-INV-YEAR            VALUE 'I'.
033700         88  LINE-TYPE-PRO-YEAR            VALUE 'P'.
033800         88  LINE-TYPE-INV-MONTH           VALUE 'M'.
033900         88  LINE-TYPE-DEP-MONTH           VALUE 'W'.
034000         88  LINE-TYPE-TOTAL               VALUE 'T'.
034100         88  LINE-TYPE-COUNTS              VALUE 'C'.
034200         88  LINE-TYPE-VALUATION           VALUE 'V'.
034300     05  LINE-SEQUENCE-NUMBER          PIC 9(3).
034400     05  HEADER-LINE-AREA.
034500         10  RPT-RUN-DATE              PIC 9(8).
034600         10  RPT-TITLE                 PIC X(60).
034700         10  FILLER                    PIC X(82).
034800     05  LIFETIME-LINE-AREA REDEFINES HEADER-LINE-AREA.
034900         10  LTM-INVESTMENTS-EUR       PIC ZZZ,ZZZ,ZZ9.99-.
035000         10  LTM-PROCEEDS-EUR          PIC ZZZ,ZZZ,ZZ9.99-.
035100         10  LTM-NET-INVESTED-EUR      PIC ZZZ,ZZZ,ZZ9.99-.
035200         10  LTM-DEPOSITS-EUR          PIC ZZZ,ZZZ,ZZ9.99-.
035300         10  LTM-DIVIDENDS-EUR         PIC ZZZ,ZZZ,ZZ9.99-.
035400         10  LTM-FEES-EUR              PIC ZZZ,ZZZ,ZZ9.99-.
035500         10  LTM-PORTFOLIO-RETURN-EUR  PIC ZZZ,ZZZ,ZZ9.99-.
035600         10  LTM-CURRENT-CASH-EUR      PIC ZZZ,ZZZ,ZZ9.99-.
035700         10  LTM-HOLDINGS-VALUE-EUR    PIC ZZZ,ZZZ,ZZ9.99-.
035800         10  LTM-PORTFOLIO-VALUE-EUR   PIC ZZZ,ZZZ,ZZ9.99-.
035900     05  DIV-YEAR-LINE-AREA REDEFINES HEADER-LINE-AREA.
036000         10  DVY-TXN-YEAR              PIC 9(4).
036100         10  DVY-DIVIDENDS-EUR         PIC ZZZ,ZZZ,ZZ9.99-.
036200         10  FILLER                    PIC X(131).
036300     05  INV-YEAR-LINE-AREA REDEFINES HEADER-LINE-AREA.
036400         10  IVY-TXN-YEAR              PIC 9(4).
036500         10  IVY-INVESTMENTS-EUR       PIC ZZZ,ZZZ,ZZ9.99-.
036600         10  FILLER                    PIC X(131).
036700     05  PRO-YEAR-LINE-AREA REDEFINES HEADER-LINE-AREA.
036800         10  PRY-TXN-YEAR              PIC 9(4).
036900         10  PRY-PROCEEDS-EUR          PIC ZZZ,ZZZ,ZZ9.99-.
037000         10  FILLER                    PIC X(131).
037100     05  INV-MONTH-LINE-AREA REDEFINES HEADER-LINE-AREA.
037200         10  IVM-TXN-YYMM              PIC X(7).
037300         10  IVM-INVESTMENTS-EUR       PIC ZZZ,ZZZ,ZZ9.99-.
037400         10  FILLER                    PIC X(128).
037500     05  DEP-MONTH-LINE-AREA REDEFINES HEADER-LINE-AREA.
037600         10  DPM-TXN-YYMM              PIC X(7).
037700         10  DPM-DEPOSITS-EUR          PIC ZZZ,ZZZ,ZZ9.99-.
037800         10  DPM-WITHDRAWALS-EUR       PIC ZZZ,ZZZ,ZZ9.99-.
037900         10  FILLER                    PIC X(113).
038000     05  TOTAL-LINE-AREA REDEFINES HEADER-LINE-AREA.
038100         10  TOT-SECTION-LABEL         PIC X(20).
038200         10  TOT-AMOUNT-1              PIC ZZZ,ZZZ,ZZ9.99-.
038300         10  TOT-AMOUNT-2              PIC ZZZ,ZZZ,ZZ9.99-.
038400         10  TOT-COUNT-1               PIC 9(7).
038500         10  TOT-COUNT-2               PIC 9(7).
038600         10  FILLER                    PIC X(86).
038700     05  CNT-LINE-AREA REDEFINES HEADER-LINE-AREA.
038800         10  CNT-BUY-COUNT             PIC 9(7).
038900         10  CNT-BUY-VALID-COUNT       PIC 9(7).
039000         10  CNT-SELL-COUNT            PIC 9(7).
039100         10  CNT-DIV-COUNT             PIC 9(7).
039200         10  CNT-DIV-VERIFIED-COUNT    PIC 9(7).
039300         10  CNT-DEP-COUNT             PIC 9(7).
039400         10  CNT-FEE-COUNT             PIC 9(7).
039500         10  FILLER                    PIC X(101).
039600     05  VAL-LINE-AREA REDEFINES HEADER-LINE-AREA.
039700         10  VAL-PRICED-COUNT          PIC 9(7).
039800         10  VAL-FAILED-COUNT          PIC 9(7).
039900         10  VAL-TOTAL-COUNT           PIC 9(7).
040000         10  VAL-USD-EUR-RATE          PIC 9(3)V9(4).
040100         10  VAL-HOLDINGS-VALUE-USD    PIC ZZZ,ZZZ,ZZ9.99-.
040200         10  VAL-HOLDINGS-VALUE-EUR    PIC ZZZ,ZZZ,ZZ9.99-.
040300         10  FILLER                    PIC X(92).
040400 WORKING-STORAGE SECTION.
040500 01  WS-FILE-STATUS-GROUP.
040600     05  WS-LEDGIN-STATUS              PIC X(02).
040700         88  WS-EOF-RATE                   VALUE 'Y'.
040800     05  WS-EOF-BUY-SW                 PIC X(1)   VALUE 'N'.
040900         88  WS-EOF-BUY                    VALUE 'Y'.
041000     05  WS-EOF-SELL-SW                PIC X(1)   VALUE 'N'.
041100         88  WS-EOF-SELL                   VALUE 'Y'.
041200     05  WS-EOF-DIV-SW                 PIC X(1)   VALUE 'N'.
041300         88  WS-EOF-DIV                    VALUE 'Y'.
041400     05  WS-EOF-DEP-SW                 PIC X(1)   VALUE 'N'.
041500         88  WS-EOF-DEP                    VALUE 'Y'.
041600     05  WS-EOF-FEE-SW                 PIC X(1)   VALUE 'N'.
041700         88  WS-EOF-FEE                    VALUE 'Y'.
041800     05  WS-EOF-LEDG-SW                PIC X(1)   VALUE 'N'.
041900         88  WS-EOF-LEDG                   VALUE 'Y'.
042000     05  WS-EOF-STOCK-SW               PIC X(1)   VALUE 'N'.
042100         88  WS-EOF-STOCK                  VALUE 'Y'.
042200     05  WS-FOUND-SW                   PIC X(1)   VALUE 'N'.
042300         88  WS-FOUND                      VALUE 'Y'.
042400 01  WS-COUNTERS.
042500     05  WS-BUY-COUNT              PIC 9(7)   COMP VALUE ZERO.
042600     05  WS-BUY-VALID-COUNT        PIC 9(7)   COMP VALUE ZERO.
042700     05  WS-SELL-COUNT             PIC 9(7)   COMP VALUE ZERO.
042800     05  WS-DIV-COUNT              PIC 9(7)   COMP VALUE ZERO.
042900     05  WS-DIV-VERIFIED-COUNT     PIC 9(7)   COMP VALUE ZERO.
043000     05  WS-DEP-COUNT              PIC 9(7)   COMP VALUE ZERO.
043100     05  WS-FEE-COUNT              PIC 9(7)   COMP VALUE ZERO.
043200     05  WS-STK-PRICED-COUNT       PIC 9(7)   COMP VALUE ZERO.
043300     05  WS-STK-FAILED-COUNT       PIC 9(7)   COMP VALUE ZERO.
043400     05  WS-STK-TOTAL-COUNT        PIC 9(7)   COMP VALUE ZERO.
043500     05  WS-HLD-WRITE-COUNT        PIC 9(7)   COMP VALUE ZERO.
043600     05  WS-RPT-LINE-COUNT         PIC 9(5)   COMP VALUE ZERO.
043700 01  WS-RATE-WORK.
043800     05  WS-LAST-RATE                  PIC 9(3)V9(6) VALUE ZERO.
043900     05  WS-USD-EUR-RATE               PIC 9(3)V9(4) VALUE ZERO.
044000 01  WS-RUN-DATE-WORK.
044100     05  WS-ACCEPT-DATE                PIC 9(6).
044200     05  WS-ACCEPT-DATE-SPLIT REDEFINES WS-ACCEPT-DATE.
044300         10  WS-ACCEPT-YY              PIC 9(2).
044400         10  WS-ACCEPT-MMDD            PIC 9(4).
044500     05  WS-CENTURY                    PIC 9(2).
044600     05  WS-RUN-DATE                   PIC 9(8)   VALUE ZERO.
044700 01  WS-HOLDINGS-TABLE.
044800     05  WS-HOLDINGS-COUNT         PIC 9(5)   COMP VALUE ZERO.
044900     05  WS-HOLDING-ENTRY OCCURS 2000 TIMES INDEXED BY WS-HLD-IDX.
045000         10  WS-HLD-TBL-ISIN           PIC X(12).
045100         10  WS-HLD-TBL-NAME           PIC X(40).
045200         10  WS-HLD-TBL-SHARES     PIC S9(7) COMP VALUE ZERO.
045300 01  WS-STOCK-TABLE.
045400     05  WS-STOCK-COUNT            PIC 9(5)   COMP VALUE ZERO.
045500     05  WS-STOCK-ENTRY OCCURS 2000 TIMES INDEXED BY WS-STK-IDX.
045600         10  WS-STK-TBL-ISIN           PIC X(12).
045700         10  WS-STK-TBL-VALUE          PIC S9(9)V99 VALUE ZERO.
045800         10  WS-STK-TBL-PRICED-SW      PIC X(1)   VALUE 'N'.
045900             88  WS-STK-TBL-PRICED         VALUE 'Y'.
046000 01  WS-YEAR-TABLE.
046100     05  WS-YEAR-COUNT             PIC 9(3)   COMP VALUE ZERO.
046200     05  WS-YEAR-ENTRY OCCURS 80 TIMES INDEXED BY WS-YR-IDX.
046300         10  WS-YR-TBL-YEAR            PIC 9(4).
046400         10  WS-YR-TBL-DIVIDENDS-EUR   PIC S9(9)V99 VALUE ZERO.
046500         10  WS-YR-TBL-INVESTMENTS-EUR PIC S9(9)V99 VALUE ZERO.
046600         10  WS-YR-TBL-PROCEEDS-EUR    PIC S9(9)V99 VALUE ZERO.
046700 01  WS-MONTH-TABLE.
046800     05  WS-MONTH-COUNT            PIC 9(3)   COMP VALUE ZERO.
046900     05  WS-MONTH-ENTRY OCCURS 500 TIMES INDEXED BY WS-MO-IDX.
047000         10  WS-MO-TBL-YYMM            PIC X(7).
047100         10  WS-MO-TBL-INVESTMENTS-EUR PIC S9(9)V99 VALUE ZERO.
047200         10  WS-MO-TBL-DEPOSITS-EUR    PIC S9(9)V99 VALUE ZERO.
047300         10  WS-MO-TBL-WITHDRAWALS-EUR PIC S9(9)V99 VALUE ZERO.
047400 01  WS-SEARCH-WORK.
047500     05  WS-SEARCH-ISIN                PIC X(12).
047600     05  WS-SEARCH-YEAR                PIC 9(4).
047700 01  WS-LIFETIME-TOTALS.
047800     05  WS-TOTAL-INVESTED-EUR         PIC S9(9)V99 VALUE ZERO.
047900     05  WS-TOTAL-PROCEEDS-EUR         PIC S9(9)V99 VALUE ZERO.
048000     05  WS-TOTAL-DEPOSITS-EUR         PIC S9(9)V99 VALUE ZERO.
048100     05  WS-TOTAL-DIVIDENDS-EUR        PIC S9(9)V99 VALUE ZERO.
048200     05  WS-TOTAL-FEES-EUR             PIC S9(9)V99 VALUE ZERO.
048300     05  WS-NET-INVESTED-EUR           PIC S9(9)V99 VALUE ZERO.
048400     05  WS-PORTFOLIO-RETURN-EUR       PIC S9(9)V99 VALUE ZERO.
048500     05  WS-TOTAL-CASH-EUR             PIC S9(9)V99 VALUE ZERO.
048600     05  WS-TOTAL-STOCK-VALUE-USD      PIC S9(9)V99 VALUE ZERO.
048700     05  WS-HOLDINGS-VALUE-EUR         PIC S9(9)V99 VALUE ZERO.
048800     05  WS-TOTAL-PORTFOLIO-VALUE-EUR  PIC S9(9)V99 VALUE ZERO.
048900 PROCEDURE DIVISION.
049000 0000-MAIN-CONTROL.
049100     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
049200     PERFORM 2000-LOAD-LAST-RATE THRU 2000-EXIT.
049300     PERFORM 3000-PROCESS-BUYS THRU 3000-EXIT.
049400     PERFORM 3100-PROCESS-SELLS THRU 3100-EXIT.
049500     PERFORM 3200-PROCESS-DIVIDENDS THRU 3200-EXIT.
049600     PERFORM 3300-PROCESS-DEPOSITS THRU 3300-EXIT.
049700     PERFORM 3400-PROCESS-FEES THRU 3400-EXIT.
049800     PERFORM 3500-PROCESS-LEDGER THRU 3500-EXIT.
049900     PERFORM 3600-PROCESS-STOCK THRU 3600-EXIT.
050000     PERFORM 6000-WRITE-HOLDINGS THRU 6000-EXIT.
050100     PERFORM 8000-CALC-SUMMARY THRU 8000-EXIT.
050200     PERFORM 9000-PRINT-REPORT THRU 9000-EXIT.
050300     PERFORM 9900-TERMINATE THRU 9900-EXIT.
050400     STOP RUN.
050500*
050600 1000-INITIALIZE.
050700     OPEN INPUT LEDGIN.
050800     OPEN INPUT RATEIN.
050900     OPEN INPUT BUYIN.
051000     OPEN INPUT SELLIN.
051100     OPEN INPUT DIVIN.
051200     OPEN INPUT DEPIN.
051300     OPEN INPUT FEEIN.
051400     OPEN INPUT STOCKIN.
051500     IF WS-STOCKIN-STATUS NOT = '00'
051600         MOVE 'Y' TO WS-EOF-STOCK-SW
051700     END-IF.
051800     OPEN OUTPUT HLDGOUT.
051900     OPEN OUTPUT RPTOUT.
052000     PERFORM 1100-DERIVE-RUN-DATE THRU 1100-EXIT.
052100 1000-EXIT.
052200     EXIT.
052300*
052400*    TKT-0319 - SIX-DIGIT ACCEPT FROM DATE STILL RETURNS YYMMDD;
052500*    THE CENTURY WINDOW BELOW ASSUMES THIS SYSTEM NEVER RUNS
052600*    PAST 2049.
052700*
052800 1100-DERIVE-RUN-DATE.
052900     ACCEPT WS-ACCEPT-DATE FROM DATE.
053000     IF WS-ACCEPT-YY < 50
053100         MOVE 20 TO WS-CENTURY
053200     ELSE
053300         MOVE 19 TO WS-CENTURY
053400     END-IF.
053500     COMPUTE WS-RUN-DATE =
053600         WS-CENTURY * 1000000 + WS-ACCEPT-DATE.
053700 1100-EXIT.
053800     EXIT.
053900*
054000 2000-LOAD-LAST-RATE.
054100     PERFORM 2100-READ-RATE THRU 2100-EXIT.
054200     PERFORM 2200-SAVE-RATE THRU 2200-EXIT
054300         UNTIL WS-EOF-RATE.
054400 2000-EXIT.
054500     EXIT.
054600*
054700 2100-READ-RATE.
054800     READ RATEIN
054900         AT END
055000             MOVE 'Y' TO WS-EOF-RATE-SW
055100     END-READ.
055200 2100-EXIT.
055300     EXIT.
055400*
055500 2200-SAVE-RATE.
055600     MOVE RATE-EUR-USD TO WS-LAST-RATE.
055700     PERFORM 2100-READ-RATE THRU 2100-EXIT.
055800 2200-EXIT.
055900     EXIT.
056000*
056100*    U7/U10 - A BUY CONTRIBUTES TO THE HOLDINGS TABLE, THE
056200*    INVESTED TOTALS AND THE YEAR/MONTH INVESTMENT BREAKOUTS ONLY
056300*    WHEN BYD-IS-VALID-BUY - AN INVALID BUY IS COUNTED BUT
056400*    OTHERWISE IGNORED.  INVESTMENT FIGURES ARE SIGN FLIPPED SO
056500*    THEY PRINT AS A POSITIVE OUTFLOW FIGURE.
056600*
056700 3000-PROCESS-BUYS.
056800     PERFORM 3010-READ-BUYIN THRU 3010-EXIT.
056900     PERFORM 3020-ACCUMULATE-BUY THRU 3020-EXIT
057000         UNTIL WS-EOF-BUY.
057100 3000-EXIT.
057200     EXIT.
057300*
057400 3010-READ-BUYIN.
057500     READ BUYIN
057600         AT END
057700             MOVE 'Y' TO WS-EOF-BUY-SW
057800     END-READ.
057900 3010-EXIT.
058000     EXIT.
058100*
058200 3020-ACCUMULATE-BUY.
058300     ADD 1 TO WS-BUY-COUNT.
058400     MOVE BYD-TXN-ISIN TO WS-SEARCH-ISIN.
058500     PERFORM 6100-FIND-OR-ADD-HOLDING THRU 6100-EXIT.
058600     IF BYD-IS-VALID-BUY
058700         ADD 1 TO WS-BUY-VALID-COUNT
058800         ADD BYD-SHARES TO WS-HLD-TBL-SHARES (WS-HLD-IDX)
058900         SUBTRACT BYD-AMOUNT-EUR FROM WS-TOTAL-INVESTED-EUR
059000         MOVE BYD-TXN-YEAR TO WS-SEARCH-YEAR
059100         PERFORM 6200-FIND-OR-ADD-YEAR THRU 6200-EXIT
059200         SUBTRACT BYD-AMOUNT-EUR FROM
059300             WS-YR-TBL-INVESTMENTS-EUR (WS-YR-IDX)
059400         MOVE BYD-TXN-YYMM TO WS-SEARCH-YYMM
059500         PERFORM 6300-FIND-OR-ADD-MONTH THRU 6300-EXIT
059600         SUBTRACT BYD-AMOUNT-EUR FROM
059700             WS-MO-TBL-INVESTMENTS-EUR (WS-MO-IDX)
059800     END-IF.
059900     PERFORM 3010-READ-BUYIN THRU 3010-EXIT.
060000 3020-EXIT.
060100     EXIT.
060200*
060300*    U7 - SELLS CARRY NO VALIDITY SWITCH (THE BYTE IS NEVER SET
060400*    BY PBJ.JOB020 FOR THIS RECORD TYPE) SO EVERY SELL ROW
060500*    REDUCES THE HOLDING AND CONTRIBUTES TO PROCEEDS.
060600*
060700 3100-PROCESS-SELLS.
060800     PERFORM 3110-READ-SELLIN THRU 3110-EXIT.
060900     PERFORM 3120-ACCUMULATE-SELL THRU 3120-EXIT
061000         UNTIL WS-EOF-SELL.
061100 3100-EXIT.
061200     EXIT.
061300*
061400 3110-READ-SELLIN.
061500     READ SELLIN
061600         AT END
061700             MOVE 'Y' TO WS-EOF-SELL-SW
061800     END-READ.
061900 3110-EXIT.
062000     EXIT.
062100*
062200 3120-ACCUMULATE-SELL.
062300     ADD 1 TO WS-SELL-COUNT.
062400     MOVE SLD-TXN-ISIN TO WS-SEARCH-ISIN.
062500     PERFORM 6100-FIND-OR-ADD-HOLDING THRU 6100-EXIT.
062600     IF WS-HLD-TBL-NAME (WS-HLD-IDX) = SPACES
062700         MOVE SLD-TXN-PRODUCT TO WS-HLD-TBL-NAME (WS-HLD-IDX)
062800     END-IF.
062900     SUBTRACT SLD-SHARES FROM WS-HLD-TBL-SHARES (WS-HLD-IDX).
063000     ADD SLD-AMOUNT-EUR TO WS-TOTAL-PROCEEDS-EUR.
063100     MOVE SLD-TXN-YEAR TO WS-SEARCH-YEAR.
063200     PERFORM 6200-FIND-OR-ADD-YEAR THRU 6200-EXIT.
063300     ADD SLD-AMOUNT-EUR TO WS-YR-TBL-PROCEEDS-EUR (WS-YR-IDX).
063400     PERFORM 3110-READ-SELLIN THRU 3110-EXIT.
063500 3120-EXIT.
063600     EXIT.
063700*
063800*    U10 - DIVIDENDS ACCUMULATE REGARDLESS OF VERIFIED STATUS;
063900*    THE VERIFIED COUNT BELOW ONLY FEEDS THE COUNTS SECTION OF
064000*    THE REPORT.
064100*
064200 3200-PROCESS-DIVIDENDS.
064300     PERFORM 3210-READ-DIVIN THRU 3210-EXIT.
064400     PERFORM 3220-ACCUMULATE-DIV THRU 3220-EXIT
064500         UNTIL WS-EOF-DIV.
064600 3200-EXIT.
064700     EXIT.
064800*
064900 3210-READ-DIVIN.
065000     READ DIVIN
065100         AT END
065200             MOVE 'Y' TO WS-EOF-DIV-SW
065300     END-READ.
065400 3210-EXIT.
065500     EXIT.
065600*
065700 3220-ACCUMULATE-DIV.
065800     ADD 1 TO WS-DIV-COUNT.
065900     ADD DVE-AMOUNT-EUR TO WS-TOTAL-DIVIDENDS-EUR.
066000     IF DVE-STATUS-VERIFIED
066100         ADD 1 TO WS-DIV-VERIFIED-COUNT
066200     END-IF.
066300     MOVE DVE-TXN-YEAR TO WS-SEARCH-YEAR.
066400     PERFORM 6200-FIND-OR-ADD-YEAR THRU 6200-EXIT.
066500     ADD DVE-AMOUNT-EUR TO WS-YR-TBL-DIVIDENDS-EUR (WS-YR-IDX).
066600     PERFORM 3210-READ-DIVIN THRU 3210-EXIT.
066700 3220-EXIT.
066800     EXIT.
066900*
067000 3300-PROCESS-DEPOSITS.
067100     PERFORM 3310-READ-DEPIN THRU 3310-EXIT.
067200     PERFORM 3320-ACCUMULATE-DEP THRU 3320-EXIT
067300         UNTIL WS-EOF-DEP.
067400 3300-EXIT.
067500     EXIT.
067600*
067700 3310-READ-DEPIN.
067800     READ DEPIN
067900         AT END
068000             MOVE 'Y' TO WS-EOF-DEP-SW
068100     END-READ.
068200 3310-EXIT.
068300     EXIT.
068400*
068500 3320-ACCUMULATE-DEP.
068600     ADD 1 TO WS-DEP-COUNT.
068700     ADD DPI-AMOUNT-EUR TO WS-TOTAL-DEPOSITS-EUR.
068800     MOVE DPI-TXN-YYMM TO WS-SEARCH-YYMM.
068900     PERFORM 6300-FIND-OR-ADD-MONTH THRU 6300-EXIT.
069000     ADD DPI-AMOUNT-EUR TO WS-MO-TBL-DEPOSITS-EUR (WS-MO-IDX).
069100     PERFORM 3310-READ-DEPIN THRU 3310-EXIT.
069200 3320-EXIT.
069300     EXIT.
069400*
069500*    U10 - FEES ARRIVE NEGATIVE (CASH OUT) SO SUBTRACTING THEM
069600*    LEAVES WS-TOTAL-FEES-EUR POSITIVE, AS THE REPORT WANTS.
069700*
069800 3400-PROCESS-FEES.
069900     PERFORM 3410-READ-FEEIN THRU 3410-EXIT.
070000     PERFORM 3420-ACCUMULATE-FEE THRU 3420-EXIT
070100         UNTIL WS-EOF-FEE.
070200 3400-EXIT.
070300     EXIT.
070400*
070500 3410-READ-FEEIN.
070600     READ FEEIN
070700         AT END
070800             MOVE 'Y' TO WS-EOF-FEE-SW
070900     END-READ.
071000 3410-EXIT.
071100     EXIT.
071200*
071300 3420-ACCUMULATE-FEE.
071400     ADD 1 TO WS-FEE-COUNT.
071500     SUBTRACT FEI-AMOUNT-EUR FROM WS-TOTAL-FEES-EUR.
071600     PERFORM 3410-READ-FEEIN THRU 3410-EXIT.
071700 3420-EXIT.
071800     EXIT.
071900*
072000*    U9 - CASH IS EVERY LEDGER ROW EXCEPT INTERNAL TRANSFERS
072100*    BETWEEN THE CLIENT'S OWN ACCOUNTS.  WITHDRAWALS HAVE NO
072200*    DATASET OF THEIR OWN SO THE MONTHLY BREAKOUT IS TAKEN
072300*    STRAIGHT FROM THE LEDGER HERE.
072400*
072500 3500-PROCESS-LEDGER.
072600     PERFORM 3510-READ-LEDGIN THRU 3510-EXIT.
072700     PERFORM 3520-ACCUMULATE-CASH THRU 3520-EXIT
072800         UNTIL WS-EOF-LEDG.
072900 3500-EXIT.
073000     EXIT.
073100*
073200 3510-READ-LEDGIN.
073300     READ LEDGIN
073400         AT END
073500             MOVE 'Y' TO WS-EOF-LEDG-SW
073600     END-READ.
073700 3510-EXIT.
073800     EXIT.
073900*
074000 3520-ACCUMULATE-CASH.
074100     IF CLI-CATEGORY NOT = 'transferencia interna'
074200         ADD CLI-AMOUNT-EUR TO WS-TOTAL-CASH-EUR
074300     END-IF.
074400     IF CLI-CATEGORY = 'retiro'
074500         MOVE CLI-TXN-YYMM TO WS-SEARCH-YYMM
074600         PERFORM 6300-FIND-OR-ADD-MONTH THRU 6300-EXIT
074700         ADD CLI-AMOUNT-EUR TO
074800             WS-MO-TBL-WITHDRAWALS-EUR (WS-MO-IDX)
074900     END-IF.
075000     PERFORM 3510-READ-LEDGIN THRU 3510-EXIT.
075100 3520-EXIT.
075200     EXIT.
075300*
075400*    U8 - STOCKIN MAY BE ABSENT ON A GIVEN RUN (THE QUOTE FEED
075500*    IS OUTSIDE OUR CONTROL); 1000-INITIALIZE ALREADY FORCED
075600*    WS-EOF-STOCK-SW TO 'Y' IN THAT CASE SO THIS LOOP SIMPLY
075700*    NEVER EXECUTES AND THE VALUATION TOTALS STAY AT ZERO.
075800*
075900 3600-PROCESS-STOCK.
076000     PERFORM 3610-READ-STOCKIN THRU 3610-EXIT.
076100     PERFORM 3620-ACCUMULATE-STOCK THRU 3620-EXIT
076200         UNTIL WS-EOF-STOCK.
076300 3600-EXIT.
076400     EXIT.
076500*
076600 3610-READ-STOCKIN.
076700     READ STOCKIN
076800         AT END
076900             MOVE 'Y' TO WS-EOF-STOCK-SW
077000     END-READ.
077100 3610-EXIT.
077200     EXIT.
077300*
077400 3620-ACCUMULATE-STOCK.
077500     ADD 1 TO WS-STK-TOTAL-COUNT.
077600     ADD 1 TO WS-STOCK-COUNT.
077700     SET WS-STK-IDX TO WS-STOCK-COUNT.
077800     MOVE STK-ISIN TO WS-STK-TBL-ISIN (WS-STK-IDX).
077900     IF STK-SOURCE-FAILED
078000         ADD 1 TO WS-STK-FAILED-COUNT
078100         MOVE 'N' TO WS-STK-TBL-PRICED-SW (WS-STK-IDX)
078200         MOVE ZERO TO WS-STK-TBL-VALUE (WS-STK-IDX)
078300     ELSE
078400         ADD 1 TO WS-STK-PRICED-COUNT
078500         MOVE 'Y' TO WS-STK-TBL-PRICED-SW (WS-STK-IDX)
078600         MOVE STK-VALUE TO WS-STK-TBL-VALUE (WS-STK-IDX)
078700         ADD STK-VALUE TO WS-TOTAL-STOCK-VALUE-USD
078800     END-IF.
078900     PERFORM 3610-READ-STOCKIN THRU 3610-EXIT.
079000 3620-EXIT.
079100     EXIT.
079200*
079300*    U7 - EMITS ONLY ISINS WHERE NET SHARES ARE STILL OVER ZERO.
079400*
079500 6000-WRITE-HOLDINGS.
079600     PERFORM 6020-WRITE-ONE-HOLDING THRU 6020-EXIT
079700         VARYING WS-HLD-IDX FROM 1 BY 1
079800         UNTIL WS-HLD-IDX > WS-HOLDINGS-COUNT.
079900 6000-EXIT.
080000     EXIT.
080100*
080200 6010-FIND-STOCK-FOR-HOLDING.
080300     MOVE 'N' TO WS-FOUND-SW.
080400     MOVE ZERO TO WS-FOUND-IDX.
080500     IF WS-STOCK-COUNT > ZERO
080600         PERFORM 6011-SCAN-STOCK THRU 6011-EXIT
080700             VARYING WS-STK-IDX FROM 1 BY 1
080800             UNTIL WS-STK-IDX > WS-STOCK-COUNT
080900     END-IF.
081000 6010-EXIT.
081100     EXIT.
081200*
081300 6011-SCAN-STOCK.
081400     IF WS-STK-TBL-ISIN (WS-STK-IDX) = WS-SEARCH-ISIN
081500         MOVE 'Y' TO WS-FOUND-SW
081600         SET WS-FOUND-IDX TO WS-STK-IDX
081700     END-IF.
081800 6011-EXIT.
081900     EXIT.
082000*
082100 6020-WRITE-ONE-HOLDING.
082200     IF WS-HLD-TBL-SHARES (WS-HLD-IDX) > ZERO
082300         MOVE WS-HLD-TBL-ISIN (WS-HLD-IDX) TO WS-SEARCH-ISIN
082400         PERFORM 6010-FIND-STOCK-FOR-HOLDING THRU 6010-EXIT
082500         MOVE 'HLD' TO HOLDING-RECORD-CODE
082600         ADD 1 TO WS-HLD-WRITE-COUNT
082700         MOVE WS-HLD-WRITE-COUNT TO HOLDING-SEQUENCE-NUMBER
082800         MOVE WS-HLD-TBL-ISIN (WS-HLD-IDX) TO HLD-ISIN
082900         MOVE WS-HLD-TBL-NAME (WS-HLD-IDX) TO HLD-NAME
083000         MOVE WS-HLD-TBL-SHARES (WS-HLD-IDX) TO HLD-NET-SHARES
083100         MOVE WS-RUN-DATE TO HLD-AS-OF-DATE
083200         IF WS-FOUND
083300             MOVE WS-STK-TBL-VALUE (WS-FOUND-IDX) TO HLD-VALUE-USD
083400             IF WS-STK-TBL-PRICED (WS-FOUND-IDX)
083500                 MOVE 'Y' TO HLD-PRICED-SW
083600                 IF WS-LAST-RATE > ZERO
083700                     COMPUTE HLD-VALUE-EUR ROUNDED =
083800                         HLD-VALUE-USD / WS-LAST-RATE
083900                 ELSE
084000                     MOVE ZERO TO HLD-VALUE-EUR
084100                 END-IF
084200             ELSE
084300                 MOVE 'N' TO HLD-PRICED-SW
084400                 MOVE ZERO TO HLD-VALUE-EUR
084500             END-IF
084600         ELSE
084700             MOVE ZERO TO HLD-VALUE-USD
084800             MOVE ZERO TO HLD-VALUE-EUR
084900             MOVE 'N' TO HLD-PRICED-SW
085000         END-IF
085100         WRITE DGH-HOLDING-RECORD
085200     END-IF.
085300 6020-EXIT.
085400     EXIT.
085500*
085600*    6100/6110 - FIND THE HOLDINGS TABLE ROW FOR WS-SEARCH-ISIN,
085700*    APPENDING A NEW ROW AT THE END IF NONE EXISTS YET.  ON
085800*    RETURN WS-HLD-IDX POINTS AT THE ROW TO UPDATE.
085900*
086000 6100-FIND-OR-ADD-HOLDING.
086100     MOVE 'N' TO WS-FOUND-SW.
086200     MOVE ZERO TO WS-FOUND-IDX.
086300     IF WS-HOLDINGS-COUNT > ZERO
086400         PERFORM 6110-SCAN-HOLDING THRU 6110-EXIT
086500             VARYING WS-HLD-IDX FROM 1 BY 1
086600             UNTIL WS-HLD-IDX > WS-HOLDINGS-COUNT
086700     END-IF.
086800     IF WS-FOUND
086900         SET WS-HLD-IDX TO WS-FOUND-IDX
087000     ELSE
087100         ADD 1 TO WS-HOLDINGS-COUNT
087200         SET WS-HLD-IDX TO WS-HOLDINGS-COUNT
087300         MOVE WS-SEARCH-ISIN TO WS-HLD-TBL-ISIN (WS-HLD-IDX)
087400         MOVE SPACES TO WS-HLD-TBL-NAME (WS-HLD-IDX)
087500         MOVE ZERO TO WS-HLD-TBL-SHARES (WS-HLD-IDX)
087600     END-IF.
087700 6100-EXIT.
087800     EXIT.
087900*
088000 6110-SCAN-HOLDING.
088100     IF WS-HLD-TBL-ISIN (WS-HLD-IDX) = WS-SEARCH-ISIN
088200         MOVE 'Y' TO WS-FOUND-SW
088300         SET WS-FOUND-IDX TO WS-HLD-IDX
088400     END-IF.
088500 6110-EXIT.
088600     EXIT.
088700*
088800*    6200/6210 - SAME FIND-OR-ADD IDIOM, KEYED BY TXN YEAR.
088900*
089000 6200-FIND-OR-ADD-YEAR.
089100     MOVE 'N' TO WS-FOUND-SW.
089200     MOVE ZERO TO WS-FOUND-IDX.
089300     IF WS-YEAR-COUNT > ZERO
089400         PERFORM 6210-SCAN-YEAR THRU 6210-EXIT
089500             VARYING WS-YR-IDX FROM 1 BY 1
089600             UNTIL WS-YR-IDX > WS-YEAR-COUNT
089700     END-IF.
089800     IF WS-FOUND
089900         SET WS-YR-IDX TO WS-FOUND-IDX
090000     ELSE
090100         ADD 1 TO WS-YEAR-COUNT
090200         SET WS-YR-IDX TO WS-YEAR-COUNT
090300         MOVE WS-SEARCH-YEAR TO WS-YR-TBL-YEAR (WS-YR-IDX)
090400         MOVE ZERO TO WS-YR-TBL-DIVIDENDS-EUR (WS-YR-IDX)
090500         MOVE ZERO TO WS-YR-TBL-INVESTMENTS-EUR (WS-YR-IDX)
090600         MOVE ZERO TO WS-YR-TBL-PROCEEDS-EUR (WS-YR-IDX)
090700     END-IF.
090800 6200-EXIT.
090900     EXIT.
091000*
091100 6210-SCAN-YEAR.
091200     IF WS-YR-TBL-YEAR (WS-YR-IDX) = WS-SEARCH-YEAR
091300         MOVE 'Y' TO WS-FOUND-SW
091400         SET WS-FOUND-IDX TO WS-YR-IDX
091500     END-IF.
091600 6210-EXIT.
091700     EXIT.
091800*
091900*    6300/6310 - SAME FIND-OR-ADD IDIOM, KEYED BY TXN YEAR-MONTH.
092000*
092100 6300-FIND-OR-ADD-MONTH.
092200     MOVE 'N' TO WS-FOUND-SW.
092300     MOVE ZERO TO WS-FOUND-IDX.
092400     IF WS-MONTH-COUNT > ZERO
092500         PERFORM 6310-SCAN-MONTH THRU 6310-EXIT
092600             VARYING WS-MO-IDX FROM 1 BY 1
092700             UNTIL WS-MO-IDX > WS-MONTH-COUNT
092800     END-IF.
092900     IF WS-FOUND
093000         SET WS-MO-IDX TO WS-FOUND-IDX
093100     ELSE
093200         ADD 1 TO WS-MONTH-COUNT
093300         SET WS-MO-IDX TO WS-MONTH-COUNT
093400         MOVE WS-SEARCH-YYMM TO WS-MO-TBL-YYMM (WS-MO-IDX)
093500         MOVE ZERO TO WS-MO-TBL-INVESTMENTS-EUR (WS-MO-IDX)
093600         MOVE ZERO TO WS-MO-TBL-DEPOSITS-EUR (WS-MO-IDX)
093700         MOVE ZERO TO WS-MO-TBL-WITHDRAWALS-EUR (WS-MO-IDX)
093800     END-IF.
093900 6300-EXIT.
094000     EXIT.
094100*
094200 6310-SCAN-MONTH.
094300     IF WS-MO-TBL-YYMM (WS-MO-IDX) = WS-SEARCH-YYMM
094400         MOVE 'Y' TO WS-FOUND-SW
094500         SET WS-FOUND-IDX TO WS-MO-IDX
094600     END-IF.
094700 6310-EXIT.
094800     EXIT.
094900*
095000*    U10 - LIFETIME FIGURES THAT DEPEND ON MORE THAN ONE READ
095100*    LOOP ARE FINISHED OFF HERE, ONCE ALL NINE INPUT FILES HAVE
095200*    BEEN CONSUMED.
095300*
095400 8000-CALC-SUMMARY.
095500     IF WS-LAST-RATE > ZERO
095600         COMPUTE WS-USD-EUR-RATE ROUNDED = 1 / WS-LAST-RATE
095700         COMPUTE WS-HOLDINGS-VALUE-EUR ROUNDED =
095800             WS-TOTAL-STOCK-VALUE-USD / WS-LAST-RATE
095900     ELSE
096000         MOVE ZERO TO WS-USD-EUR-RATE
096100         MOVE ZERO TO WS-HOLDINGS-VALUE-EUR
096200     END-IF.
096300     COMPUTE WS-NET-INVESTED-EUR =
096400         WS-TOTAL-INVESTED-EUR - WS-TOTAL-PROCEEDS-EUR.
096500     COMPUTE WS-PORTFOLIO-RETURN-EUR =
096600         WS-TOTAL-DIVIDENDS-EUR + WS-TOTAL-PROCEEDS-EUR
096700             - WS-TOTAL-FEES-EUR.
096800     COMPUTE WS-TOTAL-PORTFOLIO-VALUE-EUR =
096900         WS-HOLDINGS-VALUE-EUR + WS-TOTAL-CASH-EUR.
097000 8000-EXIT.
097100     EXIT.
097200*
097300 9000-PRINT-REPORT.
097400     PERFORM 9100-PRINT-HEADER THRU 9100-EXIT.
097500     PERFORM 9200-PRINT-LIFETIME THRU 9200-EXIT.
097600     PERFORM 9300-PRINT-DIV-YEAR THRU 9300-EXIT.
097700     PERFORM 9400-PRINT-INV-YEAR THRU 9400-EXIT.
097800     PERFORM 9500-PRINT-PRO-YEAR THRU 9500-EXIT.
097900     PERFORM 9600-PRINT-INV-MONTH THRU 9600-EXIT.
098000     PERFORM 9700-PRINT-DEP-MONTH THRU 9700-EXIT.
098100     PERFORM 9800-PRINT-COUNTS THRU 9800-EXIT.
098200     PERFORM 9850-PRINT-VALUATION THRU 9850-EXIT.
098300 9000-EXIT.
098400     EXIT.
098500*
098600 9100-PRINT-HEADER.
098700     MOVE SPACES TO MTF-REPORT-LINE.
098800     MOVE 'H' TO LINE-TYPE-CD.
098900     ADD 1 TO WS-RPT-LINE-COUNT.
099000     MOVE WS-RPT-LINE-COUNT TO LINE-SEQUENCE-NUMBER.
099100     MOVE WS-RUN-DATE TO RPT-RUN-DATE.
099200     MOVE 'DEGIRO PORTFOLIO SUMMARY REPORT' TO RPT-TITLE.
099300     WRITE MTF-REPORT-LINE.
099400 9100-EXIT.
099500     EXIT.
099600*
099700 9200-PRINT-LIFETIME.
099800     MOVE SPACES TO MTF-REPORT-LINE.
099900     MOVE 'L' TO LINE-TYPE-CD.
100000     ADD 1 TO WS-RPT-LINE-COUNT.
100100     MOVE WS-RPT-LINE-COUNT TO LINE-SEQUENCE-NUMBER.
100200     MOVE WS-TOTAL-INVESTED-EUR TO LTM-INVESTMENTS-EUR.
100300     MOVE WS-TOTAL-PROCEEDS-EUR TO LTM-PROCEEDS-EUR.
100400     MOVE WS-NET-INVESTED-EUR TO LTM-NET-INVESTED-EUR.
100500     MOVE WS-TOTAL-DEPOSITS-EUR TO LTM-DEPOSITS-EUR.
100600     MOVE WS-TOTAL-DIVIDENDS-EUR TO LTM-DIVIDENDS-EUR.
100700     MOVE WS-TOTAL-FEES-EUR TO LTM-FEES-EUR.
100800     MOVE WS-PORTFOLIO-RETURN-EUR TO LTM-PORTFOLIO-RETURN-EUR.
100900     MOVE WS-TOTAL-CASH-EUR TO LTM-CURRENT-CASH-EUR.
101000     MOVE WS-HOLDINGS-VALUE-EUR TO LTM-HOLDINGS-VALUE-EUR.
101100     MOVE WS-TOTAL-PORTFOLIO-VALUE-EUR TO LTM-PORTFOLIO-VALUE-EUR.
101200     WRITE MTF-REPORT-LINE.
101300 9200-EXIT.
101400     EXIT.
101500*
101600 9300-PRINT-DIV-YEAR.
101700     MOVE ZERO TO WS-RPT-TOTAL-AMT-1.
101800     PERFORM 9310-PRINT-ONE-DIV-YEAR THRU 9310-EXIT
101900         VARYING WS-YR-IDX FROM 1 BY 1
102000         UNTIL WS-YR-IDX > WS-YEAR-COUNT.
102100     MOVE SPACES TO MTF-REPORT-LINE.
102200     MOVE 'T' TO LINE-TYPE-CD.
102300     ADD 1 TO WS-RPT-LINE-COUNT.
102400     MOVE WS-RPT-LINE-COUNT TO LINE-SEQUENCE-NUMBER.
102500     MOVE 'TOTAL DIVIDENDS'    TO TOT-SECTION-LABEL.
102600     MOVE WS-RPT-TOTAL-AMT-1  TO TOT-AMOUNT-1.
102700     MOVE WS-DIV-VERIFIED-COUNT TO TOT-COUNT-1.
102800     MOVE WS-DIV-COUNT          TO TOT-COUNT-2.
102900     WRITE MTF-REPORT-LINE.
103000 9300-EXIT.
103100     EXIT.
103200*
103300 9310-PRINT-ONE-DIV-YEAR.
103400     MOVE SPACES TO MTF-REPORT-LINE.
103500     MOVE 'D' TO LINE-TYPE-CD.
103600     ADD 1 TO WS-RPT-LINE-COUNT.
103700     MOVE WS-RPT-LINE-COUNT TO LINE-SEQUENCE-NUMBER.
103800     MOVE WS-YR-TBL-YEAR (WS-YR-IDX) TO DVY-TXN-YEAR.
103900     MOVE WS-YR-TBL-DIVIDENDS-EUR (WS-YR-IDX)
104000         TO DVY-DIVIDENDS-EUR.
104100     ADD WS-YR-TBL-DIVIDENDS-EUR (WS-YR-IDX) TO
104200         WS-RPT-TOTAL-AMT-1.
104300     WRITE MTF-REPORT-LINE.
104400 9310-EXIT.
104500     EXIT.
104600*
104700 9400-PRINT-INV-YEAR.
104800     MOVE ZERO TO WS-RPT-TOTAL-AMT-1.
104900     PERFORM 9410-PRINT-ONE-INV-YEAR THRU 9410-EXIT
105000         VARYING WS-YR-IDX FROM 1 BY 1
105100         UNTIL WS-YR-IDX > WS-YEAR-COUNT.
105200     MOVE SPACES TO MTF-REPORT-LINE.
105300     MOVE 'T' TO LINE-TYPE-CD.
105400     ADD 1 TO WS-RPT-LINE-COUNT.
105500     MOVE WS-RPT-LINE-COUNT TO LINE-SEQUENCE-NUMBER.
105600     MOVE 'TOTAL INVESTMENTS'  TO TOT-SECTION-LABEL.
105700     MOVE WS-RPT-TOTAL-AMT-1  TO TOT-AMOUNT-1.
105800     WRITE MTF-REPORT-LINE.
105900 9400-EXIT.
106000     EXIT.
106100*
106200 9410-PRINT-ONE-INV-YEAR.
106300     MOVE SPACES TO MTF-REPORT-LINE.
106400     MOVE 'I' TO LINE-TYPE-CD.
106500     ADD 1 TO WS-RPT-LINE-COUNT.
106600     MOVE WS-RPT-LINE-COUNT TO LINE-SEQUENCE-NUMBER.
106700     MOVE WS-YR-TBL-YEAR (WS-YR-IDX) TO IVY-TXN-YEAR.
106800     MOVE WS-YR-TBL-INVESTMENTS-EUR (WS-YR-IDX)
106900         TO IVY-INVESTMENTS-EUR.
107000     ADD WS-YR-TBL-INVESTMENTS-EUR (WS-YR-IDX) TO
107100         WS-RPT-TOTAL-AMT-1.
107200     WRITE MTF-REPORT-LINE.
107300 9410-EXIT.
107400     EXIT.
107500*
107600 9500-PRINT-PRO-YEAR.
107700     MOVE ZERO TO WS-RPT-TOTAL-AMT-1.
107800     PERFORM 9510-PRINT-ONE-PRO-YEAR THRU 9510-EXIT
107900         VARYING WS-YR-IDX FROM 1 BY 1
108000         UNTIL WS-YR-IDX > WS-YEAR-COUNT.
108100     MOVE SPACES TO MTF-REPORT-LINE.
108200     MOVE 'T' TO LINE-TYPE-CD.
108300     ADD 1 TO WS-RPT-LINE-COUNT.
108400     MOVE WS-RPT-LINE-COUNT TO LINE-SEQUENCE-NUMBER.
108500     MOVE 'TOTAL PROCEEDS'     TO TOT-SECTION-LABEL.
108600     MOVE WS-RPT-TOTAL-AMT-1  TO TOT-AMOUNT-1.
108700     WRITE MTF-REPORT-LINE.
108800 9500-EXIT.
108900     EXIT.
109000*
109100 9510-PRINT-ONE-PRO-YEAR.
109200     MOVE SPACES TO MTF-REPORT-LINE.
109300     MOVE 'P' TO LINE-TYPE-CD.
109400     ADD 1 TO WS-RPT-LINE-COUNT.
109500     MOVE WS-RPT-LINE-COUNT TO LINE-SEQUENCE-NUMBER.
109600     MOVE WS-YR-TBL-YEAR (WS-YR-IDX) TO PRY-TXN-YEAR.
109700     MOVE WS-YR-TBL-PROCEEDS-EUR (WS-YR-IDX) TO PRY-PROCEEDS-EUR.
109800     ADD WS-YR-TBL-PROCEEDS-EUR (WS-YR-IDX) TO WS-RPT-TOTAL-AMT-1.
109900     WRITE MTF-REPORT-LINE.
110000 9510-EXIT.
110100     EXIT.
110200*
110300 9600-PRINT-INV-MONTH.
110400     MOVE ZERO TO WS-RPT-TOTAL-AMT-1.
110500     PERFORM 9610-PRINT-ONE-INV-MONTH THRU 9610-EXIT
110600         VARYING WS-MO-IDX FROM 1 BY 1
110700         UNTIL WS-MO-IDX > WS-MONTH-COUNT.
110800     MOVE SPACES TO MTF-REPORT-LINE.
110900     MOVE 'T' TO LINE-TYPE-CD.
111000     ADD 1 TO WS-RPT-LINE-COUNT.
111100     MOVE WS-RPT-LINE-COUNT TO LINE-SEQUENCE-NUMBER.
111200     MOVE 'TOTAL INVESTMENTS'  TO TOT-SECTION-LABEL.
111300     MOVE WS-RPT-TOTAL-AMT-1  TO TOT-AMOUNT-1.
111400     WRITE MTF-REPORT-LINE.
111500 9600-EXIT.
111600     EXIT.
111700*
111800 9610-PRINT-ONE-INV-MONTH.
111900     MOVE SPACES TO MTF-REPORT-LINE.
112000     MOVE 'M' TO LINE-TYPE-CD.
112100     ADD 1 TO WS-RPT-LINE-COUNT.
112200     MOVE WS-RPT-LINE-COUNT TO LINE-SEQUENCE-NUMBER.
112300     MOVE WS-MO-TBL-YYMM (WS-MO-IDX) TO IVM-TXN-YYMM.
112400     MOVE WS-MO-TBL-INVESTMENTS-EUR (WS-MO-IDX)
112500         TO IVM-INVESTMENTS-EUR.
112600     ADD WS-MO-TBL-INVESTMENTS-EUR (WS-MO-IDX) TO
112700         WS-RPT-TOTAL-AMT-1.
112800     WRITE MTF-REPORT-LINE.
112900 9610-EXIT.
113000     EXIT.
113100*
113200 9700-PRINT-DEP-MONTH.
113300     MOVE ZERO TO WS-RPT-TOTAL-AMT-1.
113400     MOVE ZERO TO WS-RPT-TOTAL-AMT-2.
113500     PERFORM 9710-PRINT-ONE-DEP-MONTH THRU 9710-EXIT
113600         VARYING WS-MO-IDX FROM 1 BY 1
113700         UNTIL WS-MO-IDX > WS-MONTH-COUNT.
113800     MOVE SPACES TO MTF-REPORT-LINE.
113900     MOVE 'T' TO LINE-TYPE-CD.
114000     ADD 1 TO WS-RPT-LINE-COUNT.
114100     MOVE WS-RPT-LINE-COUNT TO LINE-SEQUENCE-NUMBER.
114200     MOVE 'TOTAL DEPOSITS'     TO TOT-SECTION-LABEL.
114300     MOVE WS-RPT-TOTAL-AMT-1  TO TOT-AMOUNT-1.
114400     MOVE WS-RPT-TOTAL-AMT-2  TO TOT-AMOUNT-2.
114500     WRITE MTF-REPORT-LINE.
114600 9700-EXIT.
114700     EXIT.
114800*
114900 9710-PRINT-ONE-DEP-MONTH.
115000     MOVE SPACES TO MTF-REPORT-LINE.
115100     MOVE 'W' TO LINE-TYPE-CD.
115200     ADD 1 TO WS-RPT-LINE-COUNT.
115300     MOVE WS-RPT-LINE-COUNT TO LINE-SEQUENCE-NUMBER.
115400     MOVE WS-MO-TBL-YYMM (WS-MO-IDX) TO DPM-TXN-YYMM.
115500     MOVE WS-MO-TBL-DEPOSITS-EUR (WS-MO-IDX) TO DPM-DEPOSITS-EUR.
115600     MOVE WS-MO-TBL-WITHDRAWALS-EUR (WS-MO-IDX)
115700         TO DPM-WITHDRAWALS-EUR.
115800     ADD WS-MO-TBL-DEPOSITS-EUR (WS-MO-IDX) TO WS-RPT-TOTAL-AMT-1.
115900     ADD WS-MO-TBL-WITHDRAWALS-EUR (WS-MO-IDX) TO
116000         WS-RPT-TOTAL-AMT-2.
116100     WRITE MTF-REPORT-LINE.
116200 9710-EXIT.
116300     EXIT.
116400*
116500 9800-PRINT-COUNTS.
116600     MOVE SPACES TO MTF-REPORT-LINE.
116700     MOVE 'C' TO LINE-TYPE-CD.
116800     ADD 1 TO WS-RPT-LINE-COUNT.
116900     MOVE WS-RPT-LINE-COUNT TO LINE-SEQUENCE-NUMBER.
117000     MOVE WS-BUY-COUNT TO CNT-BUY-COUNT.
117100     MOVE WS-BUY-VALID-COUNT TO CNT-BUY-VALID-COUNT.
117200     MOVE WS-SELL-COUNT TO CNT-SELL-COUNT.
117300     MOVE WS-DIV-COUNT TO CNT-DIV-COUNT.
117400     MOVE WS-DIV-VERIFIED-COUNT TO CNT-DIV-VERIFIED-COUNT.
117500     MOVE WS-DEP-COUNT TO CNT-DEP-COUNT.
117600     MOVE WS-FEE-COUNT TO CNT-FEE-COUNT.
117700     WRITE MTF-REPORT-LINE.
117800 9800-EXIT.
117900     EXIT.
118000*
118100 9850-PRINT-VALUATION.
118200     MOVE SPACES TO MTF-REPORT-LINE.
118300     MOVE 'V' TO LINE-TYPE-CD.
118400     ADD 1 TO WS-RPT-LINE-COUNT.
118500     MOVE WS-RPT-LINE-COUNT TO LINE-SEQUENCE-NUMBER.
118600     MOVE WS-STK-PRICED-COUNT TO VAL-PRICED-COUNT.
118700     MOVE WS-STK-FAILED-COUNT TO VAL-FAILED-COUNT.
118800     MOVE WS-STK-TOTAL-COUNT TO VAL-TOTAL-COUNT.
118900     MOVE WS-USD-EUR-RATE TO VAL-USD-EUR-RATE.
119000     MOVE WS-TOTAL-STOCK-VALUE-USD TO VAL-HOLDINGS-VALUE-USD.
119100     MOVE WS-HOLDINGS-VALUE-EUR TO VAL-HOLDINGS-VALUE-EUR.
119200     WRITE MTF-REPORT-LINE.
119300 9850-EXIT.
119400     EXIT.
119500*
119600 9900-TERMINATE.
119700     CLOSE LEDGIN.
119800     CLOSE RATEIN.
119900     CLOSE BUYIN.
120000     CLOSE SELLIN.
120100     CLOSE DIVIN.
120200     CLOSE DEPIN.
120300     CLOSE FEEIN.
120400     CLOSE STOCKIN.
120500     CLOSE HLDGOUT.
120600     CLOSE RPTOUT.
120700     DISPLAY 'PBJ-JOB040 - HOLDINGS WRITTEN    - '
120800         WS-HLD-WRITE-COUNT.
120900     DISPLAY 'PBJ-JOB040 - SECURITIES PRICED   - '
121000         WS-STK-PRICED-COUNT.
121100     DISPLAY 'PBJ-JOB040 - SECURITIES FAILED   - '
121200         WS-STK-FAILED-COUNT.
121300     DISPLAY 'PBJ-JOB040 - REPORT LINES WRITTEN - '
121400         WS-RPT-LINE-COUNT.
121500 9900-EXIT.
121600     EXIT.
