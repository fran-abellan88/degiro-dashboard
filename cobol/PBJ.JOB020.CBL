000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        PBJ-JOB020.
000300 AUTHOR.            R. MATEOS.
000400 INSTALLATION.      PORTFOLIO BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.      08/14/1991.
000600 DATE-COMPILED.     08/14/1991.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*************************************************************
001000*    PBJ.JOB020  --  DATASET EXTRACTION (BUYS/SELLS/DIVS/
001100*                     DEPOSITS/FEES)
001200*************************************************************
001300*
001400*    STEP 2 OF THE NIGHTLY DEGIRO PORTFOLIO RUN.  READS THE
001500*    CLEANSED LEDGER (LEDGIN) WRITTEN BY PBJ.JOB010 AND FANS
001600*    EACH ROW OUT BY CATEGORY TO ONE OF FIVE DATASETS - BUYS,
001700*    SELLS, DIVIDENDS, DEPOSITS OR FEES.  ROWS IN ANY OTHER
001800*    CATEGORY ARE LEFT IN THE LEDGER ONLY (THE CASH STEP,
001900*    PBJ.JOB040, RE-READS THE LEDGER DIRECTLY FOR THOSE).
002000*
002100*    BUYS AND SELLS ALSO CARRY A SHARE COUNT AND UNIT PRICE
002200*    PARSED OUT OF THE ORIGINAL SPANISH FREE-TEXT DESCRIPTION
002300*    (THE DESK NEVER DELIVERED THESE AS SEPARATE FIELDS), AND
002400*    BUYS CARRY A VALIDITY SWITCH - SEE PARAGRAPHS 4100-4300.
002500*    DIVIDEND ROWS ARE GROUP-COUNTED AND VERIFIED BY THE NEXT
002600*    STEP, PBJ.JOB030, WHICH REWRITES DIVOUT IN PLACE.
002700*
002800*    RECORD LAYOUTS ARE CARRIED IN-LINE (NOT COPYBOOK'D) - SEE
002900*    DGL.TIP01 FOR THE CLEANSED LEDGER SHAPE AND DGT.TIP04 FOR
003000*    THE FIVE OUTPUT DATASETS, BOTH MATCHED FIELD FOR FIELD.
003100*
003200*    CHANGE LOG
003300*    ----------
003400*    08/14/1991  RM   TKT-0107  ORIGINAL PROGRAM - BUY/SELL
003500*                               EXTRACTION ONLY, NO SHARE OR
003600*                               PRICE PARSING.
003700*    02/03/1992  RM   TKT-0119  ADDED THE SHARE-COUNT AND
003800*                               UNIT-PRICE PARSERS (PARAGRAPHS
003900*                               4100/4200) AND THE BUY-VALIDITY
004000*                               SWITCH (PARAGRAPH 4300).
004100*    01/22/1993  RM   TKT-0135  ADDED DIVIDEND, DEPOSIT AND FEE
004200*                               EXTRACTION (PARAGRAPHS 4700-
004300*                               4900).
004400*    06/21/1999  JLP  TKT-0317  Y2K - LEDGER AND DATASET DATE
004500*                               FIELDS WIDENED TO CCYYMMDD.
004600*    07/21/2006  CFG  TKT-0383  TXN-COUNTRY WIDENED FROM X(2)
004700*                               TO X(4) TO MATCH DGL.TIP01 AND
004800*                               DGT.TIP04 (TKT-0379/TKT-0381).
004900*    02/14/2008  CFG  TKT-0393  LEDGIN RECORD CONTAINS CLAUSE
005000*                               CORRECTED FROM 311 TO 313
005100*                               CHARACTERS - SAME OVERSIGHT AS
005200*                               PBJ.JOB010 TKT-0392 AND DGL.TIP01
005300*                               TKT-0391.
005400*    03/03/2008  CFG  TKT-0404  DGT-TXN-DESC (AND THE BSD-/DVD-
005500*                               REDEFINES COPIES) WIDENED FROM
005600*                               X(60) TO X(100) TO MATCH DGT.TIP04
005700*                               RECORD GREW FROM 171 TO 211 BYTES.
005800*    03/03/2008  CFG  TKT-0405  4800-BUILD-DEP-RECORD WAS COPYING
005900*                               THE LEDGER'S PRODUCT/ISIN/COUNTRY
006000*                               INTO THE DEPOSIT ROW - THE DEPOSIT
006100*                               DATASET CARRIES NONE OF THE THREE.
006200*                               NOW MOVES SPACES.
006300*    03/03/2008  CFG  TKT-0407  ADDED 1090-OPEN-ERROR - A BAD
006400*                               LEDGIN OPEN NOW ABENDS THE STEP
006500*                               INSTEAD OF RUNNING TO AN EMPTY
006600*                               TERMINATION.  WS-EOF-LEDGER-SW AND
006700*                               WS-READ-COUNT MOVED TO 77-LEVEL
006800*                               ITEMS WHILE IN HERE.
006900*    08/09/2026  JVM  TKT-0408  TKT-0383 IS SUPERSEDED - REVERTED
007000*                               CLI-/DGT-/BSD-/DVD-TXN-COUNTRY
007100*                               BACK TO X(2) TO MATCH DGL.TIP01
007200*                               AND DGT.TIP04 (BOTH ALSO
007300*                               TKT-0408).  LEDGIN SHRANK FROM
007400*                               313 TO 311 BYTES; BUYOUT/SELLOUT/
007500*                               DIVOUT/DEPOUT/FEEOUT SHRANK FROM
007600*                               211 TO 209 BYTES.
007700*
007800  ENVIRONMENT DIVISION.
007900  CONFIGURATION SECTION.
008000  SPECIAL-NAMES.
008100      C01 IS TOP-OF-FORM.
008200  INPUT-OUTPUT SECTION.
008300  FILE-CONTROL.
008400      SELECT LEDGIN  ASSIGN TO "LEDGOUT"
008500          ORGANIZATION IS SEQUENTIAL
008600          FILE STATUS IS WS-LEDGIN-STATUS.
008700      SELECT BUYOUT  ASSIGN TO "BUYOUT"
008800          ORGANIZATION IS SEQUENTIAL
008900          FILE STATUS IS WS-BUYOUT-STATUS.
009000      SELECT SELLOUT ASSIGN TO "SELLOUT"
009100          ORGANIZATION IS SEQUENTIAL
009200          FILE STATUS IS WS-SELLOUT-STATUS.
009300      SELECT DIVOUT  ASSIGN TO "DIVOUT"
009400          ORGANIZATION IS SEQUENTIAL
009500          FILE STATUS IS WS-DIVOUT-STATUS.
009600      SELECT DEPOUT  ASSIGN TO "DEPOUT"
009700          ORGANIZATION IS SEQUENTIAL
009800          FILE STATUS IS WS-DEPOUT-STATUS.
009900      SELECT FEEOUT  ASSIGN TO "FEEOUT"
010000          ORGANIZATION IS SEQUENTIAL
010100          FILE STATUS IS WS-FEEOUT-STATUS.
010200  DATA DIVISION.
010300  FILE SECTION.
010400  FD  LEDGIN
010500      LABEL RECORDS ARE STANDARD
010600      RECORD CONTAINS 311 CHARACTERS.
010700  01  DGL-CLEAN-IN-RECORD.
010800      05  DGL-IN-RECORD-TYPE            PIC X(3).
010900      05  DGL-IN-SEQUENCE-NUMBER        PIC 9(3).
011000      05  DETAIL-RECORD-2-IN.
011100          10  CLI-TXN-DATE              PIC 9(8).
011200          10  CLI-TXN-PRODUCT           PIC X(40).
011300          10  CLI-TXN-ISIN              PIC X(12).
011400          10  CLI-TXN-DESC              PIC X(100).
011500          10  CLI-DESCRIPTION-NORM      PIC X(60).
011600          10  CLI-CATEGORY              PIC X(25).
011700          10  CLI-TXN-COUNTRY           PIC X(2).
011800          10  CLI-TXN-YEAR              PIC 9(4).
011900          10  CLI-TXN-YYMM              PIC X(7).
012000          10  CLI-EUR-USD-RATE          PIC 9(3)V9(6).
012100          10  CLI-AMOUNT-EUR            PIC S9(9)V99.
012200          10  CLI-BALANCE-EUR           PIC S9(9)V99.
012300          10  CLI-TXN-AMT-CURR          PIC X(3).
012400          10  FILLER                    PIC X(13).
012500  FD  BUYOUT
012600      LABEL RECORDS ARE STANDARD
012700      RECORD CONTAINS 209 CHARACTERS.
012800  01  DGT-TXN-RECORD.
012900      05  TXN-RECORD-TYPE               PIC X(3).
013000          88  DGT-BUY-TXN                   VALUE 'BUY'.
013100          88  DGT-SELL-TXN                  VALUE 'SEL'.
013200          88  DGT-DIV-TXN                   VALUE 'DIV'.
013300          88  DGT-DEP-TXN                   VALUE 'DEP'.
013400          88  DGT-FEE-TXN                   VALUE 'FEE'.
013500      05  TXN-SEQUENCE-NUMBER           PIC 9(3).
013600      05  DETAIL-RECORD-1.
013700          10  DGT-TXN-DATE              PIC 9(8).
013800          10  DGT-TXN-DATE-SPLIT REDEFINES DGT-TXN-DATE.
013900              15  DGT-TXN-CCYY          PIC 9(4).
014000              15  DGT-TXN-MM            PIC 9(2).
014100              15  DGT-TXN-DD            PIC 9(2).
014200          10  DGT-TXN-PRODUCT           PIC X(40).
014300          10  DGT-TXN-ISIN              PIC X(12).
014400          10  DGT-TXN-DESC              PIC X(100).
014500          10  DGT-TXN-COUNTRY           PIC X(2).
014600          10  DGT-TXN-YEAR              PIC 9(4).
014700          10  DGT-TXN-YYMM              PIC X(7).
014800          10  DGT-AMOUNT-EUR            PIC S9(9)V99.
014900          10  FILLER                    PIC X(19).
015000      05  DETAIL-RECORD-2 REDEFINES DETAIL-RECORD-1.
015100          10  BSD-TXN-DATE              PIC 9(8).
015200          10  BSD-TXN-PRODUCT           PIC X(40).
015300          10  BSD-TXN-ISIN              PIC X(12).
015400          10  BSD-TXN-DESC              PIC X(100).
015500          10  BSD-TXN-COUNTRY           PIC X(2).
015600          10  BSD-TXN-YEAR              PIC 9(4).
015700          10  BSD-TXN-YYMM              PIC X(7).
015800          10  BSD-AMOUNT-EUR            PIC S9(9)V99.
015900          10  BSD-SHARES                PIC 9(7).
016000          10  BSD-PRICE                 PIC 9(7)V9(4).
016100          10  BSD-IS-VALID              PIC X(1).
016200              88  BSD-IS-VALID-BUY          VALUE 'Y'.
016300      05  DETAIL-RECORD-3 REDEFINES DETAIL-RECORD-1.
016400          10  DVD-TXN-DATE              PIC 9(8).
016500          10  DVD-TXN-PRODUCT           PIC X(40).
016600          10  DVD-TXN-ISIN              PIC X(12).
016700          10  DVD-TXN-DESC              PIC X(100).
016800          10  DVD-TXN-COUNTRY           PIC X(2).
016900          10  DVD-TXN-YEAR              PIC 9(4).
017000          10  DVD-TXN-YYMM              PIC X(7).
017100          10  DVD-AMOUNT-EUR            PIC S9(9)V99.
017200          10  DVD-TOTAL-TXNS-IN-GROUP   PIC 9(3).
017300          10  DVD-STATUS                PIC X(10).
017400              88  DVD-STATUS-VERIFIED       VALUE 'verified'.
017500              88  DVD-STATUS-UNVERIFIED     VALUE 'unverified'.
017600          10  FILLER                    PIC X(6).
017700  FD  SELLOUT
017800      LABEL RECORDS ARE STANDARD
017900      RECORD CONTAINS 209 CHARACTERS.
018000  01  DGT-SELL-RECORD.
018100      05  FILLER                        PIC X(209).
018200  FD  DIVOUT
018300      LABEL RECORDS ARE STANDARD
018400      RECORD CONTAINS 209 CHARACTERS.
018500  01  DGT-DIV-RECORD.
018600      05  FILLER                        PIC X(209).
018700  FD  DEPOUT
018800      LABEL RECORDS ARE STANDARD
018900      RECORD CONTAINS 209 CHARACTERS.
019000  01  DGT-DEP-RECORD.
019100      05  FILLER                        PIC X(209).
019200  FD  FEEOUT
019300      LABEL RECORDS ARE STANDARD
019400      RECORD CONTAINS 209 CHARACTERS.
019500  01  DGT-FEE-RECORD.
019600      05  FILLER                        PIC X(209).
019700  WORKING-STORAGE SECTION.
019800  01  WS-FILE-STATUS-GROUP.
019900      05  WS-LEDGIN-STATUS              PIC X(02).
020000      05  WS-BUYOUT-STATUS              PIC X(02).
020100      05  WS-SELLOUT-STATUS             PIC X(02).
020200      05  WS-DIVOUT-STATUS              PIC X(02).
020300      05  WS-DEPOUT-STATUS              PIC X(02).
020400      05  WS-FEEOUT-STATUS              PIC X(02).
020500  77  WS-EOF-LEDGER-SW              PIC X(1)   VALUE 'N'.
020600      88  WS-EOF-LEDGER                 VALUE 'Y'.
020700  77  WS-READ-COUNT                 PIC 9(7)   COMP VALUE ZERO.
020800  01  WS-COUNTERS.
020900      05  WS-BUY-COUNT              PIC 9(7)   COMP VALUE ZERO.
021000      05  WS-SELL-COUNT             PIC 9(7)   COMP VALUE ZERO.
021100      05  WS-DIV-COUNT              PIC 9(7)   COMP VALUE ZERO.
021200      05  WS-DEP-COUNT              PIC 9(7)   COMP VALUE ZERO.
021300      05  WS-FEE-COUNT              PIC 9(7)   COMP VALUE ZERO.
021400      05  WS-OTHER-COUNT            PIC 9(7)   COMP VALUE ZERO.
021500  01  WS-SEQUENCE-NUMBERS.
021600      05  WS-BUY-SEQ                PIC 9(3)   COMP VALUE ZERO.
021700      05  WS-SELL-SEQ               PIC 9(3)   COMP VALUE ZERO.
021800      05  WS-DIV-SEQ                PIC 9(3)   COMP VALUE ZERO.
021900      05  WS-DEP-SEQ                PIC 9(3)   COMP VALUE ZERO.
022000      05  WS-FEE-SEQ                PIC 9(3)   COMP VALUE ZERO.
022100*
022200*    GENERIC SUBSTRING-SEARCH WORK AREA - NO INTRINSIC
022300*    FUNCTIONS ARE USED IN THIS SHOP; 9500-CONTAINS-CHECK IS
022400*    A HOME-GROWN "D CONTAINS X" TEST BUILT ON REFERENCE
022500*    MODIFICATION.  WS-SCAN-FOUND-POS (TKT-0119) CARRIES THE
022600*    STARTING OFFSET OF THE MATCH BACK TO THE CALLER SO THE
022700*    SHARE AND PRICE PARSERS KNOW WHERE THE TARGET WORD ENDED.
022800*
022900  01  WS-SCAN-WORK.
023000      05  WS-SCAN-SOURCE                PIC X(100).
023100      05  WS-SCAN-SOURCE-LEN            PIC 9(3)   COMP.
023200      05  WS-SCAN-TARGET                PIC X(60).
023300      05  WS-SCAN-TARGET-LEN            PIC 9(2)   COMP.
023400      05  WS-SCAN-LIMIT                 PIC S9(4)  COMP.
023500      05  WS-SCAN-IDX                   PIC 9(4)   COMP.
023600      05  WS-SCAN-FOUND-SW              PIC X(1).
023700          88  WS-SCAN-FOUND                 VALUE 'Y'.
023800      05  WS-SCAN-FOUND-POS             PIC 9(4)   COMP.
023900*
024000*    CASE-FOLD TABLE - INSPECT CONVERTING IS THIS SHOP'S
024100*    STANDARD LOWER-CASING IDIOM (NO FUNCTION LOWER-CASE IN
024200*    THIS COMPILER).
024300*
024400  01  WS-CASE-FOLD-TABLES.
024500      05  WS-UPPER-ALPHABET             PIC X(26)
024600          VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
024700      05  WS-LOWER-ALPHABET             PIC X(26)
024800          VALUE 'abcdefghijklmnopqrstuvwxyz'.
024900  01  WS-DESC-WORK.
025000      05  WS-DESC-LOWER                 PIC X(100).
025100      05  WS-ISIN-LOWER                 PIC X(12).
025200*
025300*    CHAR-TO-NUMERIC CONVERSION (TKT-0119) - A DISPLAY-FORMAT
025400*    DIGIT AND A ONE-DIGIT ZONED NUMERIC ARE THE SAME BYTE, SO
025500*    REDEFINING THE CHARACTER AS A PIC 9 LETS THE SHARE AND
025600*    PRICE PARSERS ACCUMULATE DIGITS WITHOUT FUNCTION NUMVAL.
025700*
025800  01  WS-DIGIT-CONVERT.
025900      05  WS-DIGIT-CHAR                 PIC X(1).
026000      05  WS-DIGIT-NUMERIC REDEFINES WS-DIGIT-CHAR PIC 9(1).
026100*
026200*    U5A SHARE-COUNT PARSE WORK (TKT-0119) - WS-SCAN-TARGET IS
026300*    SET BY THE CALLER TO 'compra ' OR 'venta ' BEFORE PERFORM.
026400*
026500  01  WS-SHARE-PARSE-WORK.
026600      05  WS-SHARE-DIGIT-POS            PIC 9(4)   COMP.
026700      05  WS-SHARE-ACCUM                PIC 9(7)   COMP.
026800      05  WS-SHARE-DIGIT-COUNT          PIC 9(2)   COMP.
026900*
027000*    U5B UNIT-PRICE PARSE WORK (TKT-0119) - THE TOKEN BETWEEN
027100*    '@' AND THE FOLLOWING SPACE IS COPIED OUT CHARACTER BY
027200*    CHARACTER, THEN WALKED AGAIN TO SPLIT INTEGER FROM
027300*    FRACTION ON THE COMMA.  A '.' IN THE TOKEN IS ALWAYS THE
027400*    THOUSANDS SEPARATOR AND IS SIMPLY SKIPPED.
027500*
027600  01  WS-PRICE-PARSE-WORK.
027700      05  WS-PRICE-SCAN-POS             PIC 9(4)   COMP.
027800      05  WS-PRICE-TOKEN                PIC X(20).
027900      05  WS-PRICE-TOKEN-LEN            PIC 9(2)   COMP.
028000      05  WS-PRICE-CONV-POS             PIC 9(2)   COMP.
028100      05  WS-PRICE-DECIMAL-SW           PIC X(1)   VALUE 'N'.
028200          88  WS-PRICE-IN-DECIMAL           VALUE 'Y'.
028300      05  WS-PRICE-INT-VALUE            PIC 9(9)   COMP.
028400      05  WS-PRICE-FRAC-VALUE           PIC 9(9)   COMP.
028500      05  WS-PRICE-FRAC-DIGITS          PIC 9(2)   COMP.
028600      05  WS-PRICE-WORK                 PIC 9(7)V9(4).
028700  PROCEDURE DIVISION.
028800  0000-MAIN-CONTROL.
028900      PERFORM 1000-INITIALIZE THRU 1000-EXIT.
029000      PERFORM 2100-READ-LEDGER THRU 2100-EXIT.
029100      PERFORM 3000-PROCESS-RECORD THRU 3000-EXIT
029200          UNTIL WS-EOF-LEDGER.
029300      PERFORM 9000-TERMINATE THRU 9000-EXIT.
029400      STOP RUN.
029500*
029600  1000-INITIALIZE.
029700      OPEN INPUT  LEDGIN.
029800      OPEN OUTPUT BUYOUT.
029900      OPEN OUTPUT SELLOUT.
030000      OPEN OUTPUT DIVOUT.
030100      OPEN OUTPUT DEPOUT.
030200      OPEN OUTPUT FEEOUT.
030300      IF WS-LEDGIN-STATUS NOT = '00'
030400          GO TO 1090-OPEN-ERROR.
030500  1000-EXIT.
030600      EXIT.
030700*
030800*    02/14/2008  CFG  TKT-0407  LEDGIN WON'T OPEN - THERE IS NO
030900*    SENSIBLE ROW TO EXTRACT FROM, SO THIS STEP ABENDS INSTEAD OF
031000*    RUNNING TO TERMINATION ON AN EMPTY LEDGER.  SAME BRANCH-ON-
031100*    BAD-STATUS IDIOM THE SHOP HAS ALWAYS USED FOR A FATAL OPEN.
031200*
031300  1090-OPEN-ERROR.
031400      DISPLAY 'PBJ-JOB020 - LEDGIN OPEN FAILED - '
031500          WS-LEDGIN-STATUS.
031600      MOVE 'Y' TO WS-EOF-LEDGER-SW.
031700      CLOSE BUYOUT.
031800      CLOSE SELLOUT.
031900      CLOSE DIVOUT.
032000      CLOSE DEPOUT.
032100      CLOSE FEEOUT.
032200      STOP RUN.
032300*
032400  2100-READ-LEDGER.
032500      READ LEDGIN
032600          AT END
032700              MOVE 'Y' TO WS-EOF-LEDGER-SW
032800      END-READ.
032900  2100-EXIT.
033000      EXIT.
033100*
033200  3000-PROCESS-RECORD.
033300      ADD 1 TO WS-READ-COUNT.
033400      PERFORM 4000-DISPATCH-CATEGORY THRU 4000-EXIT.
033500      PERFORM 2100-READ-LEDGER THRU 2100-EXIT.
033600  3000-EXIT.
033700      EXIT.
033800*
033900*    U5 DATASET EXTRACTION - FIRST MATCH WINS OVER THE CLEANSED
034000*    CATEGORY.  ANY OTHER CATEGORY STAYS IN THE LEDGER ONLY.
034100*
034200  4000-DISPATCH-CATEGORY.
034300      IF CLI-CATEGORY = 'compra'
034400          PERFORM 4500-BUILD-BUY-RECORD THRU 4500-EXIT
034500      ELSE
034600      IF CLI-CATEGORY = 'venta'
034700          PERFORM 4600-BUILD-SELL-RECORD THRU 4600-EXIT
034800      ELSE
034900      IF CLI-CATEGORY = 'dividendo'
035000          PERFORM 4700-BUILD-DIV-RECORD THRU 4700-EXIT
035100      ELSE
035200      IF CLI-CATEGORY = 'ingreso'
035300          PERFORM 4800-BUILD-DEP-RECORD THRU 4800-EXIT
035400      ELSE
035500      IF CLI-CATEGORY = 'comision'
035600          PERFORM 4900-BUILD-FEE-RECORD THRU 4900-EXIT
035700      ELSE
035800          ADD 1 TO WS-OTHER-COUNT
035900      END-IF
036000      END-IF
036100      END-IF
036200      END-IF
036300      END-IF.
036400  4000-EXIT.
036500      EXIT.
036600*
036700*    U5A SHARE-COUNT PARSE - THE CALLER SETS WS-SCAN-TARGET TO
036800*    'compra ' OR 'venta ' AND WS-SCAN-TARGET-LEN TO ITS
036900*    LENGTH BEFORE THIS PERFORM.  NOT FOUND LEAVES BSD-SHARES
037000*    AT ZERO PER THE DESK'S RULE.
037100*
037200  4100-PARSE-SHARES.
037300      MOVE ZERO TO WS-SHARE-ACCUM.
037400      MOVE ZERO TO WS-SHARE-DIGIT-COUNT.
037500      MOVE CLI-TXN-DESC TO WS-DESC-LOWER.
037600      INSPECT WS-DESC-LOWER
037700          CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
037800      MOVE WS-DESC-LOWER TO WS-SCAN-SOURCE.
037900      MOVE 100 TO WS-SCAN-SOURCE-LEN.
038000      PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
038100      IF WS-SCAN-FOUND
038200          COMPUTE WS-SHARE-DIGIT-POS =
038300              WS-SCAN-FOUND-POS + WS-SCAN-TARGET-LEN
038400          PERFORM 4110-EXTRACT-DIGIT-RUN THRU 4110-EXIT
038500              UNTIL WS-SHARE-DIGIT-POS > WS-SCAN-SOURCE-LEN
038600                 OR WS-SHARE-DIGIT-COUNT >= 7
038700      END-IF.
038800      MOVE WS-SHARE-ACCUM TO BSD-SHARES.
038900  4100-EXIT.
039000      EXIT.
039100*
039200  4110-EXTRACT-DIGIT-RUN.
039300      MOVE WS-SCAN-SOURCE (WS-SHARE-DIGIT-POS : 1)
039400          TO WS-DIGIT-CHAR.
039500      IF WS-DIGIT-CHAR IS NUMERIC
039600          COMPUTE WS-SHARE-ACCUM =
039700              WS-SHARE-ACCUM * 10 + WS-DIGIT-NUMERIC
039800          ADD 1 TO WS-SHARE-DIGIT-COUNT
039900          ADD 1 TO WS-SHARE-DIGIT-POS
040000      ELSE
040100          COMPUTE WS-SHARE-DIGIT-POS = WS-SCAN-SOURCE-LEN + 1
040200      END-IF.
040300  4110-EXIT.
040400      EXIT.
040500*
040600*    U5B UNIT-PRICE PARSE - LOCATES '@', SKIPS ONE BLANK, THEN
040700*    COPIES THE NUMERIC TOKEN UP TO THE NEXT BLANK BEFORE THE
040800*    CURRENCY CODE.  NOT FOUND LEAVES BSD-PRICE AT ZERO.
040900*
041000  4200-PARSE-PRICE.
041100      MOVE ZERO TO WS-PRICE-INT-VALUE.
041200      MOVE ZERO TO WS-PRICE-FRAC-VALUE.
041300      MOVE ZERO TO WS-PRICE-FRAC-DIGITS.
041400      MOVE 'N' TO WS-PRICE-DECIMAL-SW.
041500      MOVE ZERO TO WS-PRICE-WORK.
041600      MOVE CLI-TXN-DESC TO WS-SCAN-SOURCE.
041700      MOVE 100 TO WS-SCAN-SOURCE-LEN.
041800      MOVE '@' TO WS-SCAN-TARGET.
041900      MOVE 1 TO WS-SCAN-TARGET-LEN.
042000      PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
042100      IF WS-SCAN-FOUND
042200          COMPUTE WS-PRICE-SCAN-POS = WS-SCAN-FOUND-POS + 2
042300          PERFORM 4210-EXTRACT-PRICE-TOKEN THRU 4210-EXIT
042400          PERFORM 4220-CONVERT-PRICE-TOKEN THRU 4220-EXIT
042500          COMPUTE WS-PRICE-WORK ROUNDED =
042600              WS-PRICE-INT-VALUE +
042700              (WS-PRICE-FRAC-VALUE / (10 ** WS-PRICE-FRAC-DIGITS))
042800      END-IF.
042900      MOVE WS-PRICE-WORK TO BSD-PRICE.
043000  4200-EXIT.
043100      EXIT.
043200*
043300  4210-EXTRACT-PRICE-TOKEN.
043400      MOVE SPACES TO WS-PRICE-TOKEN.
043500      MOVE ZERO TO WS-PRICE-TOKEN-LEN.
043600      PERFORM 4211-SCAN-PRICE-CHAR THRU 4211-EXIT
043700          UNTIL WS-PRICE-SCAN-POS > WS-SCAN-SOURCE-LEN
043800             OR WS-SCAN-SOURCE (WS-PRICE-SCAN-POS : 1) = SPACE
043900             OR WS-PRICE-TOKEN-LEN >= 20.
044000  4210-EXIT.
044100      EXIT.
044200*
044300  4211-SCAN-PRICE-CHAR.
044400      ADD 1 TO WS-PRICE-TOKEN-LEN.
044500      MOVE WS-SCAN-SOURCE (WS-PRICE-SCAN-POS : 1)
044600          TO WS-PRICE-TOKEN (WS-PRICE-TOKEN-LEN : 1).
044700      ADD 1 TO WS-PRICE-SCAN-POS.
044800  4211-EXIT.
044900      EXIT.
045000*
045100  4220-CONVERT-PRICE-TOKEN.
045200      MOVE 'N' TO WS-PRICE-DECIMAL-SW.
045300      PERFORM 4221-CONVERT-PRICE-CHAR THRU 4221-EXIT
045400          VARYING WS-PRICE-CONV-POS FROM 1 BY 1
045500          UNTIL WS-PRICE-CONV-POS > WS-PRICE-TOKEN-LEN.
045600  4220-EXIT.
045700      EXIT.
045800*
045900  4221-CONVERT-PRICE-CHAR.
046000      MOVE WS-PRICE-TOKEN (WS-PRICE-CONV-POS : 1)
046100          TO WS-DIGIT-CHAR.
046200      IF WS-DIGIT-CHAR IS NUMERIC
046300          IF WS-PRICE-IN-DECIMAL
046400              COMPUTE WS-PRICE-FRAC-VALUE =
046500                  WS-PRICE-FRAC-VALUE * 10 + WS-DIGIT-NUMERIC
046600              ADD 1 TO WS-PRICE-FRAC-DIGITS
046700          ELSE
046800              COMPUTE WS-PRICE-INT-VALUE =
046900                  WS-PRICE-INT-VALUE * 10 + WS-DIGIT-NUMERIC
047000          END-IF
047100      ELSE
047200      IF WS-DIGIT-CHAR = ','
047300          MOVE 'Y' TO WS-PRICE-DECIMAL-SW
047400      END-IF
047500      END-IF.
047600  4221-EXIT.
047700      EXIT.
047800*
047900*    U5C BUY VALIDITY - ISIN MUST APPEAR IN THE ORIGINAL
048000*    DESCRIPTION AND THE EUR AMOUNT MUST BE NEGATIVE.  SELL
048100*    RECORDS NEVER CALL THIS PARAGRAPH - THE SWITCH STAYS 'N'.
048200*
048300  4300-SET-BUY-VALID.
048400      MOVE 'N' TO BSD-IS-VALID.
048500      IF DGT-AMOUNT-EUR < 0 AND DGT-TXN-ISIN NOT = SPACES
048600          MOVE CLI-TXN-DESC TO WS-DESC-LOWER
048700          INSPECT WS-DESC-LOWER
048800              CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
048900          MOVE WS-DESC-LOWER TO WS-SCAN-SOURCE
049000          MOVE 100 TO WS-SCAN-SOURCE-LEN
049100          MOVE DGT-TXN-ISIN TO WS-ISIN-LOWER
049200          INSPECT WS-ISIN-LOWER
049300              CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
049400          MOVE WS-ISIN-LOWER TO WS-SCAN-TARGET
049500          MOVE 12 TO WS-SCAN-TARGET-LEN
049600          PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT
049700          IF WS-SCAN-FOUND
049800              MOVE 'Y' TO BSD-IS-VALID
049900          END-IF
050000      END-IF.
050100  4300-EXIT.
050200      EXIT.
050300*
050400  4500-BUILD-BUY-RECORD.
050500      MOVE 'BUY' TO TXN-RECORD-TYPE.
050600      ADD 1 TO WS-BUY-SEQ.
050700      MOVE WS-BUY-SEQ TO TXN-SEQUENCE-NUMBER.
050800      MOVE CLI-TXN-DATE    TO DGT-TXN-DATE.
050900      MOVE CLI-TXN-PRODUCT TO DGT-TXN-PRODUCT.
051000      MOVE CLI-TXN-ISIN    TO DGT-TXN-ISIN.
051100      MOVE CLI-TXN-DESC    TO DGT-TXN-DESC.
051200      MOVE CLI-TXN-COUNTRY TO DGT-TXN-COUNTRY.
051300      MOVE CLI-TXN-YEAR    TO DGT-TXN-YEAR.
051400      MOVE CLI-TXN-YYMM    TO DGT-TXN-YYMM.
051500      MOVE CLI-AMOUNT-EUR  TO DGT-AMOUNT-EUR.
051600      MOVE 'compra ' TO WS-SCAN-TARGET.
051700      MOVE 7 TO WS-SCAN-TARGET-LEN.
051800      PERFORM 4100-PARSE-SHARES THRU 4100-EXIT.
051900      PERFORM 4200-PARSE-PRICE THRU 4200-EXIT.
052000      PERFORM 4300-SET-BUY-VALID THRU 4300-EXIT.
052100      WRITE DGT-TXN-RECORD.
052200      ADD 1 TO WS-BUY-COUNT.
052300  4500-EXIT.
052400      EXIT.
052500*
052600  4600-BUILD-SELL-RECORD.
052700      MOVE 'SEL' TO TXN-RECORD-TYPE.
052800      ADD 1 TO WS-SELL-SEQ.
052900      MOVE WS-SELL-SEQ TO TXN-SEQUENCE-NUMBER.
053000      MOVE CLI-TXN-DATE    TO DGT-TXN-DATE.
053100      MOVE CLI-TXN-PRODUCT TO DGT-TXN-PRODUCT.
053200      MOVE CLI-TXN-ISIN    TO DGT-TXN-ISIN.
053300      MOVE CLI-TXN-DESC    TO DGT-TXN-DESC.
053400      MOVE CLI-TXN-COUNTRY TO DGT-TXN-COUNTRY.
053500      MOVE CLI-TXN-YEAR    TO DGT-TXN-YEAR.
053600      MOVE CLI-TXN-YYMM    TO DGT-TXN-YYMM.
053700      MOVE CLI-AMOUNT-EUR  TO DGT-AMOUNT-EUR.
053800      MOVE 'venta ' TO WS-SCAN-TARGET.
053900      MOVE 6 TO WS-SCAN-TARGET-LEN.
054000      PERFORM 4100-PARSE-SHARES THRU 4100-EXIT.
054100      PERFORM 4200-PARSE-PRICE THRU 4200-EXIT.
054200      MOVE 'N' TO BSD-IS-VALID.
054300      WRITE DGT-SELL-RECORD FROM DGT-TXN-RECORD.
054400      ADD 1 TO WS-SELL-COUNT.
054500  4600-EXIT.
054600      EXIT.
054700*
054800  4700-BUILD-DIV-RECORD.
054900      MOVE 'DIV' TO TXN-RECORD-TYPE.
055000      ADD 1 TO WS-DIV-SEQ.
055100      MOVE WS-DIV-SEQ TO TXN-SEQUENCE-NUMBER.
055200      MOVE CLI-TXN-DATE    TO DGT-TXN-DATE.
055300      MOVE CLI-TXN-PRODUCT TO DGT-TXN-PRODUCT.
055400      MOVE CLI-TXN-ISIN    TO DGT-TXN-ISIN.
055500      MOVE CLI-TXN-DESC    TO DGT-TXN-DESC.
055600      MOVE CLI-TXN-COUNTRY TO DGT-TXN-COUNTRY.
055700      MOVE CLI-TXN-YEAR    TO DGT-TXN-YEAR.
055800      MOVE CLI-TXN-YYMM    TO DGT-TXN-YYMM.
055900      MOVE CLI-AMOUNT-EUR  TO DGT-AMOUNT-EUR.
056000      MOVE ZERO   TO DVD-TOTAL-TXNS-IN-GROUP.
056100      MOVE SPACES TO DVD-STATUS.
056200      WRITE DGT-DIV-RECORD FROM DGT-TXN-RECORD.
056300      ADD 1 TO WS-DIV-COUNT.
056400  4700-EXIT.
056500      EXIT.
056600*
056700  4800-BUILD-DEP-RECORD.
056800      MOVE 'DEP' TO TXN-RECORD-TYPE.
056900      ADD 1 TO WS-DEP-SEQ.
057000      MOVE WS-DEP-SEQ TO TXN-SEQUENCE-NUMBER.
057100      MOVE CLI-TXN-DATE    TO DGT-TXN-DATE.
057200      MOVE SPACES          TO DGT-TXN-PRODUCT.
057300      MOVE SPACES          TO DGT-TXN-ISIN.
057400      MOVE CLI-TXN-DESC    TO DGT-TXN-DESC.
057500      MOVE SPACES          TO DGT-TXN-COUNTRY.
057600      MOVE CLI-TXN-YEAR    TO DGT-TXN-YEAR.
057700      MOVE CLI-TXN-YYMM    TO DGT-TXN-YYMM.
057800      MOVE CLI-AMOUNT-EUR  TO DGT-AMOUNT-EUR.
057900      WRITE DGT-DEP-RECORD FROM DGT-TXN-RECORD.
058000      ADD 1 TO WS-DEP-COUNT.
058100  4800-EXIT.
058200      EXIT.
058300*
058400  4900-BUILD-FEE-RECORD.
058500      MOVE 'FEE' TO TXN-RECORD-TYPE.
058600      ADD 1 TO WS-FEE-SEQ.
058700      MOVE WS-FEE-SEQ TO TXN-SEQUENCE-NUMBER.
058800      MOVE CLI-TXN-DATE    TO DGT-TXN-DATE.
058900      MOVE CLI-TXN-PRODUCT TO DGT-TXN-PRODUCT.
059000      MOVE CLI-TXN-ISIN    TO DGT-TXN-ISIN.
059100      MOVE CLI-TXN-DESC    TO DGT-TXN-DESC.
059200      MOVE CLI-TXN-COUNTRY TO DGT-TXN-COUNTRY.
059300      MOVE CLI-TXN-YEAR    TO DGT-TXN-YEAR.
059400      MOVE CLI-TXN-YYMM    TO DGT-TXN-YYMM.
059500      MOVE CLI-AMOUNT-EUR  TO DGT-AMOUNT-EUR.
059600      WRITE DGT-FEE-RECORD FROM DGT-TXN-RECORD.
059700      ADD 1 TO WS-FEE-COUNT.
059800  4900-EXIT.
059900      EXIT.
060000*
060100  9000-TERMINATE.
060200      CLOSE LEDGIN.
060300      CLOSE BUYOUT.
060400      CLOSE SELLOUT.
060500      CLOSE DIVOUT.
060600      CLOSE DEPOUT.
060700      CLOSE FEEOUT.
060800      DISPLAY 'PBJ-JOB020 - LEDGER ROWS READ   - ' WS-READ-COUNT.
060900      DISPLAY 'PBJ-JOB020 - BUY RECORDS OUT    - ' WS-BUY-COUNT.
061000      DISPLAY 'PBJ-JOB020 - SELL RECORDS OUT   - ' WS-SELL-COUNT.
061100      DISPLAY 'PBJ-JOB020 - DIV RECORDS OUT    - ' WS-DIV-COUNT.
061200      DISPLAY 'PBJ-JOB020 - DEP RECORDS OUT    - ' WS-DEP-COUNT.
061300      DISPLAY 'PBJ-JOB020 - FEE RECORDS OUT    - ' WS-FEE-COUNT.
061400      DISPLAY 'PBJ-JOB020 - OTHER CATEGORY ROWS- ' WS-OTHER-COUNT.
061500  9000-EXIT.
061600      EXIT.
061700*
061800*    9500/9510 - GENERIC "DOES WS-SCAN-SOURCE CONTAIN
061900*    WS-SCAN-TARGET" TEST.  WS-SCAN-SOURCE-LEN AND
062000*    WS-SCAN-TARGET-LEN MUST BE SET BY THE CALLER BEFORE EACH
062100*    PERFORM.  USES REFERENCE MODIFICATION, NOT AN INTRINSIC
062200*    FUNCTION.  WS-SCAN-FOUND-POS RETURNS THE MATCH OFFSET.
062300*
062400  9500-CONTAINS-CHECK.
062500      MOVE 'N' TO WS-SCAN-FOUND-SW.
062600      MOVE ZERO TO WS-SCAN-FOUND-POS.
062700      COMPUTE WS-SCAN-LIMIT =
062800          WS-SCAN-SOURCE-LEN - WS-SCAN-TARGET-LEN + 1.
062900      IF WS-SCAN-LIMIT > 0
063000          PERFORM 9510-CONTAINS-TEST THRU 9510-EXIT
063100              VARYING WS-SCAN-IDX FROM 1 BY 1
063200              UNTIL WS-SCAN-IDX > WS-SCAN-LIMIT
063300                 OR WS-SCAN-FOUND
063400      END-IF.
063500  9500-EXIT.
063600      EXIT.
063700*
063800  9510-CONTAINS-TEST.
063900      IF WS-SCAN-SOURCE (WS-SCAN-IDX : WS-SCAN-TARGET-LEN) =
064000              WS-SCAN-TARGET (1 : WS-SCAN-TARGET-LEN)
064100          MOVE 'Y' TO WS-SCAN-FOUND-SW
064200          MOVE WS-SCAN-IDX TO WS-SCAN-FOUND-POS
064300      END-IF.
064400  9510-EXIT.
064500      EXIT.
