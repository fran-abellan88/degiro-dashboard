000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        DGS-STOCK-VALUE.
000300 AUTHOR.            R. MATEOS.
000400 INSTALLATION.      PORTFOLIO BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.      05/02/1991.
000600 DATE-COMPILED.     05/02/1991.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*    DGS.TIP03  --  CURRENT STOCK VALUE COPYBOOK
001100*****************************************************************
001200*
001300*    ONE RECORD PER HOLDING, PRICED IN USD BY THE OVERNIGHT QUOTE
001400*    FEED.  WHEN THE FEED COULD NOT PRICE A SYMBOL (DELISTED,
001500*    SUSPENDED, FEED TIMEOUT) STK-SOURCE IS MOVED TO 'FAILED' AND
001600*    STK-PRICE/STK-VALUE ARRIVE ZERO - PBJ.JOB040 EXCLUDES THOSE
001700*    ROWS FROM THE VALUATION TOTAL BUT STILL LISTS THE HOLDING.
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    05/02/1991  RM   TKT-0097  ORIGINAL COPYBOOK.
002200*    02/18/1994  RM   TKT-0151  ADDED STK-FETCH-CCYY-SPLIT
002300*                                REDEFINES SO PBJ.JOB040 CAN AGE
002400*                                THE QUOTE WITHOUT UNSTRINGING THE
002500*                                DATE.
002600*    06/21/1999  JLP  TKT-0312  Y2K - STK-FETCH-DATE WIDENED FROM
002700*                                PIC 9(6) TO PIC 9(8) (CCYYMMDD).
002800*    03/09/2005  CFG  TKT-0371  STK-SOURCE WIDENED FROM X(6) TO
002900*                                X(10) - QUOTE VENDOR NAME WAS
003000*                                BEING TRUNCATED IN THE EXCEPTION
003100*                                REPORT.
003200*    02/14/2008  CFG  TKT-0390  RECORD CONTAINS CLAUSE CORRECTED
003300*                                FROM 100 TO 116 CHARACTERS - THE
003400*                                FIELD LIST NEVER ACTUALLY FIT IN
003500*                                100 BYTES, IT JUST HAPPENED NOT
003600*                                TO MATTER UNTIL PBJ.JOB040
003700*                                STARTED READING THIS FILE
003800*                                DIRECTLY.
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT STOCKIN ASSIGN TO "STOCKIN"
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS DGS-FILE-STATUS.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  STOCKIN
005200     LABEL RECORDS ARE STANDARD
005300     RECORD CONTAINS 116 CHARACTERS.
005400 01  DGS-STOCK-RECORD.
005500     05  STOCK-RECORD-TYPE             PIC X(3).
005600         88  STOCK-RECORD-VALID            VALUE 'STV'.
005700     05  STOCK-SEQUENCE-NUMBER         PIC 9(3).
005800     05  DETAIL-RECORD-1.
005900         10  STK-ISIN                  PIC X(12).
006000         10  STK-NAME                  PIC X(40).
006100         10  STK-SYMBOL                PIC X(10).
006200         10  STK-PRICE                 PIC 9(7)V99.
006300         10  STK-SHARES                PIC 9(7).
006400         10  STK-VALUE                 PIC S9(9)V99.
006500         10  STK-FETCH-DATE            PIC 9(8).
006600         10  STK-FETCH-CCYY-SPLIT REDEFINES STK-FETCH-DATE.
006700             15  STK-FETCH-CCYY        PIC 9(4).
006800             15  STK-FETCH-MM          PIC 9(2).
006900             15  STK-FETCH-DD          PIC 9(2).
007000         10  STK-SOURCE                PIC X(10).
007100             88  STK-SOURCE-FAILED         VALUE 'failed'.
007200         10  FILLER                    PIC X(03).
007300 WORKING-STORAGE SECTION.
007400 01  DGS-FILE-STATUS                   PIC X(02).
007500 PROCEDURE DIVISION.
007600     STOP RUN.
