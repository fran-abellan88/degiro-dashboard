000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        MTF-R00910.
000300 AUTHOR.            C. FUENTES GARCIA.
000400 INSTALLATION.      PORTFOLIO BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.      02/27/1993.
000600 DATE-COMPILED.     02/27/1993.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*    MTF.R00910  --  PORTFOLIO SUMMARY REPORT PRINT-LINE AREA
001100*****************************************************************
001200*
001300*    ONE PHYSICAL PRINT LINE, TEN LOGICAL USES, DISCRIMINATED
001400*    BY LINE-TYPE-CD.  PBJ.JOB040 BUILDS THE REPORT IN SECTION
001500*    ORDER, WITH A CONTROL BREAK ON TXN-YEAR FOR THE YEARLY
001600*    SECTIONS AND ON TXN-YYMM FOR THE MONTHLY SECTIONS:
001700*
001800*      'H'  HEADER-LINE-AREA     RUN DATE / REPORT TITLE.
001900*      'L'  LIFETIME-LINE-AREA   LIFETIME TOTALS SECTION.
002000*      'D'  DIV-YEAR-LINE-AREA   DIVIDENDS-BY-YEAR SECTION.
002100*      'I'  INV-YEAR-LINE-AREA   INVESTMENTS-BY-YEAR SECTION.
002200*      'P'  PRO-YEAR-LINE-AREA   PROCEEDS-BY-YEAR SECTION.
002300*      'M'  INV-MONTH-LINE-AREA  INVESTMENTS-BY-MONTH SECTION.
002400*      'W'  DEP-MONTH-LINE-AREA  DEPOSITS/WITHDRAWALS-BY-MONTH.
002500*      'T'  TOTAL-LINE-AREA      SECTION TOTAL - PRINTED AFTER
002600*                                EACH OF THE 'D'/'I'/'P'/'M'/'W'
002700*                                BREAKOUTS.
002800*      'C'  CNT-LINE-AREA        TRANSACTION COUNTS SECTION.
002900*      'V'  VAL-LINE-AREA        VALUATION SECTION.
003000*
003100*    CHANGE LOG
003200*    ----------
003300*    02/27/1993  CFG  TKT-0139  ORIGINAL COPYBOOK - HEADER AND
003400*                                LIFETIME SECTIONS ONLY.
003500*    08/19/1995  CFG  TKT-0188  ADDED THE THREE BY-YEAR SECTIONS
003600*                                (DIVIDENDS, INVESTMENTS AND
003700*                                PROCEEDS) AS REDEFINES OF
003800*                                HEADER-LINE-AREA.
003900*    03/30/1998  RM   TKT-0276  ADDED THE TWO BY-MONTH SECTIONS
004000*                                AND THE HOLDINGS SECTION.
004100*    06/21/1999  JLP  TKT-0315  Y2K - RPT-RUN-DATE WIDENED TO
004200*                                PIC 9(8); TXN-YEAR FIELDS IN THE
004300*                                BY-YEAR SECTIONS WIDENED TO
004400*                                PIC 9(4).
004500*    09/12/2007  CFG  TKT-0388  LIFETIME-LINE-AREA WIDENED TO
004600*                                CARRY NET INVESTED, PORTFOLIO
004700*                                RETURN, CURRENT CASH AND HOLDINGS
004800*                                VALUE (EUR) - NO ROOM LEFT TO
004900*                                PRINT ALL TEN LIFETIME FIGURES ON
005000*                                ONE LINE.  RECORD GREW FROM 85 TO
005100*                                114 BYTES; FILLER ON EVERY OTHER
005200*                                SECTION WIDENED TO MATCH THE NEW
005300*                                BASE LENGTH.
005400*    11/30/2007  CFG  TKT-0389  ADDED THE COUNTS SECTION ('C') AND
005500*                                THE VALUATION SECTION ('V') SO
005600*                                PBJ.JOB040 HAS SOMEWHERE TO PUT
005700*                                THE TRANSACTION COUNTS AND THE
005800*                                PRICED/FAILED SECURITY FIGURES -
005900*                                BOTH FIT WITHIN THE EXISTING
006000*                                114-BYTE RECORD.
006100*    03/03/2008  CFG  TKT-0406  HOLDING-LINE-AREA ('T') WAS NEVER
006200*                                WRITTEN - PBJ.JOB040 PUTS
006300*                                HOLDINGS ON HLDGOUT, NOT ON THE
006400*                                REPORT.  RENAMED THE GROUP
006500*                                TOTAL-LINE-AREA AND REPURPOSED IT
006600*                                AS THE GRAND TOTAL PBJ.JOB040 NOW
006700*                                PRINTS AFTER EACH OF THE
006800*                                'D'/'I'/'P'/'M'/'W' BREAKOUTS.
006900*    08/09/2026  JVM  TKT-0409  TOTAL-LINE-AREA CARRIED NO
007000*                                COUNTS - ADDED TOT-COUNT-1 AND
007010*                                TOT-COUNT-2 SO THE SECTION TOTAL
007020*                                LINE ALSO CARRIES THE
007030*                                VERIFIED/TOTAL TRANSACTION PAIR
007040*                                PBJ.JOB040 PRINTS ON THE
007050*                                SECTION'S COUNTS LINE.
007060*    08/09/2026  JVM  TKT-0410  EVERY MONEY FIELD IN THIS
007070*                                COPYBOOK WAS PLAIN S9(9)V99 -
007080*                                PRINTED WITH NO SIGN, NO COMMAS
007090*                                AND A LEADING ZERO STRING.  ALL
007100*                                AMOUNTS ARE NOW EDITED AS
007110*                                ZZZ,ZZZ,ZZ9.99- TO MATCH
007120*                                PBJ.JOB040'S RPTOUT LAYOUT.
007130*                                HEADER-LINE-AREA GREW TO A
007140*                                150-BYTE BASE AND THE RECORD
007150*                                GREW FROM 114 TO 154 CHARACTERS.
007160*
007170 ENVIRONMENT DIVISION.
007180 CONFIGURATION SECTION.
007190 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007210 INPUT-OUTPUT SECTION.
007220 FILE-CONTROL.
007230     SELECT RPTOUT ASSIGN TO "RPTOUT"
007240         ORGANIZATION IS SEQUENTIAL
007250         FILE STATUS IS MTF-FILE-STATUS.
007260 DATA DIVISION.
007270 FILE SECTION.
007280 FD  RPTOUT
007290     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 154 CHARACTERS.
007310 01  MTF-REPORT-LINE.
007320     05  LINE-TYPE-CD                  PIC X(1).
007330         88  LINE-TYPE-HEADER              VALUE 'H'.
007340         88  LINE-TYPE-LIFETIME            VALUE 'L'.
007350         88  LINE-TYPE-DIV-YEAR            VALUE 'D'.
007360         88  LINE-TYPE-INV-YEAR            VALUE 'I'.
007370         88  LINE-TYPE-PRO-YEAR            VALUE 'P'.
007380         88  LINE-TYPE-INV-MONTH           VALUE 'M'.
007390         88  LINE-TYPE-DEP-MONTH           VALUE 'W'.
007400         88  LINE-TYPE-TOTAL               VALUE 'T'.
007410         88  LINE-TYPE-COUNTS              VALUE 'C'.
007420         88  LINE-TYPE-VALUATION           VALUE 'V'.
007430     05  LINE-SEQUENCE-NUMBER          PIC 9(3).
007440     05  HEADER-LINE-AREA.
007450         10  RPT-RUN-DATE              PIC 9(8).
007460         10  RPT-TITLE                 PIC X(60).
007470         10  FILLER                    PIC X(82).
007480     05  LIFETIME-LINE-AREA REDEFINES HEADER-LINE-AREA.
007490         10  LTM-INVESTMENTS-EUR       PIC ZZZ,ZZZ,ZZ9.99-.
007500         10  LTM-PROCEEDS-EUR          PIC ZZZ,ZZZ,ZZ9.99-.
007510         10  LTM-NET-INVESTED-EUR      PIC ZZZ,ZZZ,ZZ9.99-.
007520         10  LTM-DEPOSITS-EUR          PIC ZZZ,ZZZ,ZZ9.99-.
007530         10  LTM-DIVIDENDS-EUR         PIC ZZZ,ZZZ,ZZ9.99-.
007540         10  LTM-FEES-EUR              PIC ZZZ,ZZZ,ZZ9.99-.
007550         10  LTM-PORTFOLIO-RETURN-EUR  PIC ZZZ,ZZZ,ZZ9.99-.
007560         10  LTM-CURRENT-CASH-EUR      PIC ZZZ,ZZZ,ZZ9.99-.
007570         10  LTM-HOLDINGS-VALUE-EUR    PIC ZZZ,ZZZ,ZZ9.99-.
007580         10  LTM-PORTFOLIO-VALUE-EUR   PIC ZZZ,ZZZ,ZZ9.99-.
007590     05  DIV-YEAR-LINE-AREA REDEFINES HEADER-LINE-AREA.
007600         10  DVY-TXN-YEAR              PIC 9(4).
007610         10  DVY-DIVIDENDS-EUR         PIC ZZZ,ZZZ,ZZ9.99-.
007620         10  FILLER                    PIC X(131).
007630     05  INV-YEAR-LINE-AREA REDEFINES HEADER-LINE-AREA.
007640         10  IVY-TXN-YEAR              PIC 9(4).
007650         10  IVY-INVESTMENTS-EUR       PIC ZZZ,ZZZ,ZZ9.99-.
007660         10  FILLER                    PIC X(131).
007670     05  PRO-YEAR-LINE-AREA REDEFINES HEADER-LINE-AREA.
007680         10  PRY-TXN-YEAR              PIC 9(4).
007690         10  PRY-PROCEEDS-EUR          PIC ZZZ,ZZZ,ZZ9.99-.
007700         10  FILLER                    PIC X(131).
007710     05  INV-MONTH-LINE-AREA REDEFINES HEADER-LINE-AREA.
007720         10  IVM-TXN-YYMM              PIC X(7).
007730         10  IVM-INVESTMENTS-EUR       PIC ZZZ,ZZZ,ZZ9.99-.
007740         10  FILLER                    PIC X(128).
007750     05  DEP-MONTH-LINE-AREA REDEFINES HEADER-LINE-AREA.
007760         10  DPM-TXN-YYMM              PIC X(7).
007770         10  DPM-DEPOSITS-EUR          PIC ZZZ,ZZZ,ZZ9.99-.
007780         10  DPM-WITHDRAWALS-EUR       PIC ZZZ,ZZZ,ZZ9.99-.
007790         10  FILLER                    PIC X(113).
007800     05  TOTAL-LINE-AREA REDEFINES HEADER-LINE-AREA.
007810         10  TOT-SECTION-LABEL         PIC X(20).
007820         10  TOT-AMOUNT-1              PIC ZZZ,ZZZ,ZZ9.99-.
007830         10  TOT-AMOUNT-2              PIC ZZZ,ZZZ,ZZ9.99-.
007840         10  TOT-COUNT-1               PIC 9(7).
007850         10  TOT-COUNT-2               PIC 9(7).
007860         10  FILLER                    PIC X(86).
007870     05  CNT-LINE-AREA REDEFINES HEADER-LINE-AREA.
007880         10  CNT-BUY-COUNT             PIC 9(7).
007890         10  CNT-BUY-VALID-COUNT       PIC 9(7).
007900         10  CNT-SELL-COUNT            PIC 9(7).
007910         10  CNT-DIV-COUNT             PIC 9(7).
007920         10  CNT-DIV-VERIFIED-COUNT    PIC 9(7).
007930         10  CNT-DEP-COUNT             PIC 9(7).
007940         10  CNT-FEE-COUNT             PIC 9(7).
007950         10  FILLER                    PIC X(101).
007960     05  VAL-LINE-AREA REDEFINES HEADER-LINE-AREA.
007970         10  VAL-PRICED-COUNT          PIC 9(7).
007980         10  VAL-FAILED-COUNT          PIC 9(7).
007990         10  VAL-TOTAL-COUNT           PIC 9(7).
008000         10  VAL-USD-EUR-RATE          PIC 9(3)V9(4).
008010         10  VAL-HOLDINGS-VALUE-USD    PIC ZZZ,ZZZ,ZZ9.99-.
008020         10  VAL-HOLDINGS-VALUE-EUR    PIC ZZZ,ZZZ,ZZ9.99-.
008030         10  FILLER                    PIC X(92).
008040 WORKING-STORAGE SECTION.
008050 01  MTF-FILE-STATUS                   PIC X(02).
008060 PROCEDURE DIVISION.
008070     STOP RUN.
