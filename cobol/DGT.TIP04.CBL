000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        DGT-TRANSACTION-DATASET.
000300 AUTHOR.            R. MATEOS.
000400 INSTALLATION.      PORTFOLIO BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.      06/10/1991.
000600 DATE-COMPILED.     06/10/1991.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*    DGT.TIP04  --  EXTRACTED TRANSACTION DATASET COPYBOOK
001100*****************************************************************
001200*
001300*    ONE PHYSICAL SHAPE, FIVE LOGICAL USES, DISCRIMINATED BY
001400*    TXN-RECORD-TYPE.  PBJ.JOB020 READS THE CLEANSED LEDGER
001500*    (DGL.TIP01) AND FANS EACH ROW OUT TO ONE OF THE FIVE
001600*    DATASETS BELOW ACCORDING TO ITS CATEGORY:
001700*
001800*      DGT-BUY-TXN  (VALUE 'BUY')  SHARE PURCHASE - CARRIES
001900*                   SHARES/PRICE PARSED FROM THE FREE TEXT AND
002000*                   THE BUY-VALIDITY SWITCH (DETAIL-RECORD-2).
002100*      DGT-SELL-TXN (VALUE 'SEL')  SHARE SALE - SAME SHAPE AS
002200*                   THE BUY RECORD (DETAIL-RECORD-2) BUT THE
002300*                   VALIDITY SWITCH IS NEVER SET.
002400*      DGT-DIV-TXN  (VALUE 'DIV')  DIVIDEND OR DIVIDEND
002500*                   WITHHOLDING ROW - CARRIES THE GROUP COUNT
002600*                   AND VERIFICATION STATUS (DETAIL-RECORD-3).
002700*      DGT-DEP-TXN  (VALUE 'DEP')  CASH DEPOSIT OR WITHDRAWAL -
002800*                   USES THE COMMON BASE FIELDS ONLY.
002900*      DGT-FEE-TXN  (VALUE 'FEE')  CONNECTIVITY, HANDLING OR
003000*                   OTHER FEE - USES THE COMMON BASE FIELDS
003100*                   ONLY.
003200*
003300*    CHANGE LOG
003400*    ----------
003500*    06/10/1991  RM   TKT-0102  ORIGINAL COPYBOOK - BUY/SELL
003600*                               SHAPE ONLY.
003700*    01/22/1993  RM   TKT-0135  ADDED DETAIL-RECORD-3 (DIVIDEND
003800*                               SHAPE) REDEFINING DETAIL-RECORD-1
003900*                               SO PBJ.JOB030 COULD STAMP THE
004000*                               VERIFICATION STATUS IN PLACE.
004100*    06/21/1999  JLP  TKT-0313  Y2K - TXN-DATE FIELDS WIDENED TO
004200*                               CCYYMMDD; TXN-YEAR WIDENED TO
004300*                               PIC 9(4) IN ALL THREE RECORDS.
004400*    11/04/2002  CFG  TKT-0361  DEPOSIT AND FEE CATEGORIES FOLDED
004500*                               INTO THE COMMON BASE RECORD - NO
004600*                               LONGER NEEDED A SEPARATE SHAPE.
004700*    07/21/2006  CFG  TKT-0381  TXN-COUNTRY WIDENED FROM X(2) TO
004800*                               X(4) IN ALL THREE RECORD SHAPES TO
004900*                               MATCH THE DGL.TIP01 CHANGE
005000*                               (TKT-0379).  RECORD GREW FROM 169
005100*                               TO 171 BYTES - BSD-PRICE KEEPS ITS
005200*                               FOUR DECIMALS.
005300*    03/03/2008  CFG  TKT-0404  DGT-TXN-DESC (AND THE BSD-/DVD-
005400*                               REDEFINES COPIES) WIDENED FROM
005500*                               X(60) TO X(100) - THE EXTRACTED
005600*                               DATASETS WERE SILENTLY TRUNCATING
005700*                               THE DESCRIPTION AGAINST THE
005800*                               100-BYTE TXN-DESC ON DGL.TIP01.
005900*                               RECORD GREW FROM 171 TO 211 BYTES.
006000*    08/09/2026  JVM  TKT-0408  TKT-0381 IS SUPERSEDED - REVERTED
006100*                               DGT-/BSD-/DVD-TXN-COUNTRY BACK TO
006200*                               X(2) TO MATCH THE DGL.TIP01
006300*                               CORRECTION (ALSO TKT-0408).  NONE
006400*                               OF THE THREE RECORD SHAPES NEEDED
006500*                               THE EXTRA TWO BYTES - THE 'NONE'
006600*                               SENTINEL THAT DROVE THE ORIGINAL
006700*                               WIDENING NEVER BELONGED HERE.
006800*                               RECORD SHRANK FROM 211 TO 209
006900*                               BYTES.
007000*
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT BUYOUT  ASSIGN TO "BUYOUT"
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS DGT-BUYOUT-STATUS.
008000     SELECT SELLOUT ASSIGN TO "SELLOUT"
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS DGT-SELLOUT-STATUS.
008300     SELECT DIVOUT  ASSIGN TO "DIVOUT"
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS DGT-DIVOUT-STATUS.
008600     SELECT DEPOUT  ASSIGN TO "DEPOUT"
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS DGT-DEPOUT-STATUS.
008900     SELECT FEEOUT  ASSIGN TO "FEEOUT"
009000         ORGANIZATION IS SEQUENTIAL
009100         FILE STATUS IS DGT-FEEOUT-STATUS.
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  BUYOUT
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 209 CHARACTERS.
009700 01  DGT-TXN-RECORD.
009800     05  TXN-RECORD-TYPE               PIC X(3).
009900         88  DGT-BUY-TXN                   VALUE 'BUY'.
010000         88  DGT-SELL-TXN                  VALUE 'SEL'.
010100         88  DGT-DIV-TXN                   VALUE 'DIV'.
010200         88  DGT-DEP-TXN                   VALUE 'DEP'.
010300         88  DGT-FEE-TXN                   VALUE 'FEE'.
010400     05  TXN-SEQUENCE-NUMBER           PIC 9(3).
010500     05  DETAIL-RECORD-1.
010600         10  DGT-TXN-DATE              PIC 9(8).
010700         10  DGT-TXN-DATE-SPLIT REDEFINES DGT-TXN-DATE.
010800             15  DGT-TXN-CCYY          PIC 9(4).
010900             15  DGT-TXN-MM            PIC 9(2).
011000             15  DGT-TXN-DD            PIC 9(2).
011100         10  DGT-TXN-PRODUCT           PIC X(40).
011200         10  DGT-TXN-ISIN              PIC X(12).
011300         10  DGT-TXN-DESC              PIC X(100).
011400         10  DGT-TXN-COUNTRY           PIC X(2).
011500         10  DGT-TXN-YEAR              PIC 9(4).
011600         10  DGT-TXN-YYMM              PIC X(7).
011700         10  DGT-AMOUNT-EUR            PIC S9(9)V99.
011800         10  FILLER                    PIC X(19).
011900     05  DETAIL-RECORD-2 REDEFINES DETAIL-RECORD-1.
012000         10  BSD-TXN-DATE              PIC 9(8).
012100         10  BSD-TXN-PRODUCT           PIC X(40).
012200         10  BSD-TXN-ISIN              PIC X(12).
012300         10  BSD-TXN-DESC              PIC X(100).
012400         10  BSD-TXN-COUNTRY           PIC X(2).
012500         10  BSD-TXN-YEAR              PIC 9(4).
012600         10  BSD-TXN-YYMM              PIC X(7).
012700         10  BSD-AMOUNT-EUR            PIC S9(9)V99.
012800         10  BSD-SHARES                PIC 9(7).
012900         10  BSD-PRICE                 PIC 9(7)V9(4).
013000         10  BSD-IS-VALID              PIC X(1).
013100             88  BSD-IS-VALID-BUY          VALUE 'Y'.
013200     05  DETAIL-RECORD-3 REDEFINES DETAIL-RECORD-1.
013300         10  DVD-TXN-DATE              PIC 9(8).
013400         10  DVD-TXN-PRODUCT           PIC X(40).
013500         10  DVD-TXN-ISIN              PIC X(12).
013600         10  DVD-TXN-DESC              PIC X(100).
013700         10  DVD-TXN-COUNTRY           PIC X(2).
013800         10  DVD-TXN-YEAR              PIC 9(4).
013900         10  DVD-TXN-YYMM              PIC X(7).
014000         10  DVD-AMOUNT-EUR            PIC S9(9)V99.
014100         10  DVD-TOTAL-TXNS-IN-GROUP   PIC 9(3).
014200         10  DVD-STATUS                PIC X(10).
014300             88  DVD-STATUS-VERIFIED       VALUE 'verified'.
014400             88  DVD-STATUS-UNVERIFIED     VALUE 'unverified'.
014500         10  FILLER                    PIC X(6).
014600 FD  SELLOUT
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 209 CHARACTERS.
014900 01  DGT-SELL-RECORD.
015000     05  FILLER                        PIC X(209).
015100 FD  DIVOUT
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 209 CHARACTERS.
015400 01  DGT-DIV-RECORD.
015500     05  FILLER                        PIC X(209).
015600 FD  DEPOUT
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 209 CHARACTERS.
015900 01  DGT-DEP-RECORD.
016000     05  FILLER                        PIC X(209).
016100 FD  FEEOUT
016200     LABEL RECORDS ARE STANDARD
016300     RECORD CONTAINS 209 CHARACTERS.
016400 01  DGT-FEE-RECORD.
016500     05  FILLER                        PIC X(209).
016600 WORKING-STORAGE SECTION.
016700 01  DGT-BUYOUT-STATUS                 PIC X(02).
016800 01  DGT-SELLOUT-STATUS                PIC X(02).
016900 01  DGT-DIVOUT-STATUS                 PIC X(02).
017000 01  DGT-DEPOUT-STATUS                 PIC X(02).
017100 01  DGT-FEEOUT-STATUS                 PIC X(02).
017200 PROCEDURE DIVISION.
017300     STOP RUN.
