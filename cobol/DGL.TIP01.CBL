000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        DGL-LEDGER-RECORD.
000300 AUTHOR.            R. MATEOS.
000400 INSTALLATION.      PORTFOLIO BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.      04/15/1991.
000600 DATE-COMPILED.     04/15/1991.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*    DGL.TIP01  --  ACCOUNT STATEMENT / CLEANSED LEDGER RECORD
001100*****************************************************************
001200*
001300*    THREE FILES, TWO RECORD SHAPES - NOT ONE REDEFINES FAMILY.
001400*
001500*      STMTIN         DGL-RAW-TXN   (VALUE 'RAW') - THE ACCOUNT-
001600*                     STATEMENT ROW AS EXPORTED BY THE BROKER -
001700*                     SPANISH FREE-TEXT DESCRIPTION, NATIVE-
001800*                     CURRENCY AMOUNTS.  READ BY PBJ.JOB010.
001900*                     199 BYTES.
002000*
002100*      LEDGOUT/LEDGIN DGL-CLEAN-TXN (VALUE 'CLN') - THE SAME
002200*                     TRANSACTION AFTER NORMALIZATION,
002300*                     CATEGORIZATION AND EUR CONVERSION.  311
002400*                     BYTES.  LEDGOUT IS WRITTEN BY PBJ.JOB010;
002500*                     LEDGIN IS THE SAME PHYSICAL FILE RE-READ BY
002600*                     PBJ.JOB020 AND PBJ.JOB040.  DETAIL-RECORD-2
002700*                     AND DETAIL-RECORD-2-IN ARE SEPARATE 01-LEVEL
002800*                     GROUPS, FIELD FOR FIELD IDENTICAL, NOT TIED
002900*                     BY REDEFINES - ONE SITS UNDER AN OUTPUT FD,
003000*                     THE OTHER UNDER AN INPUT FD, SO THEY CANNOT
003100*                     SHARE STORAGE.
003200*
003300*    CHANGE LOG
003400*    ----------
003500*    04/15/1991  RM   TKT-0093  ORIGINAL COPYBOOK (RAW LAYOUT
003600*                                ONLY).
003700*    11/03/1992  RM   TKT-0128  ADDED DETAIL-RECORD-2 (CLEANSED
003800*                                LAYOUT) ALONGSIDE DETAIL-RECORD-1
003900*                                SO ONE COPYBOOK COULD SERVE BOTH
004000*                                THE LOAD STEP AND THE AUDIT
004100*                                LEDGER.
004200*    06/21/1999  JLP  TKT-0311  Y2K - TXN-DATE WIDENED TO
004300*                                CCYYMMDD; TXN-YEAR WIDENED TO
004400*                                PIC 9(4).
004500*    08/30/2001  CFG  TKT-0355  ADDED TXN-COUNTRY AND TXN-YYMM TO
004600*                                THE CLEANSED LAYOUT FOR THE NEW
004700*                                PER-YEAR/PER-MONTH BREAKS ON THE
004800*                                SUMMARY REPORT.
004900*    07/14/2006  CFG  TKT-0379  CLN/CLI-TXN-COUNTRY WIDENED FROM
005000*                                X(2) TO X(4) - PBJ.JOB010 MOVES
005100*                                THE LITERAL 'NONE' HERE WHEN THE
005200*                                ISIN ARRIVES BLANK.
005300*    02/14/2008  CFG  TKT-0391  RECORD CONTAINS CLAUSE ON LEDGOUT
005400*                                AND LEDGIN CORRECTED FROM 311 TO
005500*                                313 CHARACTERS - THE CLEANSED
005600*                                LAYOUT GREW BY THE TXN-COUNTRY
005700*                                WIDENING ABOVE BUT THE RECORD
005800*                                LENGTH WAS NEVER UPDATED TO
005900*                                MATCH.
006000*    02/14/2008  CFG  TKT-0403  ADDED THE USUAL CCYY/MM/DD SPLIT
006100*                                REDEFINES ON TXN-DATE,
006200*                                CLN-TXN-DATE AND CLI-TXN-DATE SO
006300*                                CALLERS CAN TEST THE CENTURY
006400*                                WITHOUT UNSTRINGING - SAME IDIOM
006500*                                ALREADY USED ON DGR.TIP02 AND
006600*                                DGH.TIP05.
006700*    08/09/2026  JVM  TKT-0408  TKT-0379 WAS WRONG - WIDENING
006800*                                CLN/CLI-TXN-COUNTRY TO X(4) SO
006900*                                'NONE' WOULD FIT BROKE THE FIXED
007000*                                TWO-BYTE COUNTRY CODE EVERY OTHER
007100*                                PROGRAM IN THE SUITE RELIES ON.
007200*                                REVERTED BOTH FIELDS TO X(2);
007300*                                PBJ.JOB010 NOW MOVES SPACES, NOT
007400*                                'NONE', WHEN THE ISIN ARRIVES
007500*                                BLANK.  RECORD SHRANK BACK FROM
007600*                                313 TO 311 CHARACTERS (TKT-0391
007700*                                IS SUPERSEDED).
007800*
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT STMTIN  ASSIGN TO "STMTIN"
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS DGL-STMTIN-STATUS.
008800     SELECT LEDGOUT ASSIGN TO "LEDGOUT"
008900         ORGANIZATION IS SEQUENTIAL
009000         FILE STATUS IS DGL-LEDGOUT-STATUS.
009100     SELECT LEDGIN  ASSIGN TO "LEDGOUT"
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS IS DGL-LEDGIN-STATUS.
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  STMTIN
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 199 CHARACTERS.
009900 01  DGL-RAW-RECORD.
010000     05  DGL-RECORD-TYPE               PIC X(3).
010100         88  DGL-RAW-TXN                   VALUE 'RAW'.
010200     05  DGL-SEQUENCE-NUMBER           PIC 9(3).
010300     05  DETAIL-RECORD-1.
010400         10  TXN-DATE                  PIC 9(8).
010500         10  TXN-DATE-SPLIT REDEFINES TXN-DATE.
010600             15  TXN-CCYY              PIC 9(4).
010700             15  TXN-MM                PIC 9(2).
010800             15  TXN-DD                PIC 9(2).
010900         10  TXN-HOUR                  PIC X(5).
011000         10  TXN-PRODUCT               PIC X(40).
011100         10  TXN-ISIN                  PIC X(12).
011200         10  TXN-DESC                  PIC X(100).
011300         10  TXN-AMOUNT                PIC S9(9)V99.
011400         10  TXN-AMT-CURR              PIC X(3).
011500             88  TXN-AMT-CURR-EUR          VALUE 'EUR'.
011600             88  TXN-AMT-CURR-USD          VALUE 'USD'.
011700             88  TXN-AMT-CURR-GBP          VALUE 'GBP'.
011800         10  TXN-BALANCE               PIC S9(9)V99.
011900         10  TXN-BAL-CURR              PIC X(3).
012000 FD  LEDGOUT
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 311 CHARACTERS.
012300 01  DGL-CLEAN-OUT-RECORD.
012400     05  DGL-OUT-RECORD-TYPE           PIC X(3).
012500         88  DGL-CLEAN-TXN                 VALUE 'CLN'.
012600     05  DGL-OUT-SEQUENCE-NUMBER       PIC 9(3).
012700     05  DETAIL-RECORD-2.
012800         10  CLN-TXN-DATE              PIC 9(8).
012900         10  CLN-TXN-DATE-SPLIT REDEFINES CLN-TXN-DATE.
013000             15  CLN-CCYY              PIC 9(4).
013100             15  CLN-MM                PIC 9(2).
013200             15  CLN-DD                PIC 9(2).
013300         10  CLN-TXN-PRODUCT           PIC X(40).
013400         10  CLN-TXN-ISIN              PIC X(12).
013500         10  CLN-TXN-DESC              PIC X(100).
013600         10  CLN-DESCRIPTION-NORM      PIC X(60).
013700         10  CLN-CATEGORY              PIC X(25).
013800         10  CLN-TXN-COUNTRY           PIC X(2).
013900         10  CLN-TXN-YEAR              PIC 9(4).
014000         10  CLN-TXN-YYMM              PIC X(7).
014100         10  CLN-EUR-USD-RATE          PIC 9(3)V9(6).
014200         10  CLN-AMOUNT-EUR            PIC S9(9)V99.
014300         10  CLN-BALANCE-EUR           PIC S9(9)V99.
014400         10  CLN-TXN-AMT-CURR          PIC X(3).
014500         10  FILLER                    PIC X(13).
014600 FD  LEDGIN
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 311 CHARACTERS.
014900 01  DGL-CLEAN-IN-RECORD.
015000     05  DGL-IN-RECORD-TYPE            PIC X(3).
015100     05  DGL-IN-SEQUENCE-NUMBER        PIC 9(3).
015200     05  DETAIL-RECORD-2-IN.
015300         10  CLI-TXN-DATE              PIC 9(8).
015400         10  CLI-TXN-DATE-SPLIT REDEFINES CLI-TXN-DATE.
015500             15  CLI-CCYY              PIC 9(4).
015600             15  CLI-MM                PIC 9(2).
015700             15  CLI-DD                PIC 9(2).
015800         10  CLI-TXN-PRODUCT           PIC X(40).
015900         10  CLI-TXN-ISIN              PIC X(12).
016000         10  CLI-TXN-DESC              PIC X(100).
016100         10  CLI-DESCRIPTION-NORM      PIC X(60).
016200         10  CLI-CATEGORY              PIC X(25).
016300         10  CLI-TXN-COUNTRY           PIC X(2).
016400         10  CLI-TXN-YEAR              PIC 9(4).
016500         10  CLI-TXN-YYMM              PIC X(7).
016600         10  CLI-EUR-USD-RATE          PIC 9(3)V9(6).
016700         10  CLI-AMOUNT-EUR            PIC S9(9)V99.
016800         10  CLI-BALANCE-EUR           PIC S9(9)V99.
016900         10  CLI-TXN-AMT-CURR          PIC X(3).
017000         10  FILLER                    PIC X(13).
017100 WORKING-STORAGE SECTION.
017200 01  DGL-STMTIN-STATUS                 PIC X(02).
017300 01  DGL-LEDGOUT-STATUS                PIC X(02).
017400 01  DGL-LEDGIN-STATUS                 PIC X(02).
017500 PROCEDURE DIVISION.
017600     STOP RUN.
