000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        PBJ-JOB010.
000300 AUTHOR.            R. MATEOS.
000400 INSTALLATION.      PORTFOLIO BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.      07/09/1991.
000600 DATE-COMPILED.     07/09/1991.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*************************************************************
001000*    PBJ.JOB010  --  LEDGER LOAD, CLEANSE AND EUR CONVERSION
001100*************************************************************
001200*
001300*    STEP 1 OF THE NIGHTLY DEGIRO PORTFOLIO RUN.  READS THE RAW
001400*    ACCOUNT-STATEMENT EXTRACT (STMTIN), DROPS ROWS WITH NO
001500*    DATE, NORMALIZES THE SPANISH FREE-TEXT DESCRIPTION,
001600*    ASSIGNS ONE OF THE ELEVEN BUSINESS CATEGORIES, DROPS
001700*    EXCLUDED AND FOREIGN-CURRENCY ROWS AND CONSECUTIVE
001800*    SAME-MINUTE DUPLICATES, RENAMES THE JACOBS PRODUCT ALIAS,
001900*    AND CONVERTS EVERY AMOUNT/BALANCE TO EUR USING THE DAILY
002000*    RATE TABLE (RATEIN), CARRYING THE RATE FORWARD ON GAP
002100*    DATES.  OUTPUT IS THE CLEANSED LEDGER (LEDGOUT) CONSUMED
002200*    BY PBJ.JOB020 AND PBJ.JOB040.
002300*
002400*    THE FEED ARRIVES WITH DIACRITICS STRIPPED AT SOURCE (THE
002500*    BROKER'S EXTRACT ROUTINE TRANSLITERATES BEFORE IT REACHES
002600*    US - SEE TKT-0137) SO ALL MATCHING BELOW IS PLAIN ASCII.
002700*
002800*    RECORD LAYOUTS ARE CARRIED IN-LINE (NOT COPYBOOK'D) - SEE
002900*    DGL.TIP01 FOR THE DOCUMENTED SHAPE THIS FD MATCHES FIELD
003000*    FOR FIELD.
003100*
003200*    CHANGE LOG
003300*    ----------
003400*    07/09/1991  RM   TKT-0104  ORIGINAL PROGRAM - LOAD AND
003500*                               EUR CONVERSION ONLY, NO
003600*                               CATEGORIZATION.
003700*    12/14/1992  RM   TKT-0137  ADDED THE DESCRIPTION
003800*                               NORMALIZATION AND CATEGORY
003900*                               ASSIGNMENT CASCADES
004000*                               (PARAGRAPHS 3300/3400).
004100*    09/02/1994  RM   TKT-0162  ADDED THE EXCLUSION LIST AND
004200*                               THE JACOBS ENGINEERING PRODUCT
004300*                               ALIAS (PARAGRAPH 3450).
004400*    06/21/1999  JLP  TKT-0316  Y2K - RATE TABLE AND TXN DATES
004500*                               WIDENED TO CCYYMMDD THROUGHOUT.
004600*    08/30/2001  CFG  TKT-0356  ADDED TXN-COUNTRY/TXN-YYMM
004700*                               DERIVATION FOR THE NEW SUMMARY
004800*                               REPORT BREAKS.
004900*    04/11/2003  CFG  TKT-0367  ADDED THE CONSECUTIVE-
005000*                               DUPLICATE CHECK (PARAGRAPH
005100*                               3600) - THE FEED STARTED
005200*                               ARRIVING WITH SAME-MINUTE
005300*                               REPEATS.
005400*    07/21/2006  CFG  TKT-0382  TXN-COUNTRY NOW CARRIES THE
005500*                               LITERAL 'NONE' WHEN THE ISIN
005600*                               ARRIVES BLANK - SEE DGL.TIP01
005700*                               TKT-0379.
005800*    02/14/2008  CFG  TKT-0392  LEDGOUT RECORD CONTAINS CLAUSE
005900*                               CORRECTED FROM 311 TO 313
006000*                               CHARACTERS - THE DETAIL GREW BY
006100*                               THE TXN-COUNTRY WIDENING ABOVE
006200*                               BUT THE RECORD LENGTH WAS NEVER
006300*                               UPDATED TO MATCH - SEE DGL.TIP01
006400*                               TKT-0391.
006500*    08/09/2026  JVM  TKT-0408  TKT-0382 IS SUPERSEDED - 'NONE'
006600*                               WAS NEVER A VALID COUNTRY CODE AND
006700*                               IT FORCED CLN-TXN-COUNTRY TO X(4)
006800*                               EVERYWHERE DOWNSTREAM (SEE
006900*                               DGL.TIP01 TKT-0408).  A BLANK ISIN
007000*                               NOW LEAVES CLN-TXN-COUNTRY AS
007100*                               SPACES, THE FIELD IS BACK TO X(2),
007200*                               AND LEDGOUT SHRANK FROM 313 TO 311
007300*                               CHARACTERS.
007400*
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT STMTIN  ASSIGN TO "STMTIN"
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WS-STMTIN-STATUS.
008400     SELECT RATEIN  ASSIGN TO "RATEIN"
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS IS WS-RATEIN-STATUS.
008700     SELECT LEDGOUT ASSIGN TO "LEDGOUT"
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS IS WS-LEDGOUT-STATUS.
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  STMTIN
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 199 CHARACTERS.
009500 01  DGL-RAW-RECORD.
009600     05  DGL-RECORD-TYPE               PIC X(3).
009700         88  DGL-RAW-TXN                   VALUE 'RAW'.
009800     05  DGL-SEQUENCE-NUMBER           PIC 9(3).
009900     05  DETAIL-RECORD-1.
010000         10  TXN-DATE                  PIC 9(8).
010100         10  TXN-DATE-SPLIT REDEFINES TXN-DATE.
010200             15  TXN-CCYY              PIC 9(4).
010300             15  TXN-MM                PIC 9(2).
010400             15  TXN-DD                PIC 9(2).
010500         10  TXN-HOUR                  PIC X(5).
010600         10  TXN-PRODUCT               PIC X(40).
010700         10  TXN-ISIN                  PIC X(12).
010800         10  TXN-DESC                  PIC X(100).
010900         10  TXN-AMOUNT                PIC S9(9)V99.
011000         10  TXN-AMT-CURR              PIC X(3).
011100             88  TXN-AMT-CURR-EUR          VALUE 'EUR'.
011200             88  TXN-AMT-CURR-USD          VALUE 'USD'.
011300         10  TXN-BALANCE               PIC S9(9)V99.
011400         10  TXN-BAL-CURR              PIC X(3).
011500 FD  RATEIN
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 17 CHARACTERS.
011800 01  DGR-RATE-RECORD.
011900     05  RATE-DATE                     PIC 9(8).
012000     05  RATE-EUR-USD                  PIC 9(3)V9(6).
012100 FD  LEDGOUT
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 311 CHARACTERS.
012400 01  DGL-CLEAN-OUT-RECORD.
012500     05  DGL-OUT-RECORD-TYPE           PIC X(3).
012600         88  DGL-CLEAN-TXN                 VALUE 'CLN'.
012700     05  DGL-OUT-SEQUENCE-NUMBER       PIC 9(3).
012800     05  DETAIL-RECORD-2.
012900         10  CLN-TXN-DATE              PIC 9(8).
013000         10  CLN-TXN-PRODUCT           PIC X(40).
013100         10  CLN-TXN-ISIN              PIC X(12).
013200         10  CLN-TXN-DESC              PIC X(100).
013300         10  CLN-DESCRIPTION-NORM      PIC X(60).
013400         10  CLN-CATEGORY              PIC X(25).
013500         10  CLN-TXN-COUNTRY           PIC X(2).
013600         10  CLN-TXN-YEAR              PIC 9(4).
013700         10  CLN-TXN-YYMM              PIC X(7).
013800         10  CLN-EUR-USD-RATE          PIC 9(3)V9(6).
013900         10  CLN-AMOUNT-EUR            PIC S9(9)V99.
014000         10  CLN-BALANCE-EUR           PIC S9(9)V99.
014100         10  CLN-TXN-AMT-CURR          PIC X(3).
014200         10  FILLER                    PIC X(13).
014300 WORKING-STORAGE SECTION.
014400 01  WS-FILE-STATUS-GROUP.
014500     05  WS-STMTIN-STATUS              PIC X(02).
014600     05  WS-RATEIN-STATUS              PIC X(02).
014700     05  WS-LEDGOUT-STATUS             PIC X(02).
014800 01  WS-RUN-SWITCHES.
014900     05  WS-EOF-STMT-SW                PIC X(1)   VALUE 'N'.
015000         88  WS-EOF-STMT                    VALUE 'Y'.
015100     05  WS-EOF-RATE-SW                PIC X(1)   VALUE 'N'.
015200         88  WS-EOF-RATE                    VALUE 'Y'.
015300     05  WS-RECORD-VALID-SW            PIC X(1)   VALUE 'Y'.
015400         88  WS-RECORD-VALID                VALUE 'Y'.
015500     05  WS-HAVE-PREV-SW               PIC X(1)   VALUE 'N'.
015600         88  WS-HAVE-PREV                    VALUE 'Y'.
015700 01  WS-COUNTERS.
015800     05  WS-READ-COUNT                 PIC 9(7)   COMP VALUE ZERO.
015900     05  WS-WRITE-COUNT                PIC 9(7)   COMP VALUE ZERO.
016000     05  WS-DROP-COUNT                 PIC 9(7)   COMP VALUE ZERO.
016100*
016200*    EXCHANGE-RATE TABLE - LOADED ASCENDING BY DATE FROM
016300*    RATEIN.  WS-RATE-PTR/WS-RATE-NEXT-PTR IMPLEMENT A
016400*    CARRY-FORWARD MERGE SCAN: BOTH THE RATE TABLE AND THE
016500*    LEDGER ARRIVE IN DATE ORDER, SO THE POINTER ONLY EVER
016600*    MOVES FORWARD AS TXN-DATE ADVANCES.
016700*
016800 01  WS-RATE-TABLE.
016900     05  WS-RATE-TABLE-COUNT           PIC 9(5)   COMP VALUE ZERO.
017000     05  WS-RATE-ENTRY OCCURS 10000 TIMES.
017100         10  WS-RATE-TBL-DATE          PIC 9(8).
017200         10  WS-RATE-TBL-DATE-SPLIT REDEFINES WS-RATE-TBL-DATE.
017300             15  WS-RATE-TBL-CCYY      PIC 9(4).
017400             15  WS-RATE-TBL-MM        PIC 9(2).
017500             15  WS-RATE-TBL-DD        PIC 9(2).
017600         10  WS-RATE-TBL-RATE          PIC 9(3)V9(6).
017700 01  WS-RATE-WORK.
017800     05  WS-RATE-PTR                   PIC 9(5)   COMP VALUE ZERO.
017900     05  WS-RATE-NEXT-PTR              PIC 9(5)   COMP VALUE 1.
018000     05  WS-TARGET-DATE                PIC 9(8)   VALUE ZERO.
018100     05  WS-CURRENT-RATE               PIC 9(3)V9(6) VALUE ZERO.
018200*
018300*    GENERIC SUBSTRING-SEARCH WORK AREA - NO INTRINSIC
018400*    FUNCTIONS ARE USED IN THIS SHOP; 9500-CONTAINS-CHECK IS
018500*    A HOME-GROWN "D CONTAINS X" TEST BUILT ON REFERENCE
018600*    MODIFICATION.
018700*
018800 01  WS-SCAN-WORK.
018900     05  WS-SCAN-SOURCE                PIC X(100).
019000     05  WS-SCAN-SOURCE-LEN            PIC 9(3)   COMP.
019100     05  WS-SCAN-TARGET                PIC X(60).
019200     05  WS-SCAN-TARGET-LEN            PIC 9(2)   COMP.
019300     05  WS-SCAN-LIMIT                 PIC S9(4)  COMP.
019400     05  WS-SCAN-IDX                   PIC 9(4)   COMP.
019500     05  WS-SCAN-FOUND-SW              PIC X(1).
019600         88  WS-SCAN-FOUND                 VALUE 'Y'.
019700*
019800*    CASE-FOLD TABLE - INSPECT CONVERTING IS THIS SHOP'S
019900*    STANDARD LOWER-CASING IDIOM (NO FUNCTION LOWER-CASE IN
020000*    THIS COMPILER).
020100*
020200 01  WS-CASE-FOLD-TABLES.
020300     05  WS-UPPER-ALPHABET             PIC X(26)
020400         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
020500     05  WS-LOWER-ALPHABET             PIC X(26)
020600         VALUE 'abcdefghijklmnopqrstuvwxyz'.
020700 01  WS-DESC-WORK.
020800     05  WS-DESC-LOWER                 PIC X(100).
020900*
021000*    U2A NORMALIZATION FLAGS - ONE PER DISTINCT LITERAL
021100*    TESTED AGAINST THE LOWER-CASED ORIGINAL DESCRIPTION
021200*    (WS-DESC-LOWER).
021300*
021400 01  WS-NORM-FLAGS.
021500     05  WS-HAS-XFER-TO-SW             PIC X(1)   VALUE 'N'.
021600         88  WS-HAS-XFER-TO                 VALUE 'Y'.
021700     05  WS-HAS-XFER-FROM-SW           PIC X(1)   VALUE 'N'.
021800         88  WS-HAS-XFER-FROM               VALUE 'Y'.
021900     05  WS-HAS-COMPRA-SW              PIC X(1)   VALUE 'N'.
022000         88  WS-HAS-COMPRA                  VALUE 'Y'.
022100     05  WS-HAS-VENTA-SW               PIC X(1)   VALUE 'N'.
022200         88  WS-HAS-VENTA                   VALUE 'Y'.
022300     05  WS-HAS-SPLIT-SW               PIC X(1)   VALUE 'N'.
022400         88  WS-HAS-SPLIT                   VALUE 'Y'.
022500     05  WS-HAS-FUSION-SW              PIC X(1)   VALUE 'N'.
022600         88  WS-HAS-FUSION                  VALUE 'Y'.
022700     05  WS-HAS-ESCISION-SW            PIC X(1)   VALUE 'N'.
022800         88  WS-HAS-ESCISION                VALUE 'Y'.
022900     05  WS-HAS-CAMBIO-PROD-SW         PIC X(1)   VALUE 'N'.
023000         88  WS-HAS-CAMBIO-PROD             VALUE 'Y'.
023100     05  WS-HAS-CAMBIO-ISIN-SW         PIC X(1)   VALUE 'N'.
023200         88  WS-HAS-CAMBIO-ISIN             VALUE 'Y'.
023300     05  WS-HAS-CONV-FONDOS-SW         PIC X(1)   VALUE 'N'.
023400         88  WS-HAS-CONV-FONDOS             VALUE 'Y'.
023500     05  WS-HAS-CONECTIVIDAD-SW        PIC X(1)   VALUE 'N'.
023600         88  WS-HAS-CONECTIVIDAD            VALUE 'Y'.
023700     05  WS-HAS-FLATEX-DEP-SW          PIC X(1)   VALUE 'N'.
023800         88  WS-HAS-FLATEX-DEP              VALUE 'Y'.
023900     05  WS-IS-INGRESO-EXACT-SW        PIC X(1)   VALUE 'N'.
024000         88  WS-IS-INGRESO-EXACT            VALUE 'Y'.
024100*
024200*    U2B CATEGORY FLAGS - TESTED AGAINST THE NORMALIZED,
024300*    LOWER-CASED DESCRIPTION (CLN-DESCRIPTION-NORM).
024400*
024500 01  WS-CAT-FLAGS.
024600     05  WS-NORM-HAS-COMPRA-SW         PIC X(1)   VALUE 'N'.
024700         88  WS-NORM-HAS-COMPRA             VALUE 'Y'.
024800     05  WS-NORM-HAS-VENTA-SW          PIC X(1)   VALUE 'N'.
024900         88  WS-NORM-HAS-VENTA              VALUE 'Y'.
025000     05  WS-NORM-HAS-SPLIT-SW          PIC X(1)   VALUE 'N'.
025100         88  WS-NORM-HAS-SPLIT              VALUE 'Y'.
025200     05  WS-NORM-HAS-DIVISA-SW         PIC X(1)   VALUE 'N'.
025300         88  WS-NORM-HAS-DIVISA             VALUE 'Y'.
025400     05  WS-NORM-HAS-SWEEP-SW          PIC X(1)   VALUE 'N'.
025500         88  WS-NORM-HAS-SWEEP              VALUE 'Y'.
025600     05  WS-NORM-HAS-INGRESO-SW        PIC X(1)   VALUE 'N'.
025700         88  WS-NORM-HAS-INGRESO            VALUE 'Y'.
025800     05  WS-NORM-HAS-WITHDRAWAL-SW     PIC X(1)   VALUE 'N'.
025900         88  WS-NORM-HAS-WITHDRAWAL         VALUE 'Y'.
026000     05  WS-NORM-HAS-COSTES-SW         PIC X(1)   VALUE 'N'.
026100         88  WS-NORM-HAS-COSTES             VALUE 'Y'.
026200     05  WS-NORM-HAS-COSTE-ACC-SW      PIC X(1)   VALUE 'N'.
026300         88  WS-NORM-HAS-COSTE-ACC          VALUE 'Y'.
026400     05  WS-NORM-HAS-STAMP-SW          PIC X(1)   VALUE 'N'.
026500         88  WS-NORM-HAS-STAMP              VALUE 'Y'.
026600     05  WS-NORM-HAS-DIVIDENDO-SW      PIC X(1)   VALUE 'N'.
026700         88  WS-NORM-HAS-DIVIDENDO          VALUE 'Y'.
026800*
026900*    PREVIOUS-RECORD SNAPSHOT FOR THE SAME-MINUTE DUPLICATE
027000*    CHECK (TKT-0367) - COMPARED AGAINST THE RAW RECORD,
027100*    EXCLUDING HOUR.
027200*
027300 01  WS-PREV-RAW-RECORD.
027400     05  WS-PREV-DATE                  PIC 9(8).
027500     05  WS-PREV-DATE-SPLIT REDEFINES WS-PREV-DATE.
027600         10  WS-PREV-CCYY              PIC 9(4).
027700         10  WS-PREV-MM                PIC 9(2).
027800         10  WS-PREV-DD                PIC 9(2).
027900     05  WS-PREV-PRODUCT               PIC X(40).
028000     05  WS-PREV-ISIN                  PIC X(12).
028100     05  WS-PREV-DESC                  PIC X(100).
028200     05  WS-PREV-AMOUNT                PIC S9(9)V99.
028300     05  WS-PREV-AMT-CURR              PIC X(3).
028400     05  WS-PREV-BALANCE               PIC S9(9)V99.
028500     05  WS-PREV-BAL-CURR              PIC X(3).
028600 PROCEDURE DIVISION.
028700 0000-MAIN-CONTROL.
028800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
028900     PERFORM 2000-LOAD-RATE-TABLE THRU 2000-EXIT.
029000     PERFORM 3100-READ-STATEMENT THRU 3100-EXIT.
029100     PERFORM 3000-PROCESS-STATEMENT THRU 3000-EXIT
029200         UNTIL WS-EOF-STMT.
029300     PERFORM 9000-TERMINATE THRU 9000-EXIT.
029400     STOP RUN.
029500*
029600 1000-INITIALIZE.
029700     OPEN INPUT  STMTIN.
029800     OPEN INPUT  RATEIN.
029900     OPEN OUTPUT LEDGOUT.
030000     IF WS-STMTIN-STATUS NOT = '00'
030100         DISPLAY 'PBJ-JOB010 - STMTIN OPEN FAILED - '
030200             WS-STMTIN-STATUS
030300         MOVE 'Y' TO WS-EOF-STMT-SW
030400     END-IF.
030500 1000-EXIT.
030600     EXIT.
030700*
030800 2000-LOAD-RATE-TABLE.
030900     PERFORM 2100-READ-RATE THRU 2100-EXIT.
031000     PERFORM 2200-STORE-RATE THRU 2200-EXIT
031100         UNTIL WS-EOF-RATE.
031200 2000-EXIT.
031300     EXIT.
031400*
031500 2100-READ-RATE.
031600     READ RATEIN
031700         AT END
031800             MOVE 'Y' TO WS-EOF-RATE-SW
031900     END-READ.
032000 2100-EXIT.
032100     EXIT.
032200*
032300 2200-STORE-RATE.
032400     ADD 1 TO WS-RATE-TABLE-COUNT.
032500     MOVE RATE-DATE    TO WS-RATE-TBL-DATE (WS-RATE-TABLE-COUNT).
032600     MOVE RATE-EUR-USD TO WS-RATE-TBL-RATE (WS-RATE-TABLE-COUNT).
032700     PERFORM 2100-READ-RATE THRU 2100-EXIT.
032800 2200-EXIT.
032900     EXIT.
033000*
033100 3000-PROCESS-STATEMENT.
033200     ADD 1 TO WS-READ-COUNT.
033300     MOVE 'Y' TO WS-RECORD-VALID-SW.
033400     PERFORM 3200-VALIDATE-DATE THRU 3200-EXIT.
033500     IF WS-RECORD-VALID
033600         PERFORM 3300-NORMALIZE-DESCRIPTION THRU 3300-EXIT
033700         PERFORM 3400-CATEGORIZE THRU 3400-EXIT
033800         PERFORM 3500-APPLY-EXCLUSIONS THRU 3500-EXIT
033900     END-IF.
034000     IF WS-RECORD-VALID
034100         PERFORM 3600-CHECK-DUPLICATE THRU 3600-EXIT
034200     END-IF.
034300     IF WS-RECORD-VALID
034400         PERFORM 3450-APPLY-PRODUCT-ALIAS THRU 3450-EXIT
034500         PERFORM 3700-CONVERT-CURRENCY THRU 3700-EXIT
034600         PERFORM 3800-WRITE-CLEAN-RECORD THRU 3800-EXIT
034700     ELSE
034800         ADD 1 TO WS-DROP-COUNT
034900     END-IF.
035000     PERFORM 3100-READ-STATEMENT THRU 3100-EXIT.
035100 3000-EXIT.
035200     EXIT.
035300*
035400 3100-READ-STATEMENT.
035500     READ STMTIN
035600         AT END
035700             MOVE 'Y' TO WS-EOF-STMT-SW
035800     END-READ.
035900 3100-EXIT.
036000     EXIT.
036100*
036200 3200-VALIDATE-DATE.
036300     IF TXN-DATE = ZERO OR TXN-DATE = SPACES
036400         MOVE 'N' TO WS-RECORD-VALID-SW
036500     END-IF.
036600     IF WS-RECORD-VALID
036700         IF NOT TXN-AMT-CURR-EUR AND NOT TXN-AMT-CURR-USD
036800             MOVE 'N' TO WS-RECORD-VALID-SW
036900         END-IF
037000     END-IF.
037100 3200-EXIT.
037200     EXIT.
037300*
037400*    U2A DESCRIPTION NORMALIZATION - FIRST MATCH WINS, IN THE
037500*    ORDER GIVEN BY THE DESK.  WS-DESC-LOWER IS THE LOWER-
037600*    CASED ORIGINAL TXN-DESC; THE NORMALIZED RESULT IS STORED
037700*    LOWER-CASED TOO, PER THE DESK'S RULE THAT ALL DOWNSTREAM
037800*    MATCHING IS CASE-FOLDED.
037900*
038000 3300-NORMALIZE-DESCRIPTION.
038100     MOVE TXN-DESC TO WS-DESC-LOWER.
038200     INSPECT WS-DESC-LOWER
038300         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
038400     PERFORM 3310-SCAN-NORM-FLAGS THRU 3310-EXIT.
038500     IF WS-HAS-XFER-TO
038600         MOVE 'transferencia a cuenta de efectivo'
038700             TO CLN-DESCRIPTION-NORM
038800     ELSE
038900     IF WS-HAS-XFER-FROM
039000         MOVE 'transferencia desde cuenta de efectivo'
039100             TO CLN-DESCRIPTION-NORM
039200     ELSE
039300     IF WS-HAS-COMPRA AND NOT WS-HAS-SPLIT AND NOT WS-HAS-FUSION
039400             AND NOT WS-HAS-ESCISION AND NOT WS-HAS-CAMBIO-PROD
039500             AND NOT WS-HAS-CAMBIO-ISIN AND NOT WS-HAS-CONV-FONDOS
039600         MOVE 'compra' TO CLN-DESCRIPTION-NORM
039700     ELSE
039800     IF WS-HAS-VENTA AND NOT WS-HAS-SPLIT AND NOT WS-HAS-FUSION
039900             AND NOT WS-HAS-ESCISION AND NOT WS-HAS-CAMBIO-PROD
040000             AND NOT WS-HAS-CAMBIO-ISIN AND NOT WS-HAS-CONV-FONDOS
040100         MOVE 'venta' TO CLN-DESCRIPTION-NORM
040200     ELSE
040300     IF WS-HAS-VENTA AND WS-HAS-SPLIT
040400         MOVE 'venta - stock split' TO CLN-DESCRIPTION-NORM
040500     ELSE
040600     IF WS-HAS-COMPRA AND WS-HAS-SPLIT
040700         MOVE 'compra - stock split' TO CLN-DESCRIPTION-NORM
040800     ELSE
040900     IF WS-HAS-VENTA AND WS-HAS-CONV-FONDOS
041000         MOVE 'venta - conversion fondos del mercado monetario'
041100             TO CLN-DESCRIPTION-NORM
041200     ELSE
041300     IF WS-HAS-COMPRA AND WS-HAS-CONV-FONDOS
041400         MOVE 'compra - conversion fondos del mercado monetario'
041500             TO CLN-DESCRIPTION-NORM
041600     ELSE
041700     IF WS-HAS-VENTA AND WS-HAS-FUSION
041800         MOVE 'venta - fusion' TO CLN-DESCRIPTION-NORM
041900     ELSE
042000     IF WS-HAS-COMPRA AND WS-HAS-FUSION
042100         MOVE 'compra - fusion' TO CLN-DESCRIPTION-NORM
042200     ELSE
042300     IF WS-HAS-VENTA AND WS-HAS-ESCISION
042400         MOVE 'venta - escision' TO CLN-DESCRIPTION-NORM
042500     ELSE
042600     IF WS-HAS-COMPRA AND WS-HAS-ESCISION
042700         MOVE 'compra - escision' TO CLN-DESCRIPTION-NORM
042800     ELSE
042900     IF WS-HAS-VENTA AND WS-HAS-CAMBIO-ISIN
043000         MOVE 'venta - cambio de isin' TO CLN-DESCRIPTION-NORM
043100     ELSE
043200     IF WS-HAS-COMPRA AND WS-HAS-CAMBIO-ISIN
043300         MOVE 'compra - cambio de isin' TO CLN-DESCRIPTION-NORM
043400     ELSE
043500     IF WS-HAS-VENTA AND WS-HAS-CAMBIO-PROD
043600         MOVE 'venta - cambio de producto' TO CLN-DESCRIPTION-NORM
043700     ELSE
043800     IF WS-HAS-COMPRA AND WS-HAS-CAMBIO-PROD
043900         MOVE 'compra - cambio de producto'
044000             TO CLN-DESCRIPTION-NORM
044100     ELSE
044200     IF WS-HAS-CONECTIVIDAD
044300         MOVE 'comision de conectividad' TO CLN-DESCRIPTION-NORM
044400     ELSE
044500     IF WS-HAS-FLATEX-DEP
044600         MOVE 'ingreso a degiro desde ing' TO CLN-DESCRIPTION-NORM
044700     ELSE
044800     IF WS-IS-INGRESO-EXACT
044900         MOVE 'ingreso a degiro desde ing' TO CLN-DESCRIPTION-NORM
045000     ELSE
045100         MOVE WS-DESC-LOWER TO CLN-DESCRIPTION-NORM
045200     END-IF END-IF END-IF END-IF END-IF END-IF END-IF END-IF
045300     END-IF END-IF END-IF END-IF END-IF END-IF END-IF END-IF
045400     END-IF END-IF.
045500 3300-EXIT.
045600     EXIT.
045700*
045800 3310-SCAN-NORM-FLAGS.
045900     MOVE WS-DESC-LOWER TO WS-SCAN-SOURCE.
046000     MOVE 100 TO WS-SCAN-SOURCE-LEN.
046100     MOVE 'transferir a su cuenta de efectivo  '
046200         TO WS-SCAN-TARGET.
046300     MOVE 34 TO WS-SCAN-TARGET-LEN.
046400     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
046500     MOVE WS-SCAN-FOUND-SW TO WS-HAS-XFER-TO-SW.
046600     MOVE 'transferir desde su cuenta de efectivo '
046700         TO WS-SCAN-TARGET.
046800     MOVE 39 TO WS-SCAN-TARGET-LEN.
046900     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
047000     MOVE WS-SCAN-FOUND-SW TO WS-HAS-XFER-FROM-SW.
047100     MOVE 'compra ' TO WS-SCAN-TARGET.
047200     MOVE 7 TO WS-SCAN-TARGET-LEN.
047300     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
047400     MOVE WS-SCAN-FOUND-SW TO WS-HAS-COMPRA-SW.
047500     MOVE 'venta ' TO WS-SCAN-TARGET.
047600     MOVE 6 TO WS-SCAN-TARGET-LEN.
047700     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
047800     MOVE WS-SCAN-FOUND-SW TO WS-HAS-VENTA-SW.
047900     MOVE 'stock split' TO WS-SCAN-TARGET.
048000     MOVE 11 TO WS-SCAN-TARGET-LEN.
048100     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
048200     MOVE WS-SCAN-FOUND-SW TO WS-HAS-SPLIT-SW.
048300     MOVE 'fusion' TO WS-SCAN-TARGET.
048400     MOVE 6 TO WS-SCAN-TARGET-LEN.
048500     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
048600     MOVE WS-SCAN-FOUND-SW TO WS-HAS-FUSION-SW.
048700     MOVE 'escision' TO WS-SCAN-TARGET.
048800     MOVE 8 TO WS-SCAN-TARGET-LEN.
048900     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
049000     MOVE WS-SCAN-FOUND-SW TO WS-HAS-ESCISION-SW.
049100     MOVE 'cambio de producto' TO WS-SCAN-TARGET.
049200     MOVE 18 TO WS-SCAN-TARGET-LEN.
049300     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
049400     MOVE WS-SCAN-FOUND-SW TO WS-HAS-CAMBIO-PROD-SW.
049500     MOVE 'cambio de isin' TO WS-SCAN-TARGET.
049600     MOVE 14 TO WS-SCAN-TARGET-LEN.
049700     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
049800     MOVE WS-SCAN-FOUND-SW TO WS-HAS-CAMBIO-ISIN-SW.
049900     MOVE 'conversion fondos del mercado monetario'
050000         TO WS-SCAN-TARGET.
050100     MOVE 39 TO WS-SCAN-TARGET-LEN.
050200     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
050300     MOVE WS-SCAN-FOUND-SW TO WS-HAS-CONV-FONDOS-SW.
050400     MOVE 'comision de conectividad ' TO WS-SCAN-TARGET.
050500     MOVE 25 TO WS-SCAN-TARGET-LEN.
050600     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
050700     MOVE WS-SCAN-FOUND-SW TO WS-HAS-CONECTIVIDAD-SW.
050800     MOVE 'flatex deposit' TO WS-SCAN-TARGET.
050900     MOVE 14 TO WS-SCAN-TARGET-LEN.
051000     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
051100     MOVE WS-SCAN-FOUND-SW TO WS-HAS-FLATEX-DEP-SW.
051200     MOVE 'N' TO WS-IS-INGRESO-EXACT-SW.
051300     IF WS-DESC-LOWER (1:7) = 'ingreso'
051400             AND WS-DESC-LOWER (8:93) = SPACES
051500         MOVE 'Y' TO WS-IS-INGRESO-EXACT-SW
051600     END-IF.
051700 3310-EXIT.
051800     EXIT.
051900*
052000*    U2B CATEGORY ASSIGNMENT - FIRST MATCH WINS, OVER THE
052100*    NORMALIZED DESCRIPTION.  COMPRA/VENTA ARE TESTED FIRST ON
052200*    PURPOSE - A CORPORATE-ACTION VARIANT LIKE 'VENTA -
052300*    FUSION' CLASSIFIES AS VENTA, NOT CAMBIO CORPORATIVO.
052400*    PRESERVE THIS ORDER.
052500*
052600 3400-CATEGORIZE.
052700     PERFORM 3410-SCAN-CAT-FLAGS THRU 3410-EXIT.
052800     IF WS-NORM-HAS-COMPRA
052900         MOVE 'compra' TO CLN-CATEGORY
053000     ELSE
053100     IF WS-NORM-HAS-VENTA
053200         MOVE 'venta' TO CLN-CATEGORY
053300     ELSE
053400     IF WS-NORM-HAS-SPLIT
053500         MOVE 'cambio corporativo' TO CLN-CATEGORY
053600     ELSE
053700     IF WS-NORM-HAS-DIVISA
053800         MOVE 'cambio de divisa' TO CLN-CATEGORY
053900     ELSE
054000     IF WS-NORM-HAS-SWEEP
054100         MOVE 'transferencia interna' TO CLN-CATEGORY
054200     ELSE
054300     IF WS-NORM-HAS-INGRESO
054400         MOVE 'ingreso' TO CLN-CATEGORY
054500     ELSE
054600     IF WS-NORM-HAS-WITHDRAWAL
054700         MOVE 'retiro' TO CLN-CATEGORY
054800     ELSE
054900     IF WS-NORM-HAS-COSTES OR WS-NORM-HAS-COSTE-ACC
055000         MOVE 'comision' TO CLN-CATEGORY
055100     ELSE
055200     IF WS-NORM-HAS-STAMP
055300         MOVE 'impuesto' TO CLN-CATEGORY
055400     ELSE
055500     IF WS-NORM-HAS-DIVIDENDO
055600         MOVE 'dividendo' TO CLN-CATEGORY
055700     ELSE
055800         MOVE 'otro' TO CLN-CATEGORY
055900     END-IF END-IF END-IF END-IF END-IF
056000     END-IF END-IF END-IF END-IF END-IF.
056100 3400-EXIT.
056200     EXIT.
056300*
056400 3410-SCAN-CAT-FLAGS.
056500     MOVE CLN-DESCRIPTION-NORM TO WS-SCAN-SOURCE.
056600     MOVE 60 TO WS-SCAN-SOURCE-LEN.
056700     MOVE 'compra' TO WS-SCAN-TARGET.
056800     MOVE 6 TO WS-SCAN-TARGET-LEN.
056900     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
057000     MOVE WS-SCAN-FOUND-SW TO WS-NORM-HAS-COMPRA-SW.
057100     MOVE 'venta' TO WS-SCAN-TARGET.
057200     MOVE 5 TO WS-SCAN-TARGET-LEN.
057300     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
057400     MOVE WS-SCAN-FOUND-SW TO WS-NORM-HAS-VENTA-SW.
057500     MOVE 'stock split' TO WS-SCAN-TARGET.
057600     MOVE 11 TO WS-SCAN-TARGET-LEN.
057700     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
057800     MOVE WS-SCAN-FOUND-SW TO WS-NORM-HAS-SPLIT-SW.
057900     MOVE 'cambio de divisa' TO WS-SCAN-TARGET.
058000     MOVE 16 TO WS-SCAN-TARGET-LEN.
058100     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
058200     MOVE WS-SCAN-FOUND-SW TO WS-NORM-HAS-DIVISA-SW.
058300     MOVE 'cash sweep transfer' TO WS-SCAN-TARGET.
058400     MOVE 19 TO WS-SCAN-TARGET-LEN.
058500     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
058600     MOVE WS-SCAN-FOUND-SW TO WS-NORM-HAS-SWEEP-SW.
058700     MOVE 'ingreso' TO WS-SCAN-TARGET.
058800     MOVE 7 TO WS-SCAN-TARGET-LEN.
058900     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
059000     MOVE WS-SCAN-FOUND-SW TO WS-NORM-HAS-INGRESO-SW.
059100     MOVE 'withdrawal' TO WS-SCAN-TARGET.
059200     MOVE 10 TO WS-SCAN-TARGET-LEN.
059300     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
059400     MOVE WS-SCAN-FOUND-SW TO WS-NORM-HAS-WITHDRAWAL-SW.
059500     MOVE 'costes' TO WS-SCAN-TARGET.
059600     MOVE 6 TO WS-SCAN-TARGET-LEN.
059700     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
059800     MOVE WS-SCAN-FOUND-SW TO WS-NORM-HAS-COSTES-SW.
059900     MOVE 'coste de la accion' TO WS-SCAN-TARGET.
060000     MOVE 18 TO WS-SCAN-TARGET-LEN.
060100     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
060200     MOVE WS-SCAN-FOUND-SW TO WS-NORM-HAS-COSTE-ACC-SW.
060300     MOVE 'stamp duty' TO WS-SCAN-TARGET.
060400     MOVE 10 TO WS-SCAN-TARGET-LEN.
060500     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
060600     MOVE WS-SCAN-FOUND-SW TO WS-NORM-HAS-STAMP-SW.
060700     MOVE 'dividendo' TO WS-SCAN-TARGET.
060800     MOVE 9 TO WS-SCAN-TARGET-LEN.
060900     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
061000     MOVE WS-SCAN-FOUND-SW TO WS-NORM-HAS-DIVIDENDO-SW.
061100 3410-EXIT.
061200     EXIT.
061300*
061400*    U3 EXCLUSION LIST - EXACT MATCH ON THE NORMALIZED
061500*    DESCRIPTION.  COBOL'S ALPHANUMERIC COMPARE SPACE-PADS
061600*    THE SHORT OPERAND, SO A PLAIN EQUALITY TEST AGAINST THE
061700*    LITERAL IS ALL THAT IS NEEDED.
061800*
061900 3500-APPLY-EXCLUSIONS.
062000     IF CLN-DESCRIPTION-NORM = 'flatex interest income'
062100        OR CLN-DESCRIPTION-NORM = 'flatex interest'
062200        OR CLN-DESCRIPTION-NORM = 'comision de conectividad'
062300        OR CLN-DESCRIPTION-NORM = 'adr/gdr pass-through fee'
062400        OR CLN-DESCRIPTION-NORM = 'rendimiento de capital'
062500        OR CLN-DESCRIPTION-NORM =
062600         'fondos del mercado monetario cambio de precio (eur)'
062700        OR CLN-DESCRIPTION-NORM =
062800         'venta - conversion fondos del mercado monetario'
062900        OR CLN-DESCRIPTION-NORM =
063000              'transferencia desde cuenta de efectivo'
063100        OR CLN-DESCRIPTION-NORM =
063200              'transferencia a cuenta de efectivo'
063300         MOVE 'N' TO WS-RECORD-VALID-SW
063400     END-IF.
063500 3500-EXIT.
063600     EXIT.
063700*
063800*    TKT-0162 - JACOBS ENGINEERING WAS RE-BRANDED TO JACOBS
063900*    SOLUTIONS; THE DESK STILL WANTS OLDER LEDGER ROWS
064000*    REPORTED UNDER THE NEW NAME.
064100*
064200 3450-APPLY-PRODUCT-ALIAS.
064300     IF TXN-PRODUCT = 'JACOBS ENGINEERING GROUP INC'
064400         MOVE 'JACOBS SOLUTIONS INC' TO CLN-TXN-PRODUCT
064500     ELSE
064600         MOVE TXN-PRODUCT TO CLN-TXN-PRODUCT
064700     END-IF.
064800 3450-EXIT.
064900     EXIT.
065000*
065100*    TKT-0367 - CONSECUTIVE-DUPLICATE CHECK.  THE FEED IS
065200*    KNOWN TO REPEAT A ROW WITH ONLY THE HH:MM CHANGED;
065300*    COMPARE EVERYTHING EXCEPT TXN-HOUR AGAINST THE LAST ROW
065400*    WE ACTUALLY KEPT, AND DROP THE REPEAT.
065500*
065600 3600-CHECK-DUPLICATE.
065700     IF WS-HAVE-PREV
065800        AND TXN-DATE     = WS-PREV-DATE
065900        AND TXN-PRODUCT  = WS-PREV-PRODUCT
066000        AND TXN-ISIN     = WS-PREV-ISIN
066100        AND TXN-DESC     = WS-PREV-DESC
066200        AND TXN-AMOUNT   = WS-PREV-AMOUNT
066300        AND TXN-AMT-CURR = WS-PREV-AMT-CURR
066400        AND TXN-BALANCE  = WS-PREV-BALANCE
066500        AND TXN-BAL-CURR = WS-PREV-BAL-CURR
066600         MOVE 'N' TO WS-RECORD-VALID-SW
066700     END-IF.
066800     IF WS-RECORD-VALID
066900         MOVE TXN-DATE     TO WS-PREV-DATE
067000         MOVE TXN-PRODUCT  TO WS-PREV-PRODUCT
067100         MOVE TXN-ISIN     TO WS-PREV-ISIN
067200         MOVE TXN-DESC     TO WS-PREV-DESC
067300         MOVE TXN-AMOUNT   TO WS-PREV-AMOUNT
067400         MOVE TXN-AMT-CURR TO WS-PREV-AMT-CURR
067500         MOVE TXN-BALANCE  TO WS-PREV-BALANCE
067600         MOVE TXN-BAL-CURR TO WS-PREV-BAL-CURR
067700         MOVE 'Y' TO WS-HAVE-PREV-SW
067800     END-IF.
067900 3600-EXIT.
068000     EXIT.
068100*
068200*    U4 CURRENCY CONVERSION - ROUNDED USES THIS COMPILER'S
068300*    DEFAULT ROUNDING RULE (NEAREST, TIES AWAY FROM ZERO),
068400*    WHICH IS THE DESK'S REQUIRED ROUND-HALF-UP-ON-MAGNITUDE
068500*    BEHAVIOR.
068600*
068700 3700-CONVERT-CURRENCY.
068800     MOVE TXN-DATE TO WS-TARGET-DATE.
068900     PERFORM 3710-FIND-RATE THRU 3710-EXIT.
069000     MOVE WS-CURRENT-RATE TO CLN-EUR-USD-RATE.
069100     IF TXN-AMT-CURR-EUR
069200         MOVE TXN-AMOUNT  TO CLN-AMOUNT-EUR
069300         MOVE TXN-BALANCE TO CLN-BALANCE-EUR
069400     ELSE
069500         IF WS-CURRENT-RATE > ZERO
069600             COMPUTE CLN-AMOUNT-EUR ROUNDED =
069700                 TXN-AMOUNT / WS-CURRENT-RATE
069800             COMPUTE CLN-BALANCE-EUR ROUNDED =
069900                 TXN-BALANCE / WS-CURRENT-RATE
070000         ELSE
070100             MOVE ZERO TO CLN-AMOUNT-EUR
070200             MOVE ZERO TO CLN-BALANCE-EUR
070300         END-IF
070400     END-IF.
070500     MOVE TXN-DATE     TO CLN-TXN-DATE.
070600     MOVE TXN-ISIN     TO CLN-TXN-ISIN.
070700     MOVE TXN-DESC     TO CLN-TXN-DESC.
070800     MOVE TXN-AMT-CURR TO CLN-TXN-AMT-CURR.
070900     MOVE TXN-CCYY     TO CLN-TXN-YEAR.
071000     STRING TXN-CCYY DELIMITED BY SIZE
071100            '-'       DELIMITED BY SIZE
071200            TXN-MM    DELIMITED BY SIZE
071300         INTO CLN-TXN-YYMM
071400     END-STRING.
071500     IF TXN-ISIN = SPACES
071600         MOVE SPACES TO CLN-TXN-COUNTRY
071700     ELSE
071800         MOVE TXN-ISIN (1:2) TO CLN-TXN-COUNTRY
071900     END-IF.
072000 3700-EXIT.
072100     EXIT.
072200*
072300 3710-FIND-RATE.
072400     PERFORM 3711-ADVANCE-RATE-PTR THRU 3711-EXIT
072500         UNTIL WS-RATE-NEXT-PTR > WS-RATE-TABLE-COUNT
072600            OR WS-RATE-TBL-DATE (WS-RATE-NEXT-PTR) >
072700               WS-TARGET-DATE.
072800     IF WS-RATE-PTR > ZERO
072900         MOVE WS-RATE-TBL-RATE (WS-RATE-PTR) TO WS-CURRENT-RATE
073000     ELSE
073100         MOVE ZERO TO WS-CURRENT-RATE
073200     END-IF.
073300 3710-EXIT.
073400     EXIT.
073500*
073600 3711-ADVANCE-RATE-PTR.
073700     MOVE WS-RATE-NEXT-PTR TO WS-RATE-PTR.
073800     ADD 1 TO WS-RATE-NEXT-PTR.
073900 3711-EXIT.
074000     EXIT.
074100*
074200 3800-WRITE-CLEAN-RECORD.
074300     MOVE 'CLN' TO DGL-OUT-RECORD-TYPE.
074400     MOVE WS-WRITE-COUNT TO DGL-OUT-SEQUENCE-NUMBER.
074500     WRITE DGL-CLEAN-OUT-RECORD.
074600     ADD 1 TO WS-WRITE-COUNT.
074700 3800-EXIT.
074800     EXIT.
074900*
075000 9000-TERMINATE.
075100     CLOSE STMTIN.
075200     CLOSE RATEIN.
075300     CLOSE LEDGOUT.
075400     DISPLAY 'PBJ-JOB010 - STATEMENT ROWS READ  - ' WS-READ-COUNT.
075500     DISPLAY 'PBJ-JOB010 - CLEANSED ROWS WRITE  - '
075600         WS-WRITE-COUNT.
075700     DISPLAY 'PBJ-JOB010 - ROWS DROPPED         - ' WS-DROP-COUNT.
075800 9000-EXIT.
075900     EXIT.
076000*
076100*    9500/9510 - GENERIC "DOES WS-SCAN-SOURCE CONTAIN
076200*    WS-SCAN-TARGET" TEST.  WS-SCAN-SOURCE-LEN AND
076300*    WS-SCAN-TARGET-LEN MUST BE SET BY THE CALLER BEFORE EACH
076400*    PERFORM.  USES REFERENCE MODIFICATION, NOT AN INTRINSIC
076500*    FUNCTION.
076600*
076700 9500-CONTAINS-CHECK.
076800     MOVE 'N' TO WS-SCAN-FOUND-SW.
076900     COMPUTE WS-SCAN-LIMIT =
077000         WS-SCAN-SOURCE-LEN - WS-SCAN-TARGET-LEN + 1.
077100     IF WS-SCAN-LIMIT > 0
077200         PERFORM 9510-CONTAINS-TEST THRU 9510-EXIT
077300             VARYING WS-SCAN-IDX FROM 1 BY 1
077400             UNTIL WS-SCAN-IDX > WS-SCAN-LIMIT
077500                OR WS-SCAN-FOUND
077600     END-IF.
077700 9500-EXIT.
077800     EXIT.
077900*
078000 9510-CONTAINS-TEST.
078100     IF WS-SCAN-SOURCE (WS-SCAN-IDX : WS-SCAN-TARGET-LEN) =
078200             WS-SCAN-TARGET (1 : WS-SCAN-TARGET-LEN)
078300         MOVE 'Y' TO WS-SCAN-FOUND-SW
078400     END-IF.
078500 9510-EXIT.
078600     EXIT.
