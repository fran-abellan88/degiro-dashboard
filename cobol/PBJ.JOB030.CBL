000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        PBJ-JOB030.
000300 AUTHOR.            R. MATEOS.
000400 INSTALLATION.      PORTFOLIO BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.      01/22/1993.
000600 DATE-COMPILED.     01/22/1993.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*************************************************************
001000*    PBJ.JOB030  --  DIVIDEND VERIFICATION
001100*************************************************************
001200*
001300*    STEP 3 OF THE NIGHTLY DEGIRO PORTFOLIO RUN.  RE-READS THE
001400*    DIVIDEND DATASET WRITTEN BY PBJ.JOB020 (DIVIN, SAME
001500*    PHYSICAL FILE AS DIVOUT), GROUPS THE ROWS BY DATE AND
001600*    PRODUCT - THE DATASET ARRIVES ALREADY IN THAT ORDER SO A
001700*    GROUP IS JUST A RUN OF CONTIGUOUS ROWS - AND STAMPS EACH
001800*    ROW OF THE GROUP WITH THE GROUP SIZE AND A VERIFIED OR
001900*    UNVERIFIED STATUS.  OUTPUT GOES BACK OUT UNDER DIVIO, THE
002000*    SAME PHYSICAL NAME, FOR PBJ.JOB040 TO PICK UP AS DIVIN.
002100*
002200*    GROUPS RUN NO MORE THAN A HANDFUL OF ROWS IN PRACTICE (A
002300*    DIVIDEND PLUS ITS WITHHOLDING, AT MOST) SO THE BUFFER TABLE
002400*    BELOW IS SIZED AT TEN; A GROUP THAT SOMEHOW EXCEEDS THAT IS
002500*    LOGGED AND FALLS THROUGH AS UNVERIFIED ANYWAY SINCE ITS
002600*    SIZE WOULD NOT MATCH THE ONE- OR TWO-ROW RULES BELOW.
002700*
002800*    RECORD LAYOUT IS CARRIED IN-LINE (NOT COPYBOOK'D) - SEE
002900*    DGT.TIP04 FOR THE DIVIDEND DATASET SHAPE, MATCHED FIELD
003000*    FOR FIELD.
003100*
003200*    CHANGE LOG
003300*    ----------
003400*    01/22/1993  RM   TKT-0135  ORIGINAL PROGRAM - GROUPS
003500*                               DIVIDEND ROWS FROM DIVOUT BY
003600*                               DATE+PRODUCT, APPLIES THE US/LR/
003700*                               ALIBABA RULES AND REWRITES THE
003800*                               DATASET WITH STATUS AND GROUP
003900*                               SIZE STAMPED ON EVERY ROW.
004000*    06/21/1999  JLP  TKT-0318  Y2K - DATE FIELDS WIDENED TO
004100*                               CCYYMMDD (FOLLOWS DGT.TIP04
004200*                               TKT-0313).
004300*    07/21/2006  CFG  TKT-0384  TXN-COUNTRY WIDENED FROM X(2) TO
004400*                               X(4) - MATCHES DGT.TIP04 TKT-0381.
004500*    03/03/2008  CFG  TKT-0404  DGT-TXN-DESC/BSD-TXN-DESC/
004600*                               DVD-TXN-DESC, THE BUFFERED-ROW
004700*                               IMAGE AND THE REWRITE VIEW ALL
004800*                               WIDENED FROM X(60) TO X(100) TO
004900*                               MATCH DGT.TIP04.  THE DESCRIPTION
005000*                               SCAN BUFFER GREW THE SAME WAY.
005100*    08/09/2026  JVM  TKT-0408  TKT-0384 IS SUPERSEDED - REVERTED
005200*                               DGT-/BSD-/DVD-/DVO-TXN-COUNTRY AND
005300*                               WS-GROUP-COUNTRY BACK TO X(2) TO
005400*                               MATCH DGT.TIP04 (ALSO TKT-0408).
005500*                               DIVIN/DIVIO, THE SAVE-IMAGE TABLE
005600*                               AND THE REWRITE IMAGE ALL SHRANK
005700*                               FROM 211 TO 209 BYTES.
005800*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT DIVIN ASSIGN TO "DIVOUT"
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WS-DIVIN-STATUS.
006800     SELECT DIVIO ASSIGN TO "DIVOUT"
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS WS-DIVIO-STATUS.
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  DIVIN
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 209 CHARACTERS.
007600 01  DGT-TXN-RECORD.
007700     05  TXN-RECORD-TYPE               PIC X(3).
007800         88  DGT-BUY-TXN                   VALUE 'BUY'.
007900         88  DGT-SELL-TXN                  VALUE 'SEL'.
008000         88  DGT-DIV-TXN                   VALUE 'DIV'.
008100         88  DGT-DEP-TXN                   VALUE 'DEP'.
008200         88  DGT-FEE-TXN                   VALUE 'FEE'.
008300     05  TXN-SEQUENCE-NUMBER           PIC 9(3).
008400     05  DETAIL-RECORD-1.
008500         10  DGT-TXN-DATE              PIC 9(8).
008600         10  DGT-TXN-DATE-SPLIT REDEFINES DGT-TXN-DATE.
008700             15  DGT-TXN-CCYY          PIC 9(4).
008800             15  DGT-TXN-MM            PIC 9(2).
008900             15  DGT-TXN-DD            PIC 9(2).
009000         10  DGT-TXN-PRODUCT           PIC X(40).
009100         10  DGT-TXN-ISIN              PIC X(12).
009200         10  DGT-TXN-DESC              PIC X(100).
009300         10  DGT-TXN-COUNTRY           PIC X(2).
009400         10  DGT-TXN-YEAR              PIC 9(4).
009500         10  DGT-TXN-YYMM              PIC X(7).
009600         10  DGT-AMOUNT-EUR            PIC S9(9)V99.
009700         10  FILLER                    PIC X(19).
009800     05  DETAIL-RECORD-2 REDEFINES DETAIL-RECORD-1.
009900         10  BSD-TXN-DATE              PIC 9(8).
010000         10  BSD-TXN-PRODUCT           PIC X(40).
010100         10  BSD-TXN-ISIN              PIC X(12).
010200         10  BSD-TXN-DESC              PIC X(100).
010300         10  BSD-TXN-COUNTRY           PIC X(2).
010400         10  BSD-TXN-YEAR              PIC 9(4).
010500         10  BSD-TXN-YYMM              PIC X(7).
010600         10  BSD-AMOUNT-EUR            PIC S9(9)V99.
010700         10  BSD-SHARES                PIC 9(7).
010800         10  BSD-PRICE                 PIC 9(7)V9(4).
010900         10  BSD-IS-VALID              PIC X(1).
011000             88  BSD-IS-VALID-BUY          VALUE 'Y'.
011100     05  DETAIL-RECORD-3 REDEFINES DETAIL-RECORD-1.
011200         10  DVD-TXN-DATE              PIC 9(8).
011300         10  DVD-TXN-PRODUCT           PIC X(40).
011400         10  DVD-TXN-ISIN              PIC X(12).
011500         10  DVD-TXN-DESC              PIC X(100).
011600         10  DVD-TXN-COUNTRY           PIC X(2).
011700         10  DVD-TXN-YEAR              PIC 9(4).
011800         10  DVD-TXN-YYMM              PIC X(7).
011900         10  DVD-AMOUNT-EUR            PIC S9(9)V99.
012000         10  DVD-TOTAL-TXNS-IN-GROUP   PIC 9(3).
012100         10  DVD-STATUS                PIC X(10).
012200             88  DVD-STATUS-VERIFIED       VALUE 'verified'.
012300             88  DVD-STATUS-UNVERIFIED     VALUE 'unverified'.
012400         10  FILLER                    PIC X(6).
012500 FD  DIVIO
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 209 CHARACTERS.
012800 01  DGT-DIV-OUT-RECORD.
012900     05  FILLER                        PIC X(209).
013000 WORKING-STORAGE SECTION.
013100 01  WS-FILE-STATUS-GROUP.
013200     05  WS-DIVIN-STATUS               PIC X(02).
013300     05  WS-DIVIO-STATUS               PIC X(02).
013400 01  WS-RUN-SWITCHES.
013500     05  WS-EOF-DIVIN-SW               PIC X(1)   VALUE 'N'.
013600         88  WS-EOF-DIVIN                  VALUE 'Y'.
013700     05  WS-FIRST-RECORD-SW            PIC X(1)   VALUE 'Y'.
013800         88  WS-FIRST-RECORD               VALUE 'Y'.
013900 01  WS-COUNTERS.
014000     05  WS-READ-COUNT             PIC 9(7)   COMP VALUE ZERO.
014100     05  WS-GROUP-COUNT            PIC 9(7)   COMP VALUE ZERO.
014200     05  WS-VERIFIED-COUNT         PIC 9(7)   COMP VALUE ZERO.
014300     05  WS-UNVERIFIED-COUNT       PIC 9(7)   COMP VALUE ZERO.
014400     05  WS-OVERFLOW-COUNT         PIC 9(7)   COMP VALUE ZERO.
014500*
014600*    GROUP-BOUNDARY WORK - CONTIGUOUS DATE+PRODUCT MATCH.
014700*
014800 01  WS-GROUP-KEY-WORK.
014900     05  WS-PRIOR-DATE                 PIC 9(8).
015000     05  WS-PRIOR-PRODUCT              PIC X(40).
015100     05  WS-GROUP-COUNTRY              PIC X(2).
015200*
015300*    GROUP BUFFER (TKT-0135) - HOLDS ONE 211-BYTE IMAGE PER ROW
015400*    OF THE CURRENT GROUP SO EVERY MEMBER CAN BE REWRITTEN ONCE
015500*    THE GROUP SIZE AND VERIFICATION STATUS ARE KNOWN.
015600*
015700 01  WS-DIV-GROUP-AREA.
015800     05  WS-DIV-BUFFERED-COUNT     PIC 9(2)   COMP VALUE ZERO.
015900     05  WS-DIV-GROUP-ENTRY OCCURS 10 TIMES INDEXED BY WS-DIV-IDX.
016000         10  WS-SAVE-IMAGE             PIC X(209).
016100     05  WS-GROUP-STATUS               PIC X(10).
016200     05  WS-GROUP-HAS-DIVIDENDO-SW     PIC X(1).
016300         88  WS-GROUP-HAS-DIVIDENDO        VALUE 'Y'.
016400     05  WS-GROUP-HAS-RETENCION-SW     PIC X(1).
016500         88  WS-GROUP-HAS-RETENCION        VALUE 'Y'.
016600     05  WS-GROUP-IS-ALIBABA-SW        PIC X(1).
016700         88  WS-GROUP-IS-ALIBABA           VALUE 'Y'.
016800*
016900*    REWRITE VIEW (TKT-0135) - WS-DIV-REWRITE-IMAGE IS LOADED
017000*    WITH ONE SAVED ROW, THE GROUP FIELDS ARE SET THROUGH THE
017100*    REDEFINING 01 BELOW, THEN THE ROW IS WRITTEN OUT.
017200*
017300 01  WS-DIV-REWRITE-RECORD.
017400     05  WS-DIV-REWRITE-IMAGE          PIC X(209).
017500 01  WS-DIV-REWRITE-VIEW REDEFINES WS-DIV-REWRITE-RECORD.
017600     05  DVO-TXN-RECORD-TYPE           PIC X(3).
017700     05  DVO-TXN-SEQUENCE-NUMBER       PIC 9(3).
017800     05  DVO-TXN-DATE                  PIC 9(8).
017900     05  DVO-TXN-PRODUCT               PIC X(40).
018000     05  DVO-TXN-ISIN                  PIC X(12).
018100     05  DVO-TXN-DESC                  PIC X(100).
018200     05  DVO-TXN-COUNTRY               PIC X(2).
018300     05  DVO-TXN-YEAR                  PIC 9(4).
018400     05  DVO-TXN-YYMM                  PIC X(7).
018500     05  DVO-AMOUNT-EUR                PIC S9(9)V99.
018600     05  DVO-TOTAL-TXNS-IN-GROUP       PIC 9(3).
018700     05  DVO-STATUS                    PIC X(10).
018800     05  FILLER                        PIC X(6).
018900*
019000*    GENERIC SUBSTRING-SEARCH WORK AREA - SEE PBJ.JOB020 FOR THE
019100*    SAME IDIOM; DUPLICATED HERE RATHER THAN COPYBOOK'D.
019200*
019300 01  WS-SCAN-WORK.
019400     05  WS-SCAN-SOURCE                PIC X(100).
019500     05  WS-SCAN-SOURCE-LEN            PIC 9(3)   COMP.
019600     05  WS-SCAN-TARGET                PIC X(30).
019700     05  WS-SCAN-TARGET-LEN            PIC 9(2)   COMP.
019800     05  WS-SCAN-LIMIT                 PIC S9(4)  COMP.
019900     05  WS-SCAN-IDX                   PIC 9(4)   COMP.
020000     05  WS-SCAN-FOUND-SW              PIC X(1).
020100         88  WS-SCAN-FOUND                 VALUE 'Y'.
020200*
020300*    CASE-FOLD TABLE - SAME IDIOM AS PBJ.JOB010/PBJ.JOB020.
020400*
020500 01  WS-CASE-FOLD-TABLES.
020600     05  WS-UPPER-ALPHABET             PIC X(26)
020700         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
020800     05  WS-LOWER-ALPHABET             PIC X(26)
020900         VALUE 'abcdefghijklmnopqrstuvwxyz'.
021000 01  WS-DESC-WORK.
021100     05  WS-DESC-LOWER                 PIC X(100).
021200     05  WS-PRODUCT-LOWER              PIC X(40).
021300 PROCEDURE DIVISION.
021400 0000-MAIN-CONTROL.
021500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
021600     PERFORM 2100-READ-DIVIN THRU 2100-EXIT.
021700     PERFORM 3000-PROCESS-RECORD THRU 3000-EXIT
021800         UNTIL WS-EOF-DIVIN.
021900     IF WS-DIV-BUFFERED-COUNT > 0
022000         PERFORM 5100-VERIFY-GROUP THRU 5100-EXIT
022100         PERFORM 5200-WRITE-GROUP THRU 5200-EXIT
022200     END-IF.
022300     PERFORM 9000-TERMINATE THRU 9000-EXIT.
022400     STOP RUN.
022500*
022600 1000-INITIALIZE.
022700     OPEN INPUT  DIVIN.
022800     OPEN OUTPUT DIVIO.
022900     IF WS-DIVIN-STATUS NOT = '00'
023000         DISPLAY 'PBJ-JOB030 - DIVIN OPEN FAILED - '
023100             WS-DIVIN-STATUS
023200         MOVE 'Y' TO WS-EOF-DIVIN-SW
023300     END-IF.
023400 1000-EXIT.
023500     EXIT.
023600*
023700 2100-READ-DIVIN.
023800     READ DIVIN
023900         AT END
024000             MOVE 'Y' TO WS-EOF-DIVIN-SW
024100     END-READ.
024200 2100-EXIT.
024300     EXIT.
024400*
024500*    U6 GROUP BOUNDARY - THE DATASET ARRIVES IN DATE+PRODUCT
024600*    ORDER SO A CHANGE IN EITHER FIELD CLOSES THE PRIOR GROUP.
024700*
024800 3000-PROCESS-RECORD.
024900     ADD 1 TO WS-READ-COUNT.
025000     IF WS-FIRST-RECORD
025100         MOVE 'N' TO WS-FIRST-RECORD-SW
025200         MOVE DVD-TXN-DATE TO WS-PRIOR-DATE
025300         MOVE DVD-TXN-PRODUCT TO WS-PRIOR-PRODUCT
025400     ELSE
025500     IF DVD-TXN-DATE NOT = WS-PRIOR-DATE
025600             OR DVD-TXN-PRODUCT NOT = WS-PRIOR-PRODUCT
025700         PERFORM 5100-VERIFY-GROUP THRU 5100-EXIT
025800         PERFORM 5200-WRITE-GROUP THRU 5200-EXIT
025900         PERFORM 5400-RESET-GROUP THRU 5400-EXIT
026000         MOVE DVD-TXN-DATE TO WS-PRIOR-DATE
026100         MOVE DVD-TXN-PRODUCT TO WS-PRIOR-PRODUCT
026200     END-IF
026300     END-IF.
026400     PERFORM 5000-BUFFER-ROW THRU 5000-EXIT.
026500     PERFORM 2100-READ-DIVIN THRU 2100-EXIT.
026600 3000-EXIT.
026700     EXIT.
026800*
026900 5000-BUFFER-ROW.
027000     ADD 1 TO WS-GROUP-COUNT.
027100     IF WS-DIV-BUFFERED-COUNT < 10
027200         ADD 1 TO WS-DIV-BUFFERED-COUNT
027300         SET WS-DIV-IDX TO WS-DIV-BUFFERED-COUNT
027400         MOVE DGT-TXN-RECORD TO WS-SAVE-IMAGE (WS-DIV-IDX)
027500     ELSE
027600         ADD 1 TO WS-OVERFLOW-COUNT
027700     END-IF.
027800 5000-EXIT.
027900     EXIT.
028000*
028100*    U6 VERIFICATION - COUNTRY/PRODUCT ARE TAKEN FROM THE FIRST
028200*    BUFFERED ROW OF THE GROUP; THE DESCRIPTION FLAGS ARE BUILT
028300*    BY SCANNING EVERY BUFFERED ROW.
028400*
028500 5100-VERIFY-GROUP.
028600     MOVE 'N' TO WS-GROUP-HAS-DIVIDENDO-SW.
028700     MOVE 'N' TO WS-GROUP-HAS-RETENCION-SW.
028800     MOVE 'N' TO WS-GROUP-IS-ALIBABA-SW.
028900     MOVE WS-SAVE-IMAGE (1) TO WS-DIV-REWRITE-IMAGE.
029000     MOVE DVO-TXN-COUNTRY TO WS-GROUP-COUNTRY.
029100     MOVE DVO-TXN-PRODUCT TO WS-PRODUCT-LOWER.
029200     INSPECT WS-PRODUCT-LOWER
029300         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
029400     MOVE WS-PRODUCT-LOWER TO WS-SCAN-SOURCE (1 : 40).
029500     MOVE SPACES TO WS-SCAN-SOURCE (41 : 20).
029600     MOVE 60 TO WS-SCAN-SOURCE-LEN.
029700     MOVE 'alibaba' TO WS-SCAN-TARGET.
029800     MOVE 7 TO WS-SCAN-TARGET-LEN.
029900     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
030000     IF WS-SCAN-FOUND
030100         MOVE 'Y' TO WS-GROUP-IS-ALIBABA-SW
030200     END-IF.
030300     PERFORM 5300-SCAN-GROUP-DESC THRU 5300-EXIT
030400         VARYING WS-DIV-IDX FROM 1 BY 1
030500         UNTIL WS-DIV-IDX > WS-DIV-BUFFERED-COUNT.
030600     IF WS-GROUP-COUNTRY (1 : 2) = 'US'
030700         AND NOT WS-GROUP-IS-ALIBABA
030800         IF WS-GROUP-COUNT = 2 AND WS-GROUP-HAS-DIVIDENDO
030900                 AND WS-GROUP-HAS-RETENCION
031000             MOVE 'verified' TO WS-GROUP-STATUS
031100         ELSE
031200             MOVE 'unverified' TO WS-GROUP-STATUS
031300         END-IF
031400     ELSE
031500     IF WS-GROUP-COUNTRY (1 : 2) = 'LR' OR WS-GROUP-IS-ALIBABA
031600         IF WS-GROUP-COUNT = 1
031700             MOVE 'verified' TO WS-GROUP-STATUS
031800         ELSE
031900             MOVE 'unverified' TO WS-GROUP-STATUS
032000         END-IF
032100     ELSE
032200         MOVE 'unverified' TO WS-GROUP-STATUS
032300     END-IF
032400     END-IF.
032500     IF WS-GROUP-STATUS = 'verified'
032600         ADD 1 TO WS-VERIFIED-COUNT
032700     ELSE
032800         ADD 1 TO WS-UNVERIFIED-COUNT
032900     END-IF.
033000 5100-EXIT.
033100     EXIT.
033200*
033300 5300-SCAN-GROUP-DESC.
033400     MOVE WS-SAVE-IMAGE (WS-DIV-IDX) TO WS-DIV-REWRITE-IMAGE.
033500     MOVE DVO-TXN-DESC TO WS-DESC-LOWER.
033600     INSPECT WS-DESC-LOWER
033700         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
033800     MOVE WS-DESC-LOWER TO WS-SCAN-SOURCE.
033900     MOVE 100 TO WS-SCAN-SOURCE-LEN.
034000     MOVE 'dividendo' TO WS-SCAN-TARGET.
034100     MOVE 9 TO WS-SCAN-TARGET-LEN.
034200     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
034300     IF WS-SCAN-FOUND
034400         MOVE 'Y' TO WS-GROUP-HAS-DIVIDENDO-SW
034500     END-IF.
034600     MOVE 'retencion del dividendo' TO WS-SCAN-TARGET.
034700     MOVE 23 TO WS-SCAN-TARGET-LEN.
034800     PERFORM 9500-CONTAINS-CHECK THRU 9500-EXIT.
034900     IF WS-SCAN-FOUND
035000         MOVE 'Y' TO WS-GROUP-HAS-RETENCION-SW
035100     END-IF.
035200 5300-EXIT.
035300     EXIT.
035400*
035500 5200-WRITE-GROUP.
035600     PERFORM 5210-WRITE-ONE-ROW THRU 5210-EXIT
035700         VARYING WS-DIV-IDX FROM 1 BY 1
035800         UNTIL WS-DIV-IDX > WS-DIV-BUFFERED-COUNT.
035900 5200-EXIT.
036000     EXIT.
036100*
036200 5210-WRITE-ONE-ROW.
036300     MOVE WS-SAVE-IMAGE (WS-DIV-IDX) TO WS-DIV-REWRITE-IMAGE.
036400     MOVE WS-GROUP-COUNT TO DVO-TOTAL-TXNS-IN-GROUP.
036500     MOVE WS-GROUP-STATUS TO DVO-STATUS.
036600     WRITE DGT-DIV-OUT-RECORD FROM WS-DIV-REWRITE-RECORD.
036700 5210-EXIT.
036800     EXIT.
036900*
037000 5400-RESET-GROUP.
037100     MOVE ZERO TO WS-GROUP-COUNT.
037200     MOVE ZERO TO WS-DIV-BUFFERED-COUNT.
037300 5400-EXIT.
037400     EXIT.
037500*
037600 9000-TERMINATE.
037700     CLOSE DIVIN.
037800     CLOSE DIVIO.
037900     DISPLAY 'PBJ-JOB030 - DIVIDEND ROWS READ - ' WS-READ-COUNT.
038000     DISPLAY 'PBJ-JOB030 - GROUPS VERIFIED    - '
038100         WS-VERIFIED-COUNT.
038200     DISPLAY 'PBJ-JOB030 - GROUPS UNVERIFIED  - '
038300         WS-UNVERIFIED-COUNT.
038400     DISPLAY 'PBJ-JOB030 - ROWS DROPPED/OVFLO - '
038500         WS-OVERFLOW-COUNT.
038600 9000-EXIT.
038700     EXIT.
038800*
038900*    9500/9510 - GENERIC "DOES WS-SCAN-SOURCE CONTAIN
039000*    WS-SCAN-TARGET" TEST.  SEE PBJ.JOB020 FOR THE SAME IDIOM.
039100*
039200 9500-CONTAINS-CHECK.
039300     MOVE 'N' TO WS-SCAN-FOUND-SW.
039400     COMPUTE WS-SCAN-LIMIT =
039500         WS-SCAN-SOURCE-LEN - WS-SCAN-TARGET-LEN + 1.
039600     IF WS-SCAN-LIMIT > 0
039700         PERFORM 9510-CONTAINS-TEST THRU 9510-EXIT
039800             VARYING WS-SCAN-IDX FROM 1 BY 1
039900             UNTIL WS-SCAN-IDX > WS-SCAN-LIMIT
040000                OR WS-SCAN-FOUND
040100     END-IF.
040200 9500-EXIT.
040300     EXIT.
040400*
040500 9510-CONTAINS-TEST.
040600     IF WS-SCAN-SOURCE (WS-SCAN-IDX : WS-SCAN-TARGET-LEN) =
040700             WS-SCAN-TARGET (1 : WS-SCAN-TARGET-LEN)
040800         MOVE 'Y' TO WS-SCAN-FOUND-SW
040900     END-IF.
041000 9510-EXIT.
041100     EXIT.
