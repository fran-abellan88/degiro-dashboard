000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        DGH-HOLDING-RECORD.
000300 AUTHOR.            C. FUENTES GARCIA.
000400 INSTALLATION.      PORTFOLIO BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.      09/14/1992.
000600 DATE-COMPILED.     09/14/1992.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*    DGH.TIP05  --  NET SHARE HOLDING COPYBOOK
001100*****************************************************************
001200*
001300*    ONE RECORD PER ISIN STILL HELD AT RUN-DATE (NET SHARES
001400*    GREATER THAN ZERO - SEE PBJ.JOB040 6000-WRITE-HOLDINGS).
001500*    USD POSITION VALUE COMES STRAIGHT FROM DGS.TIP03; THE EUR
001600*    POSITION VALUE IS DERIVED BY PBJ.JOB040 AT THE LAST
001700*    PUBLISHED EUR-USD RATE.  HLD-PRICED-SW IS SET TO 'N' WHEN
001800*    THE QUOTE FEED COULD NOT PRICE THE ISIN - THE ROW STILL
001900*    PRINTS ON THE HOLDINGS SECTION OF THE REPORT BUT CONTRIBUTES
002000*    ZERO TO THE VALUATION TOTAL.
002100*
002200*    CHANGE LOG
002300*    ----------
002400*    09/14/1992  CFG  TKT-0133  ORIGINAL COPYBOOK.
002500*    04/02/1996  CFG  TKT-0201  ADDED HLD-AS-OF-CCYY-SPLIT
002600*                               REDEFINES SO THE AGING PARAGRAPH
002700*                               IN PBJ.JOB040 COULD COMPARE
002800*                               CENTURY AND YEAR SEPARATELY.
002900*    06/21/1999  JLP  TKT-0314  Y2K - HLD-AS-OF-DATE WIDENED FROM
003000*                               PIC 9(6) TO PIC 9(8) (CCYYMMDD).
003100*    10/11/2003  CFG  TKT-0366  HLD-NAME WIDENED FROM X(30) TO
003200*                               X(40) - LONGER ISSUER NAMES WERE
003300*                               TRUNCATING ON THE PRINTED REPORT.
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT HOLDOUT ASSIGN TO "HOLDOUT"
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS DGH-FILE-STATUS.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  HOLDOUT
004700     LABEL RECORDS ARE STANDARD
004800     RECORD CONTAINS 100 CHARACTERS.
004900 01  DGH-HOLDING-RECORD.
005000     05  HOLDING-RECORD-CODE           PIC X(3).
005100         88  DGH-HOLDING-VALID             VALUE 'HLD'.
005200     05  HOLDING-SEQUENCE-NUMBER       PIC 9(3).
005300     05  DETAIL-RECORD-1.
005400         10  HLD-ISIN                  PIC X(12).
005500         10  HLD-NAME                  PIC X(40).
005600         10  HLD-NET-SHARES            PIC 9(7).
005700         10  HLD-VALUE-USD             PIC S9(9)V99.
005800         10  HLD-VALUE-EUR             PIC S9(9)V99.
005900         10  HLD-AS-OF-DATE            PIC 9(8).
006000         10  HLD-AS-OF-CCYY-SPLIT REDEFINES HLD-AS-OF-DATE.
006100             15  HLD-AS-OF-CCYY        PIC 9(4).
006200             15  HLD-AS-OF-MM          PIC 9(2).
006300             15  HLD-AS-OF-DD          PIC 9(2).
006400         10  HLD-PRICED-SW             PIC X(1).
006500             88  HLD-PRICED-YES            VALUE 'Y'.
006600             88  HLD-PRICED-NO             VALUE 'N'.
006700         10  FILLER                    PIC X(04).
006800 WORKING-STORAGE SECTION.
006900 01  DGH-FILE-STATUS                   PIC X(02).
007000 PROCEDURE DIVISION.
007100     STOP RUN.
