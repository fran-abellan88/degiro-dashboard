000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        DGR-RATE-TABLE.
000300 AUTHOR.            R. MATEOS.
000400 INSTALLATION.      PORTFOLIO BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.      04/11/1991.
000600 DATE-COMPILED.     04/11/1991.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*    DGR.TIP02  --  DAILY EUR-USD RATE TABLE COPYBOOK
001100*****************************************************************
001200*
001300*    ONE RECORD PER CALENDAR DAY FOR WHICH A EUR-TO-USD
001400*    CONVERSION RATE WAS PUBLISHED.  FILE ARRIVES SORTED
001500*    ASCENDING ON RATE-DATE.  PBJ.JOB010 LOADS THIS FILE INTO
001600*    AN IN-MEMORY TABLE (RATE-TABLE, SEE WORKING-STORAGE OF
001700*    THAT PROGRAM) AND SEARCHES IT FOR THE RATE ON A GIVEN
001800*    TRANSACTION DATE, CARRYING THE MOST RECENT EARLIER RATE
001900*    FORWARD WHEN THE EXACT DATE HAS NO PUBLISHED RATE
002000*    (WEEKENDS, BANK HOLIDAYS).
002100*
002200*    CHANGE LOG
002300*    ----------
002400*    04/11/1991  RM   TKT-0091  ORIGINAL COPYBOOK.
002500*    09/02/1993  RM   TKT-0144  ADDED RATE-CCYY-SPLIT REDEFINES
002600*                               SO THE LOOKUP PARAGRAPH CAN TEST
002700*                               THE CENTURY WITHOUT UNSTRINGING.
002800*    06/21/1999  JLP  TKT-0310  Y2K - RATE-DATE WAS PIC 9(6)
002900*                               (YYMMDD).  WIDENED TO PIC 9(8)
003000*                               (CCYYMMDD); ALL CALLERS
003100*                               RECOMPILED.
003200*    02/14/2004  JLP  TKT-0402  WIDENED FILLER - RECORD WAS ONE
003300*                               BYTE SHORT OF STANDARD BLOCK SIZE.
003400*    02/14/2008  CFG  TKT-0394  DROPPED THE RECORD-TYPE/SEQUENCE-
003500*                               NUMBER HEADER AND THE TRAILING
003600*                               FILLER - RATEIN HAS NEVER CARRIED
003700*                               A HEADER ON DISK, ONLY RATE-DATE
003800*                               AND RATE-EUR-USD.  BOTH
003900*                               PBJ.JOB010 AND PBJ.JOB040 HAVE
004000*                               ALWAYS READ IT AS A FLAT 17-BYTE
004100*                               RECORD; THIS COPYBOOK WAS THE ODD
004200*                               ONE OUT.
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT RATEIN ASSIGN TO "RATEIN"
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS DGR-FILE-STATUS.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  RATEIN
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 17 CHARACTERS.
005800 01  DGR-RATE-RECORD.
005900     05  RATE-DATE                     PIC 9(8).
006000     05  RATE-CCYY-SPLIT REDEFINES RATE-DATE.
006100         10  RATE-CCYY                 PIC 9(4).
006200         10  RATE-MM                   PIC 9(2).
006300         10  RATE-DD                   PIC 9(2).
006400     05  RATE-EUR-USD                  PIC 9(3)V9(6).
006500 WORKING-STORAGE SECTION.
006600 01  DGR-FILE-STATUS                   PIC X(02).
006700 PROCEDURE DIVISION.
006800     STOP RUN.
